000100*================================================================*        
000110*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000120*================================================================*        
000130 IDENTIFICATION  DIVISION.                                                
000140 PROGRAM-ID.     DBSY0004.                                                
000150 AUTHOR.         A C PRADO.                                               
000160 INSTALLATION.   CPD - CENTRO DE PROCESSAMENTO DE DADOS.                  
000170 DATE-WRITTEN.   16/04/1987.                                              
000180 DATE-COMPILED   WHEN-COMPILED.                                           
000190 SECURITY.       INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.            
000200 REMARKS.                                                                 
000210*----------------------------------------------------------------*        
000220*                DBSYNC BATCH - DATA CENTER STANDARD             *        
000230*----------------------------------------------------------------*        
000240*    PROGRAM-ID..: DBSY0004.                                     *        
000250*    ANALYST.....: A C PRADO                                     *        
000260*    PROGRAMMER..: A C PRADO                                     *        
000270*    DATE........: 16/04/1987                                    *        
000280*----------------------------------------------------------------*        
000290*    PROJECT.....: TABLE SYNCHRONIZATION JOB - DBSYNC            *        
000300*----------------------------------------------------------------*        
000310*    GOAL........: RE-COUNT SOURCE AND TARGET AFTER THE COPY,    *        
000320*                  CLASSIFY THE OUTCOME FOR THE TABLE, AND       *        
000330*                  APPEND ONE ROW TO THE RUN LOG.                *        
000340*----------------------------------------------------------------*        
000350*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
000360*                   DATAROWI        00092       DBSY0DRR         *        
000370*                   DATAROWO        00091       DBSY0DOR         *        
000380*                   SYNCLOG         00314       DBSY0SLR         *        
000390*----------------------------------------------------------------*        
000400*    CALLED BY...:  DBSY0001.                                    *        
000410*----------------------------------------------------------------*        
000420*    TABLE DB2...:  NONE - THIS JOB IS FLAT FILES ONLY.          *        
000430*----------------------------------------------------------------*        
000440*______________________________________________________________*          
000450*    H I S T O R Y   O F   M O D I F I C A T I O N               *        
000460*----------------------------------------------------------------*        
000470* 16/04/1987 ACP    - ORIGINAL PROGRAM.  RE-COUNTS BOTH FILES    *        
000480*                     AND WRITES ONE FIXED-LENGTH LOG LINE TO    *        
000490*                     A SEQUENTIAL PRINT FILE - NO SYNCLOG DD    *        
000500*                     OF ITS OWN YET.                            *        
000510* 02/09/1988 ACP    - CR 0131 SYNCLOG BROKEN OUT AS ITS OWN      *        
000520*                     DDNAME/BOOK, EXTEND-OR-CREATE AT OPEN TIME *        
000530*                     SO THE FILE NO LONGER HAS TO BE PRE-       *        
000540*                     ALLOCATED BY THE OPERATOR BEFORE THE FIRST *        
000550*                     RUN.                                       *        
000560* 19/05/1990 LFS    - CR 0247 STATUS "1" (COUNT MISMATCH, NO     *        
000570*                     ABEND) ADDED - PRIOR VERSION ONLY KNEW     *        
000580*                     SUCCESS OR HARD ERROR.                     *        
000590* 03/02/1994 RQM    - CR 0362 A STRUCTURE MISMATCH OR COPY-STEP  *        
000600*                     ERROR NOW ARRIVES ON LK-RECONCILE-RC /     *        
000610*                     LK-COPY-RC INSTEAD OF BEING RE-DERIVED     *        
000620*                     HERE FROM THE COUNTS ALONE.                *        
000630* 11/08/1997 CBN    - CR 0431 EVERY TABLE IS NOW LOGGED, NOT     *        
000640*                     JUST THE NON-SUCCESS ONES - THE DBA GROUP  *        
000650*                     WANTED ONE ROW PER TABLE PER RUN TO CROSS  *        
000660*                     -FOOT AGAINST THE OPERATOR'S RUN SHEET.    *        
000670* 30/11/1998 CBN    - Y2K PROJECT - NO 2-DIGIT DATE STORAGE      *        
000680*                     FOUND IN THIS PROGRAM - RUN-DATE STAMP     *        
000690*                     ALREADY FOUR-DIGIT YEAR VIA 9000.          *        
000700* 14/01/1999 CBN    - Y2K PROJECT - VERIFIED AGAINST TEST DECK.  *        
000710* 27/03/2003 MTV    - CR 0555 LOG-ERROR-CODE TRUNCATED/PADDED TO *        
000720*                     THE FULL 200 BYTES SO A SHORT-RECORD READ  *        
000730*                     DOWNSTREAM CANNOT MIS-PARSE THE ROW.       *        
000740* 14/07/2009 DFO    - CR 0691 ALL COUNTERS AND SUBSCRIPTS        *        
000750*                     CONVERTED TO COMP.                         *        
000760* 17/10/2011 DFO    - CR 0709 FD-REG-DATAROWO WIDENED TO MATCH   *        
000770*                     THE DBSY0DOR BOOK - SEE DBSY0003 FOR THE   *        
000780*                     WRITE-SIDE HALF OF THIS FIX.               *        
000790*================================================================*        
000800*================================================================*        
000810*           E N V I R O N M E N T      D I V I S I O N           *        
000820*================================================================*        
000830 ENVIRONMENT DIVISION.                                                    
000840 CONFIGURATION SECTION.                                                   
000850 SPECIAL-NAMES.                                                           
000860      C01 IS TOP-OF-FORM.                                                 
000870                                                                          
000880 INPUT-OUTPUT SECTION.                                                    
000890 FILE-CONTROL.                                                            
000900                                                                          
000910     SELECT DATAROWI      ASSIGN TO UTS-S-DATAROWI                        
000920      ORGANIZATION IS     SEQUENTIAL                                      
000930      ACCESS MODE  IS     SEQUENTIAL                                      
000940      FILE STATUS  IS     WRK-FS-DATAROWI.                                
000950                                                                          
000960     SELECT DATAROWO      ASSIGN TO UTS-S-DATAROWO                        
000970      ORGANIZATION IS     SEQUENTIAL                                      
000980      ACCESS MODE  IS     SEQUENTIAL                                      
000990      FILE STATUS  IS     WRK-FS-DATAROWO.                                
001000                                                                          
001010     SELECT SYNCLOG       ASSIGN TO UTS-S-SYNCLOG                         
001020      ORGANIZATION IS     SEQUENTIAL                                      
001030      ACCESS MODE  IS     SEQUENTIAL                                      
001040      FILE STATUS  IS     WRK-FS-SYNCLOG.                                 
001050                                                                          
001060*================================================================*        
001070*                  D A T A      D I V I S I O N                  *        
001080*================================================================*        
001090 DATA DIVISION.                                                           
001100 FILE SECTION.                                                            
001110*                                                                         
001120 FD  DATAROWI                                                             
001130     RECORDING MODE IS F                                                  
001140     LABEL RECORD   IS STANDARD                                           
001150     BLOCK CONTAINS 00 RECORDS.                                           
001160 01  FD-REG-DATAROWI       PIC X(92).                                     
001170                                                                          
001180 FD  DATAROWO                                                             
001190     RECORDING MODE IS F                                                  
001200     LABEL RECORD   IS STANDARD                                           
001210     BLOCK CONTAINS 00 RECORDS.                                           
001220 01  FD-REG-DATAROWO       PIC X(91).                                     
001230                                                                          
001240 FD  SYNCLOG                                                              
001250     RECORDING MODE IS F                                                  
001260     LABEL RECORD   IS STANDARD                                           
001270     BLOCK CONTAINS 00 RECORDS.                                           
001280 01  FD-REG-SYNCLOG        PIC X(314).                                    
001290                                                                          
001300*-----------------------------------------------------------------        
001310*                  WORKING-STORAGE SECTION                                
001320*-----------------------------------------------------------------        
001330 WORKING-STORAGE SECTION.                                                 
001340                                                                          
001350 77  WRK-SRC-ROW-COUNT             PIC 9(09) COMP VALUE ZEROS.            
001360 77  WRK-TGT-ROW-COUNT             PIC 9(09) COMP VALUE ZEROS.            
001370                                                                          
001380 77  WRK-SYNCLOG-FIRST-USE-SW      PIC X(01) VALUE 'N'.                   
001390     88  WRK-SYNCLOG-IS-NEW            VALUE 'Y'.                         
001400     88  WRK-SYNCLOG-ALREADY-EXISTS    VALUE 'N'.                         
001410                                                                          
001420*DATA FOR ERROR LOG:                                                      
001430 01  WRK-ERROR-LOG.                                                       
001440     03  WRK-PROGRAM                        PIC X(08) VALUE               
001450                                                      'DBSY0004'.         
001460     03  WRK-ERROR-MSG                       PIC X(30) VALUE              
001470                                                      SPACES.             
001480     03  WRK-ERROR-CODE                      PIC X(30) VALUE              
001490                                                      SPACES.             
001500     03  WRK-ERROR-DATE                      PIC X(10) VALUE              
001510                                                      SPACES.             
001520     03  WRK-ERROR-TIME                      PIC X(08) VALUE              
001530                                                      SPACES.             
001540     03  FILLER                              PIC X(02) VALUE              
001550                                                      SPACES.             
001560                                                                          
001570*ABENDING PROGRAM:                                                        
001580 77  WRK-ABEND-PGM                PIC X(08) VALUE 'DBSYABND'.             
001590                                                                          
001600 01  WRK-FILE-STATUS.                                                     
001610     03  WRK-FS-DATAROWI                     PIC 9(02) VALUE              
001620                                                      ZEROS.              
001630     03  WRK-FS-DATAROWO                     PIC 9(02) VALUE              
001640                                                      ZEROS.              
001650     03  WRK-FS-SYNCLOG                      PIC 9(02) VALUE              
001660                                                      ZEROS.              
001670                                                                          
001680 01  WRK-DATAROWI-REG.                                                    
001690     COPY 'DBSY0DRR'.                                                     
001700                                                                          
001710 01  WRK-DATAROWO-REG.                                                    
001720     COPY 'DBSY0DOR'.                                                     
001730                                                                          
001740*ONE OUTCOME ROW FOR THE TABLE BEING CLOSED OUT - BUILT HERE AND          
001750*MOVED TO FD-REG-SYNCLOG BY 2300 BEFORE THE WRITE.                        
001760 01  WRK-SYNCLOG-REG.                                                     
001770     COPY 'DBSY0SLR'.                                                     
001780                                                                          
001790*SOURCE-SIDE DESCRIPTION LITERALS - NO LIVE CATALOG CONNECTION IN         
001800*THIS FILE-BASED PORT, SO THE RUN LOG CARRIES A FIXED LABEL FOR           
001810*EACH SIDE INSTEAD OF A LIVE DATABASE CONNECTION STRING.                  
001820 01  WRK-DB-SOURCE-DESC            PIC X(30) VALUE                        
001830              'SOURCE EXTRACT - DATAROWI'.                                
001840 01  WRK-DB-DEST-DESC              PIC X(30) VALUE                        
001850              'TARGET LOAD - DATAROWO'.                                   
001860                                                                          
001870*ROW-COUNT SIGN/CHARACTER VIEWS - SAME IDIOM AS THE SQLCODE               
001880*REDEFINES AN EARLIER PROGRAM IN THIS SHOP USES, KEPT HERE SO             
001890*THE TWO COUNTS CAN BE STRING'D INTO LOG-ERROR-CODE ON A MISMATCH.        
001900 01  WRK-SRC-CNT-SINAL             PIC +9(009) VALUE ZEROS.               
001910 01  FILLER REDEFINES WRK-SRC-CNT-SINAL.                                  
001920     05  FILLER                              PIC X(001).                  
001930     05  WRK-SRC-CNT-X                       PIC X(009).                  
001940                                                                          
001950 01  WRK-TGT-CNT-SINAL             PIC +9(009) VALUE ZEROS.               
001960 01  FILLER REDEFINES WRK-TGT-CNT-SINAL.                                  
001970     05  FILLER                              PIC X(001).                  
001980     05  WRK-TGT-CNT-X                       PIC X(009).                  
001990                                                                          
002000*RETURN-CODE SIGN/CHARACTER VIEW - SAME IDIOM AS DBSY0001/2/3.            
002010 01  WRK-RC-SINAL                 PIC +9(009) VALUE ZEROS.                
002020 01  FILLER REDEFINES WRK-RC-SINAL.                                       
002030     05  FILLER                              PIC X(001).                  
002040     05  WRK-RC-NUM                          PIC 9(009).                  
002050 01  FILLER REDEFINES WRK-RC-SINAL.                                       
002060     05  WRK-RC-X                            PIC X(010).                  
002070                                                                          
002080*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
002090 01  WRK-SYSTEM-DATE.                                                     
002100     03  YY                                  PIC 9(02) VALUE              
002110                                                      ZEROS.              
002120     03  MM                                  PIC 9(02) VALUE              
002130                                                      ZEROS.              
002140     03  DD                                  PIC 9(02) VALUE              
002150                                                      ZEROS.              
002160 01  WRK-DATE-FORMATTED.                                                  
002170     03  DD-FORMATTED                        PIC 9(02) VALUE              
002180                                                      ZEROS.              
002190     03  FILLER                              PIC X(01) VALUE              
002200                                                      '-'.                
002210     03  MM-FORMATTED                        PIC 9(02) VALUE              
002220                                                      ZEROS.              
002230     03  FILLER                              PIC X(01) VALUE              
002240                                                      '-'.                
002250     03  YYYY-FORMATTED                      PIC 9(04) VALUE              
002260                                                      ZEROS.              
002270 01  WRK-SYSTEM-TIME.                                                     
002280     03  HOUR                                PIC 9(02) VALUE              
002290                                                      ZEROS.              
002300     03  MINUTE                              PIC 9(02) VALUE              
002310                                                      ZEROS.              
002320     03  SECOND                              PIC 9(02) VALUE              
002330                                                      ZEROS.              
002340     03  HUNDREDTH                           PIC 9(02) VALUE              
002350                                                      ZEROS.              
002360 01  WRK-TIME-FORMATTED.                                                  
002370     03  HOUR-FORMATTED                      PIC 9(02) VALUE              
002380                                                      ZEROS.              
002390     03  FILLER                              PIC X(01) VALUE              
002400                                                      ':'.                
002410     03  MINUTE-FORMATTED                    PIC 9(02) VALUE              
002420                                                      ZEROS.              
002430     03  FILLER                              PIC X(01) VALUE              
002440                                                      ':'.                
002450     03  SECOND-FORMATTED                    PIC 9(02) VALUE              
002460                                                      ZEROS.              
002470                                                                          
002480*-----------------------------------------------------------------        
002490*                      LINKAGE SECTION                                    
002500*-----------------------------------------------------------------        
002510 LINKAGE SECTION.                                                         
002520 01  LK-TABLE-NAME                PIC X(30).                              
002530 01  LK-RECONCILE-RC              PIC 9(01).                              
002540 01  LK-COPY-RC                   PIC 9(01).                              
002550 01  LK-LOG-STATUS-OUT            PIC X(01).                              
002560                                                                          
002570*================================================================*        
002580 PROCEDURE          DIVISION USING LK-TABLE-NAME                          
002590                                    LK-RECONCILE-RC                       
002600                                    LK-COPY-RC                            
002610                                    LK-LOG-STATUS-OUT.                    
002620*================================================================*        
002630*----------------------------------------------------------------*        
002640 0000-MAIN-PROCESS               SECTION.                                 
002650*----------------------------------------------------------------*        
002660     PERFORM 1000-INITIALIZE.                                             
002670                                                                          
002680     PERFORM 2100-RECOUNT-ROWS.                                           
002690                                                                          
002700     PERFORM 2200-CLASSIFY-STATUS.                                        
002710                                                                          
002720     PERFORM 2300-WRITE-LOG-RECORD.                                       
002730                                                                          
002740     PERFORM 3000-FINALIZE.                                               
002750                                                                          
002760     GOBACK.                                                              
002770*----------------------------------------------------------------*        
002780 0000-99-EXIT.                   EXIT.                                    
002790*----------------------------------------------------------------*        
002800*----------------------------------------------------------------*        
002810 1000-INITIALIZE                 SECTION.                                 
002820*----------------------------------------------------------------*        
002830     PERFORM 9000-GET-DATE-TIME.                                          
002840                                                                          
002850     INITIALIZE WRK-DATAROWI-REG                                          
002860                WRK-DATAROWO-REG                                          
002870                WRK-SYNCLOG-REG.                                          
002880                                                                          
002890     MOVE SPACES                 TO LK-LOG-STATUS-OUT.                    
002900                                                                          
002910*SYNCLOG IS EXTENDED IF IT ALREADY EXISTS; STATUS 35 ON THE               
002920*EXTEND MEANS THIS IS THE FIRST TABLE EVER LOGGED, SO THE FILE            
002930*IS BUILT FRESH INSTEAD - THIS PORT'S "CREATE THE RUN LOG TABLE           
002940*IF IT DOES NOT ALREADY EXIST" IDIOM.                                     
002950     OPEN EXTEND SYNCLOG.                                                 
002960     IF WRK-FS-SYNCLOG           EQUAL 35                                 
002970        MOVE 'Y'                 TO WRK-SYNCLOG-FIRST-USE-SW              
002980        OPEN OUTPUT SYNCLOG                                               
002990        MOVE 'OPEN FILE SYNCLOG' TO WRK-ERROR-MSG                         
003000        PERFORM 8300-TEST-FS-SYNCLOG                                      
003010     ELSE                                                                 
003020        MOVE 'N'                 TO WRK-SYNCLOG-FIRST-USE-SW              
003030        MOVE 'OPEN FILE SYNCLOG' TO WRK-ERROR-MSG                         
003040        PERFORM 8300-TEST-FS-SYNCLOG                                      
003050     END-IF.                                                              
003060*----------------------------------------------------------------*        
003070 1000-99-EXIT.                   EXIT.                                    
003080*----------------------------------------------------------------*        
003090*----------------------------------------------------------------*        
003100 2100-RECOUNT-ROWS               SECTION.                                 
003110*----------------------------------------------------------------*        
003120*RE-DERIVE BOTH ROW COUNTS FROM SCRATCH, EXACTLY AS 1100 IN               
003130*DBSY0003 DID BEFORE THE COPY - IF THE COPY STEP WROTE ANYTHING           
003140*AT ALL THE TARGET COUNT WILL HAVE MOVED SINCE THEN.                      
003150     MOVE ZEROS                  TO WRK-SRC-ROW-COUNT                     
003160                                    WRK-TGT-ROW-COUNT.                    
003170                                                                          
003180     OPEN INPUT DATAROWI.                                                 
003190     IF WRK-FS-DATAROWI          EQUAL 35                                 
003200        MOVE ZEROS               TO WRK-SRC-ROW-COUNT                     
003210     ELSE                                                                 
003220        PERFORM 2110-COUNT-ONE-SRC-ROW                                    
003230                UNTIL WRK-FS-DATAROWI EQUAL 10                            
003240     END-IF.                                                              
003250     CLOSE DATAROWI.                                                      
003260                                                                          
003270     OPEN INPUT DATAROWO.                                                 
003280     IF WRK-FS-DATAROWO          EQUAL 35                                 
003290        MOVE ZEROS               TO WRK-TGT-ROW-COUNT                     
003300     ELSE                                                                 
003310        PERFORM 2120-COUNT-ONE-TGT-ROW                                    
003320                UNTIL WRK-FS-DATAROWO EQUAL 10                            
003330     END-IF.                                                              
003340     CLOSE DATAROWO.                                                      
003350*----------------------------------------------------------------*        
003360 2100-99-EXIT.                   EXIT.                                    
003370*----------------------------------------------------------------*        
003380*----------------------------------------------------------------*        
003390 2110-COUNT-ONE-SRC-ROW          SECTION.                                 
003400*----------------------------------------------------------------*        
003410     READ DATAROWI                INTO WRK-DATAROWI-REG.                  
003420     MOVE 'RECOUNT DATAROWI'     TO WRK-ERROR-MSG.                        
003430     PERFORM 8100-TEST-FS-DATAROWI.                                       
003440     IF WRK-FS-DATAROWI          NOT EQUAL 10                             
003450        ADD 1                    TO WRK-SRC-ROW-COUNT                     
003460     END-IF.                                                              
003470*----------------------------------------------------------------*        
003480 2110-99-EXIT.                   EXIT.                                    
003490*----------------------------------------------------------------*        
003500*----------------------------------------------------------------*        
003510 2120-COUNT-ONE-TGT-ROW          SECTION.                                 
003520*----------------------------------------------------------------*        
003530     READ DATAROWO                INTO WRK-DATAROWO-REG.                  
003540     MOVE 'RECOUNT DATAROWO'     TO WRK-ERROR-MSG.                        
003550     PERFORM 8200-TEST-FS-DATAROWO.                                       
003560     IF WRK-FS-DATAROWO          NOT EQUAL 10                             
003570        ADD 1                    TO WRK-TGT-ROW-COUNT                     
003580     END-IF.                                                              
003590*----------------------------------------------------------------*        
003600 2120-99-EXIT.                   EXIT.                                    
003610*----------------------------------------------------------------*        
003620*----------------------------------------------------------------*        
003630 2200-CLASSIFY-STATUS            SECTION.                                 
003640*----------------------------------------------------------------*        
003650*PRECEDENCE MATCHES THE JOB'S OWN RULE - A STRUCTURE MISMATCH OR          
003660*A COPY-STEP ERROR REPORTED BY THE EARLIER STEPS OUTRANKS A               
003670*ROW-COUNT COMPARE DONE HERE, WHICH ONLY DECIDES SUCCESS VERSUS           
003680*A PLAIN COUNT MISMATCH.                                                  
003690     MOVE SPACES                 TO SLR-LOG-ERROR-CODE.                   
003700                                                                          
003710     EVALUATE TRUE                                                        
003720        WHEN LK-RECONCILE-RC     EQUAL 9                                  
003730           MOVE '9'              TO SLR-LOG-STATUS                        
003740           STRING 'STRUCTURE MISMATCH - COPY NOT ATTEMPTED FOR '          
003750                  LK-TABLE-NAME                                           
003760                                 DELIMITED BY SIZE                        
003770                                 INTO SLR-LOG-ERROR-CODE                  
003780        WHEN LK-COPY-RC          EQUAL 9                                  
003790           MOVE '9'              TO SLR-LOG-STATUS                        
003800           STRING 'COPY STEP REPORTED AN ERROR FOR '                      
003810                  LK-TABLE-NAME                                           
003820                                 DELIMITED BY SIZE                        
003830                                 INTO SLR-LOG-ERROR-CODE                  
003840        WHEN WRK-SRC-ROW-COUNT   EQUAL WRK-TGT-ROW-COUNT                  
003850           MOVE '0'              TO SLR-LOG-STATUS                        
003860        WHEN OTHER                                                        
003870           MOVE '1'              TO SLR-LOG-STATUS                        
003880           MOVE WRK-SRC-ROW-COUNT TO WRK-SRC-CNT-SINAL                    
003890           MOVE WRK-TGT-ROW-COUNT TO WRK-TGT-CNT-SINAL                    
003900           STRING 'ROW COUNT MISMATCH - SRC '                             
003910                  WRK-SRC-CNT-X                                           
003920                  ' TGT '                                                 
003930                  WRK-TGT-CNT-X                                           
003940                                 DELIMITED BY SIZE                        
003950                                 INTO SLR-LOG-ERROR-CODE                  
003960     END-EVALUATE.                                                        
003970                                                                          
003980     MOVE SLR-LOG-STATUS         TO LK-LOG-STATUS-OUT.                    
003990*----------------------------------------------------------------*        
004000 2200-99-EXIT.                   EXIT.                                    
004010*----------------------------------------------------------------*        
004020*----------------------------------------------------------------*        
004030 2300-WRITE-LOG-RECORD           SECTION.                                 
004040*----------------------------------------------------------------*        
004050     MOVE LK-TABLE-NAME          TO SLR-LOG-TABLE-NAME.                   
004060     MOVE WRK-DB-SOURCE-DESC     TO SLR-LOG-DB-SOURCE.                    
004070     MOVE WRK-DB-DEST-DESC       TO SLR-LOG-DB-DEST.                      
004080     MOVE WRK-SRC-ROW-COUNT      TO SLR-LOG-ROW-COUNT-SRC.                
004090     MOVE WRK-TGT-ROW-COUNT      TO SLR-LOG-ROW-COUNT-DEST.               
004100                                                                          
004110     MOVE WRK-SYNCLOG-REG        TO FD-REG-SYNCLOG.                       
004120     WRITE FD-REG-SYNCLOG.                                                
004130                                                                          
004140     MOVE 'WRITING SYNCLOG'      TO WRK-ERROR-MSG.                        
004150     PERFORM 8300-TEST-FS-SYNCLOG.                                        
004160*----------------------------------------------------------------*        
004170 2300-99-EXIT.                   EXIT.                                    
004180*----------------------------------------------------------------*        
004190*----------------------------------------------------------------*        
004200 3000-FINALIZE                   SECTION.                                 
004210*----------------------------------------------------------------*        
004220     CLOSE SYNCLOG.                                                       
004230                                                                          
004240     IF WRK-SYNCLOG-IS-NEW                                                
004250        DISPLAY '*SYNCLOG FILE CREATED ON THIS RUN.'                      
004260     END-IF.                                                              
004270                                                                          
004280     DISPLAY '*-------------------------------------*'.                   
004290     DISPLAY '*TABLE...............:' LK-TABLE-NAME.                      
004300     DISPLAY '*LOG STATUS..........:' SLR-LOG-STATUS.                     
004310     DISPLAY '*SOURCE ROW COUNT....:' WRK-SRC-ROW-COUNT.                  
004320     DISPLAY '*TARGET ROW COUNT....:' WRK-TGT-ROW-COUNT.                  
004330     DISPLAY '*-------------------------------------*'.                   
004340*----------------------------------------------------------------*        
004350 3000-99-EXIT.                   EXIT.                                    
004360*----------------------------------------------------------------*        
004370*----------------------------------------------------------------*        
004380 8100-TEST-FS-DATAROWI           SECTION.                                 
004390*----------------------------------------------------------------*        
004400     IF WRK-FS-DATAROWI          NOT EQUAL ZEROS AND 10                   
004410        MOVE WRK-FS-DATAROWI     TO WRK-RC-SINAL                          
004420        STRING 'FS DATAROWI.:',WRK-RC-X                                   
004430                                 DELIMITED BY SPACE                       
004440                                 INTO WRK-ERROR-CODE                      
004450        PERFORM 9999-CALL-ABEND-PGM                                       
004460     END-IF.                                                              
004470*----------------------------------------------------------------*        
004480 8100-99-EXIT.                   EXIT.                                    
004490*----------------------------------------------------------------*        
004500*----------------------------------------------------------------*        
004510 8200-TEST-FS-DATAROWO           SECTION.                                 
004520*----------------------------------------------------------------*        
004530     IF WRK-FS-DATAROWO          NOT EQUAL ZEROS AND 10                   
004540        MOVE WRK-FS-DATAROWO     TO WRK-RC-SINAL                          
004550        STRING 'FS DATAROWO.:',WRK-RC-X                                   
004560                                 DELIMITED BY SPACE                       
004570                                 INTO WRK-ERROR-CODE                      
004580        PERFORM 9999-CALL-ABEND-PGM                                       
004590     END-IF.                                                              
004600*----------------------------------------------------------------*        
004610 8200-99-EXIT.                   EXIT.                                    
004620*----------------------------------------------------------------*        
004630*----------------------------------------------------------------*        
004640 8300-TEST-FS-SYNCLOG            SECTION.                                 
004650*----------------------------------------------------------------*        
004660*STATUS 35 ON THE INITIAL EXTEND IS EXPECTED AND HANDLED BY 1000          
004670*ITSELF, NOT ABENDED HERE.                                                
004680     IF WRK-FS-SYNCLOG           NOT EQUAL ZEROS                          
004690        AND WRK-FS-SYNCLOG       NOT EQUAL 35                             
004700        MOVE WRK-FS-SYNCLOG      TO WRK-RC-SINAL                          
004710        STRING 'FS SYNCLOG..:',WRK-RC-X                                   
004720                                 DELIMITED BY SPACE                       
004730                                 INTO WRK-ERROR-CODE                      
004740        PERFORM 9999-CALL-ABEND-PGM                                       
004750     END-IF.                                                              
004760*----------------------------------------------------------------*        
004770 8300-99-EXIT.                   EXIT.                                    
004780*----------------------------------------------------------------*        
004790*----------------------------------------------------------------*        
004800 9000-GET-DATE-TIME              SECTION.                                 
004810*----------------------------------------------------------------*        
004820     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
004830     MOVE YY                     TO YYYY-FORMATTED.                       
004840     MOVE MM                     TO MM-FORMATTED.                         
004850     MOVE DD                     TO DD-FORMATTED.                         
004860     ADD  2000                   TO YYYY-FORMATTED.                       
004870                                                                          
004880     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                               
004890     MOVE HOUR                   TO HOUR-FORMATTED.                       
004900     MOVE MINUTE                 TO MINUTE-FORMATTED.                     
004910     MOVE SECOND                 TO SECOND-FORMATTED.                     
004920*----------------------------------------------------------------*        
004930 9000-99-EXIT.                   EXIT.                                    
004940*----------------------------------------------------------------*        
004950*----------------------------------------------------------------*        
004960 9999-CALL-ABEND-PGM             SECTION.                                 
004970*----------------------------------------------------------------*        
004980     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.                       
004990     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.                       
005000     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.                     
005010*----------------------------------------------------------------*        
005020 9999-99-EXIT.                   EXIT.                                    
005030*----------------------------------------------------------------*        
