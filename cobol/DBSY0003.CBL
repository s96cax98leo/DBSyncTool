000100*================================================================*        
000110*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000120*================================================================*        
000130 IDENTIFICATION  DIVISION.                                                
000140 PROGRAM-ID.     DBSY0003.                                                
000150 AUTHOR.         A C PRADO.                                               
000160 INSTALLATION.   CPD - CENTRO DE PROCESSAMENTO DE DADOS.                  
000170 DATE-WRITTEN.   09/04/1987.                                              
000180 DATE-COMPILED   WHEN-COMPILED.                                           
000190 SECURITY.       INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.            
000200 REMARKS.                                                                 
000210*----------------------------------------------------------------*        
000220*                DBSYNC BATCH - DATA CENTER STANDARD             *        
000230*----------------------------------------------------------------*        
000240*    PROGRAM-ID..: DBSY0003.                                     *        
000250*    ANALYST.....: A C PRADO                                     *        
000260*    PROGRAMMER..: A C PRADO                                     *        
000270*    DATE........: 09/04/1987                                    *        
000280*----------------------------------------------------------------*        
000290*    PROJECT.....: TABLE SYNCHRONIZATION JOB - DBSYNC            *        
000300*----------------------------------------------------------------*        
000310*    GOAL........: GATE THE COPY ON THE ROW-COUNT COMPARE,       *        
000320*                  OPTIONALLY EMPTY THE TARGET FILE, THEN COPY   *        
000330*                  SOURCE ROWS TO THE TARGET IN COMMITTED        *        
000340*                  BATCHES, RUNNING EACH ROW THROUGH THE FIELD   *        
000350*                  TRANSFORMATION RULES ON THE WAY.              *        
000360*----------------------------------------------------------------*        
000370*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
000380*                   DATAROWI        00092       DBSY0DRR         *        
000390*                   DATAROWO        00091       DBSY0DOR         *        
000400*----------------------------------------------------------------*        
000410*    CALLED BY...:  DBSY0001.                                    *        
000420*----------------------------------------------------------------*        
000430*    TABLE DB2...:  NONE - THIS JOB IS FLAT FILES ONLY.          *        
000440*----------------------------------------------------------------*        
000450*______________________________________________________________*          
000460*    H I S T O R Y   O F   M O D I F I C A T I O N               *        
000470*----------------------------------------------------------------*        
000480* 09/04/1987 ACP    - ORIGINAL PROGRAM.  STRAIGHT COPY LOOP,     *        
000490*                     NO TRANSFORMATION - CALLER SUPPLIED        *        
000500*                     IDENTICAL RECORD SHAPES ON BOTH SIDES.     *        
000510* 14/11/1988 ACP    - CR 0129 ADDED THE ROW-COUNT GATE SO A      *        
000520*                     TABLE ALREADY IN SYNC SKIPS THE COPY.      *        
000530* 06/03/1990 LFS    - CR 0241 ADDED THE UPSI-0 TRUNCATE SWITCH   *        
000540*                     REQUESTED BY THE RECONCILIATION TEAM.      *        
000550* 30/08/1992 LFS    - CR 0318 BATCH-COMMIT LOGIC ADDED - PRIOR   *        
000560*                     VERSION WROTE AND COMMITTED ONE ROW AT A   *        
000570*                     TIME, WHICH THE DBA GROUP FLAGGED AS TOO   *        
000580*                     SLOW FOR THE LARGER TABLES.                *        
000590* 12/02/1994 RQM    - CR 0361 REBUILT AS A TRUE FIELD-BY-FIELD   *        
000600*                     TRANSFORMATION STEP - CALLER RECORD SHAPES *        
000610*                     NO LONGER HAVE TO MATCH.  RULE PARAGRAPHS  *        
000620*                     2210 THROUGH 2290 ADDED.                   *        
000630* 19/07/1996 RQM    - CR 0398 A RULE FAILURE NO LONGER ABENDS -  *        
000640*                     THE FIELD IS LEFT BLANK AND OUT-ERROR-FLAG *        
000650*                     IS SET; THE ROW STILL GOES OUT.            *        
000660* 08/05/1997 CBN    - CR 0430 UPSI-1 ADDED TO STAND FOR THE      *        
000670*                     TARGET'S TRIGGERS - OFF WHILE THE BATCH    *        
000680*                     LOOP RUNS, ON AGAIN AT FINALIZE.           *        
000690* 30/11/1998 CBN    - Y2K PROJECT - CONVERT-DATE RULE REBUILT ON *        
000700*                     A FOUR-DIGIT YEAR; NO OTHER 2-DIGIT DATE   *        
000710*                     STORAGE FOUND IN THIS PROGRAM.             *        
000720* 14/01/1999 CBN    - Y2K PROJECT - VERIFIED AGAINST TEST DECK.  *        
000730* 04/09/2002 MTV    - CR 0549 A BATCH WRITE FAILURE NOW SETS     *        
000740*                     LK-COPY-RC TO 9 AND RETURNS INSTEAD OF     *        
000750*                     CALLING DBSYABND, SO THE JOB CAN GO ON TO  *        
000760*                     THE NEXT TABLE.                            *        
000770* 22/06/2006 DFO    - CR 0603 CONVERT-DOUBLE ROUNDS TO TWO       *        
000780*                     DECIMALS ROUNDED PER THE DBA GROUP'S       *        
000790*                     MONEY-FIELD STANDARD.                      *        
000800* 09/10/2009 DFO    - CR 0688 ALL COUNTERS AND SUBSCRIPTS        *        
000810*                     CONVERTED TO COMP.                         *        
000820* 17/10/2011 DFO    - CR 0709 FD-REG-DATAROWO WAS 10 BYTES SHORT *        
000830*                     OF THE DBSY0DOR LAYOUT - OUT-ERROR-FLAG    *        
000840*                     WAS BEING TRUNCATED OFF EVERY OUTPUT ROW   *        
000850*                     AT THE WRITE.  WIDENED TO MATCH THE BOOK.  *        
000860* 04/11/2011 DFO    - CR 0712 A TABLE ALREADY IN SYNC AT THE     *        
000870*                     ROW-COUNT GATE NOW SAYS SO ON THE FINALIZE *        
000880*                     REPORT - PRIOR VERSION LEFT A SKIPPED      *        
000890*                     COPY LOOKING IDENTICAL TO A ZERO-ROW RUN.  *        
000900*================================================================*        
000910*================================================================*        
000920*           E N V I R O N M E N T      D I V I S I O N           *        
000930*================================================================*        
000940 ENVIRONMENT DIVISION.                                                    
000950 CONFIGURATION SECTION.                                                   
000960 SPECIAL-NAMES.                                                           
000970      C01 IS TOP-OF-FORM                                                  
000980      UPSI-0 ON STATUS  IS TRUNCATE-TARGET-SW                             
000990             OFF STATUS IS DO-NOT-TRUNCATE-SW                             
001000      UPSI-1 ON STATUS  IS TARGET-TRIGGERS-ENABLED-SW                     
001010             OFF STATUS IS TARGET-TRIGGERS-DISABLED-SW.                   
001020                                                                          
001030 INPUT-OUTPUT SECTION.                                                    
001040 FILE-CONTROL.                                                            
001050                                                                          
001060     SELECT DATAROWI      ASSIGN TO UTS-S-DATAROWI                        
001070      ORGANIZATION IS     SEQUENTIAL                                      
001080      ACCESS MODE  IS     SEQUENTIAL                                      
001090      FILE STATUS  IS     WRK-FS-DATAROWI.                                
001100                                                                          
001110     SELECT DATAROWO      ASSIGN TO UTS-S-DATAROWO                        
001120      ORGANIZATION IS     SEQUENTIAL                                      
001130      ACCESS MODE  IS     SEQUENTIAL                                      
001140      FILE STATUS  IS     WRK-FS-DATAROWO.                                
001150                                                                          
001160*================================================================*        
001170*                  D A T A      D I V I S I O N                  *        
001180*================================================================*        
001190 DATA DIVISION.                                                           
001200 FILE SECTION.                                                            
001210*                                                                         
001220 FD  DATAROWI                                                             
001230     RECORDING MODE IS F                                                  
001240     LABEL RECORD   IS STANDARD                                           
001250     BLOCK CONTAINS 00 RECORDS.                                           
001260 01  FD-REG-DATAROWI       PIC X(92).                                     
001270                                                                          
001280 FD  DATAROWO                                                             
001290     RECORDING MODE IS F                                                  
001300     LABEL RECORD   IS STANDARD                                           
001310     BLOCK CONTAINS 00 RECORDS.                                           
001320 01  FD-REG-DATAROWO       PIC X(91).                                     
001330                                                                          
001340*-----------------------------------------------------------------        
001350*                  WORKING-STORAGE SECTION                                
001360*-----------------------------------------------------------------        
001370 WORKING-STORAGE SECTION.                                                 
001380                                                                          
001390 77  WRK-SRC-ROW-COUNT             PIC 9(09) COMP VALUE ZEROS.            
001400 77  WRK-TGT-ROW-COUNT             PIC 9(09) COMP VALUE ZEROS.            
001410 77  WRK-BATCH-SIZE                PIC 9(05) COMP VALUE 3000.             
001420 77  WRK-BATCH-ROW-CTR             PIC 9(05) COMP VALUE ZEROS.            
001430 77  WRK-BATCHES-COMMITTED         PIC 9(07) COMP VALUE ZEROS.            
001440 77  WRK-RECORDS-READ              PIC 9(09) COMP VALUE ZEROS.            
001450 77  WRK-RECORDS-WRITTEN           PIC 9(09) COMP VALUE ZEROS.            
001460 77  WRK-RECORDS-ERROR             PIC 9(09) COMP VALUE ZEROS.            
001470                                                                          
001480 77  WRK-DATAROWI-EOF              PIC X(03) VALUE SPACES.                
001490 77  WRK-RULE-ERROR-SW             PIC X(01) VALUE 'N'.                   
001500     88  WRK-RULE-FAILED               VALUE 'Y'.                         
001510     88  WRK-RULE-OK                   VALUE 'N'.                         
001520 77  WRK-BATCH-WRITE-FAILED-SW      PIC X(01) VALUE 'N'.                  
001530     88  WRK-BATCH-WRITE-FAILED        VALUE 'Y'.                         
001540     88  WRK-BATCH-WRITE-OK            VALUE 'N'.                         
001550 77  WRK-COPY-SKIPPED-SW           PIC X(01) VALUE 'N'.                   
001560     88  WRK-COPY-SKIPPED              VALUE 'Y'.                         
001570     88  WRK-COPY-PERFORMED            VALUE 'N'.                         
001580                                                                          
001590 77  WRK-WORK-NUM-1                 PIC S9(09)V99 COMP-3                  
001600                                                 VALUE ZEROS.             
001610 77  WRK-BAL-SIGN                   PIC S9(01) COMP VALUE +1.             
001620 77  WRK-BAL-INT-VALUE              PIC S9(09) COMP VALUE ZEROS.          
001630 77  WRK-BAL-FRAC-VALUE             PIC 9(03) COMP VALUE ZEROS.           
001640 77  WRK-BAL-FRAC-DIGIT-CTR         PIC 9(01) COMP VALUE ZEROS.           
001650 77  WRK-BAL-SCAN-IX                PIC 9(02) COMP VALUE ZEROS.           
001660 77  WRK-BAL-ONE-CHAR               PIC X(01) VALUE SPACE.                
001670 77  WRK-BAL-ONE-DIGIT              PIC 9(01) VALUE ZEROS.                
001680 77  WRK-BAL-DOT-SEEN-SW            PIC X(01) VALUE 'N'.                  
001690 77  WRK-BAL-END-SEEN-SW            PIC X(01) VALUE 'N'.                  
001700 77  WRK-BAL-DIGIT-SEEN-SW          PIC X(01) VALUE 'N'.                  
001710 77  WRK-BAL-VALID-SW               PIC X(01) VALUE 'Y'.                  
001720                                                                          
001730*DATA FOR ERROR LOG:                                                      
001740 01  WRK-ERROR-LOG.                                                       
001750     03  WRK-PROGRAM                        PIC X(08) VALUE               
001760                                                      'DBSY0003'.         
001770     03  WRK-ERROR-MSG                       PIC X(30) VALUE              
001780                                                      SPACES.             
001790     03  WRK-ERROR-CODE                      PIC X(30) VALUE              
001800                                                      SPACES.             
001810     03  WRK-ERROR-DATE                      PIC X(10) VALUE              
001820                                                      SPACES.             
001830     03  WRK-ERROR-TIME                      PIC X(08) VALUE              
001840                                                      SPACES.             
001850     03  FILLER                              PIC X(02) VALUE              
001860                                                      SPACES.             
001870                                                                          
001880*ABENDING PROGRAM:                                                        
001890 77  WRK-ABEND-PGM                PIC X(08) VALUE 'DBSYABND'.             
001900                                                                          
001910 01  WRK-FILE-STATUS.                                                     
001920     03  WRK-FS-DATAROWI                     PIC 9(02) VALUE              
001930                                                      ZEROS.              
001940     03  WRK-FS-DATAROWO                     PIC 9(02) VALUE              
001950                                                      ZEROS.              
001960                                                                          
001970 01  WRK-DATAROWI-REG.                                                    
001980     COPY 'DBSY0DRR'.                                                     
001990                                                                          
002000 01  WRK-DATAROWO-REG.                                                    
002010     COPY 'DBSY0DOR'.                                                     
002020                                                                          
002030*CHARACTER-BY-CHARACTER VIEW OF THE RAW BALANCE FIELD - THE               
002040*CONVERT-TO-DOUBLE RULE WALKS THIS TABLE ONE BYTE AT A TIME               
002050*SINCE THE COMPILER ON THIS SYSTEM CARRIES NO NUMVAL VERB.                
002060 01  WRK-BALANCE-EDIT.                                                    
002070     03  WRK-BALANCE-CHARS OCCURS 12 TIMES                                
002080                           INDEXED BY WRK-BALANCE-IX                      
002090                           PIC X(01).                                     
002100                                                                          
002110*RAW JOIN-DATE FIELD BROKEN OUT "YYYY-MM-DD" - ALSO SERVES AS             
002120*THIS PROGRAM'S THIRD REDEFINES (ALONG WITH THE TWO ABOVE).               
002130 01  WRK-JOIN-DATE-RAW-VIEW REDEFINES WRK-DATAROWI-REG.                   
002140     03  FILLER                             PIC X(08).                    
002150     03  FILLER                             PIC X(30).                    
002160     03  FILLER                             PIC X(01).                    
002170     03  FILLER                             PIC X(12).                    
002180     03  WRK-JOIN-YYYY                       PIC 9(04).                   
002190     03  FILLER                             PIC X(01).                    
002200     03  WRK-JOIN-MM                         PIC 9(02).                   
002210     03  FILLER                             PIC X(01).                    
002220     03  WRK-JOIN-DD                         PIC 9(02).                   
002230     03  FILLER                             PIC X(29).                    
002240                                                                          
002250 01  WRK-JOIN-DATE-OUT.                                                   
002260     03  WRK-JOIN-OUT-YYYY                   PIC 9(04) VALUE              
002270                                                      ZEROS.              
002280     03  WRK-JOIN-OUT-MM                     PIC 9(02) VALUE              
002290                                                      ZEROS.              
002300     03  WRK-JOIN-OUT-DD                     PIC 9(02) VALUE              
002310                                                      ZEROS.              
002320                                                                          
002330 01  WRK-JOIN-YEAR-QUOTIENT              PIC 9(04) COMP VALUE             
002340                                                      ZEROS.              
002350 01  WRK-JOIN-YEAR-REMAINDER             PIC 9(02) COMP VALUE             
002360                                                      ZEROS.              
002370                                                                          
002380*TRIMMED WORK FIELDS FOR THE CONCATENATE-FIELDS RULE.                     
002390 01  WRK-REGION-TRIMMED                  PIC X(10) VALUE                  
002400                                                      SPACES.             
002410 01  WRK-BRANCH-TRIMMED                  PIC X(10) VALUE                  
002420                                                      SPACES.             
002430                                                                          
002440*DAYS-PER-MONTH TABLE FOR THE STRICT CONVERT-TO-DATE CHECK -              
002450*A LEAP FEBRUARY IS HANDLED SEPARATELY IN 2280.                           
002460 01  WRK-DAYS-IN-MONTH-TABLE.                                             
002470     03  FILLER                              PIC 9(02) VALUE 31.          
002480     03  FILLER                              PIC 9(02) VALUE 28.          
002490     03  FILLER                              PIC 9(02) VALUE 31.          
002500     03  FILLER                              PIC 9(02) VALUE 30.          
002510     03  FILLER                              PIC 9(02) VALUE 31.          
002520     03  FILLER                              PIC 9(02) VALUE 30.          
002530     03  FILLER                              PIC 9(02) VALUE 31.          
002540     03  FILLER                              PIC 9(02) VALUE 31.          
002550     03  FILLER                              PIC 9(02) VALUE 30.          
002560     03  FILLER                              PIC 9(02) VALUE 31.          
002570     03  FILLER                              PIC 9(02) VALUE 30.          
002580     03  FILLER                              PIC 9(02) VALUE 31.          
002590 01  WRK-DAYS-IN-MONTH REDEFINES WRK-DAYS-IN-MONTH-TABLE.                 
002600     03  WRK-DAYS-IN-MONTH-ENTRY OCCURS 12 TIMES                          
002610                                 INDEXED BY WRK-MONTH-IX                  
002620                                 PIC 9(02).                               
002630                                                                          
002640*RETURN-CODE SIGN/CHARACTER VIEW - SAME IDIOM AS DBSY0001/2.              
002650 01  WRK-RC-SINAL                 PIC +9(009) VALUE ZEROS.                
002660 01  FILLER REDEFINES WRK-RC-SINAL.                                       
002670     05  FILLER                              PIC X(001).                  
002680     05  WRK-RC-NUM                          PIC 9(009).                  
002690 01  FILLER REDEFINES WRK-RC-SINAL.                                       
002700     05  WRK-RC-X                            PIC X(010).                  
002710                                                                          
002720*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
002730 01  WRK-SYSTEM-DATE.                                                     
002740     03  YY                                  PIC 9(02) VALUE              
002750                                                      ZEROS.              
002760     03  MM                                  PIC 9(02) VALUE              
002770                                                      ZEROS.              
002780     03  DD                                  PIC 9(02) VALUE              
002790                                                      ZEROS.              
002800 01  WRK-DATE-FORMATTED.                                                  
002810     03  DD-FORMATTED                        PIC 9(02) VALUE              
002820                                                      ZEROS.              
002830     03  FILLER                              PIC X(01) VALUE              
002840                                                      '-'.                
002850     03  MM-FORMATTED                        PIC 9(02) VALUE              
002860                                                      ZEROS.              
002870     03  FILLER                              PIC X(01) VALUE              
002880                                                      '-'.                
002890     03  YYYY-FORMATTED                      PIC 9(04) VALUE              
002900                                                      ZEROS.              
002910 01  WRK-SYSTEM-TIME.                                                     
002920     03  HOUR                                PIC 9(02) VALUE              
002930                                                      ZEROS.              
002940     03  MINUTE                              PIC 9(02) VALUE              
002950                                                      ZEROS.              
002960     03  SECOND                              PIC 9(02) VALUE              
002970                                                      ZEROS.              
002980     03  HUNDREDTH                           PIC 9(02) VALUE              
002990                                                      ZEROS.              
003000 01  WRK-TIME-FORMATTED.                                                  
003010     03  HOUR-FORMATTED                      PIC 9(02) VALUE              
003020                                                      ZEROS.              
003030     03  FILLER                              PIC X(01) VALUE              
003040                                                      ':'.                
003050     03  MINUTE-FORMATTED                    PIC 9(02) VALUE              
003060                                                      ZEROS.              
003070     03  FILLER                              PIC X(01) VALUE              
003080                                                      ':'.                
003090     03  SECOND-FORMATTED                    PIC 9(02) VALUE              
003100                                                      ZEROS.              
003110                                                                          
003120*-----------------------------------------------------------------        
003130*                      LINKAGE SECTION                                    
003140*-----------------------------------------------------------------        
003150 LINKAGE SECTION.                                                         
003160 01  LK-TABLE-NAME                PIC X(30).                              
003170 01  LK-COPY-RC                   PIC 9(01).                              
003180                                                                          
003190*================================================================*        
003200 PROCEDURE          DIVISION USING LK-TABLE-NAME                          
003210                                    LK-COPY-RC.                           
003220*================================================================*        
003230*----------------------------------------------------------------*        
003240 0000-MAIN-PROCESS               SECTION.                                 
003250*----------------------------------------------------------------*        
003260     PERFORM 1000-INITIALIZE.                                             
003270                                                                          
003280     IF WRK-SRC-ROW-COUNT        NOT EQUAL WRK-TGT-ROW-COUNT              
003290        PERFORM 1300-DISABLE-TARGET-TRIGGERS                              
003300        PERFORM 2100-READ-DATAROWI                                        
003310        PERFORM 2000-PROCESS-ROW                                          
003320                UNTIL WRK-DATAROWI-EOF EQUAL 'END'                        
003330                OR     WRK-BATCH-WRITE-FAILED                             
003340     ELSE                                                                 
003350        MOVE 'Y'                 TO WRK-COPY-SKIPPED-SW                   
003360     END-IF.                                                              
003370                                                                          
003380     PERFORM 3000-FINALIZE.                                               
003390                                                                          
003400     GOBACK.                                                              
003410*----------------------------------------------------------------*        
003420 0000-99-EXIT.                   EXIT.                                    
003430*----------------------------------------------------------------*        
003440*----------------------------------------------------------------*        
003450 1000-INITIALIZE                 SECTION.                                 
003460*----------------------------------------------------------------*        
003470     PERFORM 9000-GET-DATE-TIME.                                          
003480                                                                          
003490     INITIALIZE WRK-DATAROWI-REG                                          
003500                WRK-DATAROWO-REG.                                         
003510                                                                          
003520     MOVE 0                      TO LK-COPY-RC.                           
003530                                                                          
003540     OPEN INPUT  DATAROWI.                                                
003550     MOVE 'OPEN FILE DATAROWI'   TO WRK-ERROR-MSG.                        
003560     PERFORM 8100-TEST-FS-DATAROWI.                                       
003570                                                                          
003580     PERFORM 1100-CHECK-ROW-COUNTS.                                       
003590                                                                          
003600     IF TRUNCATE-TARGET-SW                                                
003610        PERFORM 1200-TRUNCATE-TARGET                                      
003620     ELSE                                                                 
003630        OPEN EXTEND DATAROWO                                              
003640        MOVE 'OPEN FILE DATAROWO'   TO WRK-ERROR-MSG                      
003650        PERFORM 8200-TEST-FS-DATAROWO                                     
003660     END-IF.                                                              
003670*----------------------------------------------------------------*        
003680 1000-99-EXIT.                   EXIT.                                    
003690*----------------------------------------------------------------*        
003700*----------------------------------------------------------------*        
003710 1100-CHECK-ROW-COUNTS           SECTION.                                 
003720*----------------------------------------------------------------*        
003730*COUNT THE SOURCE ROWS FOR THIS TABLE; THE TARGET COUNT ARRIVES           
003740*ALREADY KNOWN TO DBSY0001'S CALLER (HELD HERE AS ZERO UNTIL A            
003750*REAL CATALOG COUNT IS AVAILABLE - IN THIS FILE-BASED PORT THE            
003760*TARGET FILE'S OWN LINE COUNT STANDS IN FOR A "SELECT COUNT(*)".          
003770     MOVE ZEROS                  TO WRK-SRC-ROW-COUNT                     
003780                                    WRK-TGT-ROW-COUNT.                    
003790                                                                          
003800     PERFORM 1110-COUNT-ONE-DATAROWI                                      
003810             UNTIL WRK-DATAROWI-EOF EQUAL 'END'.                          
003820                                                                          
003830     CLOSE DATAROWI.                                                      
003840     OPEN INPUT DATAROWI.                                                 
003850     MOVE SPACES                 TO WRK-DATAROWI-EOF.                     
003860                                                                          
003870     OPEN INPUT DATAROWO.                                                 
003880     IF WRK-FS-DATAROWO          EQUAL 35                                 
003890        MOVE ZEROS               TO WRK-TGT-ROW-COUNT                     
003900     ELSE                                                                 
003910        PERFORM 1120-COUNT-ONE-DATAROWO                                   
003920                UNTIL WRK-FS-DATAROWO EQUAL 10                            
003930     END-IF.                                                              
003940     CLOSE DATAROWO.                                                      
003950*----------------------------------------------------------------*        
003960 1100-99-EXIT.                   EXIT.                                    
003970*----------------------------------------------------------------*        
003980*----------------------------------------------------------------*        
003990 1110-COUNT-ONE-DATAROWI         SECTION.                                 
004000*----------------------------------------------------------------*        
004010     READ DATAROWI                INTO WRK-DATAROWI-REG.                  
004020     MOVE 'COUNTING DATAROWI'    TO WRK-ERROR-MSG.                        
004030     PERFORM 8100-TEST-FS-DATAROWI.                                       
004040     IF WRK-FS-DATAROWI          EQUAL 10                                 
004050        MOVE 'END'               TO WRK-DATAROWI-EOF                      
004060     ELSE                                                                 
004070        ADD 1                    TO WRK-SRC-ROW-COUNT                     
004080     END-IF.                                                              
004090*----------------------------------------------------------------*        
004100 1110-99-EXIT.                   EXIT.                                    
004110*----------------------------------------------------------------*        
004120*----------------------------------------------------------------*        
004130 1120-COUNT-ONE-DATAROWO         SECTION.                                 
004140*----------------------------------------------------------------*        
004150     READ DATAROWO                INTO WRK-DATAROWO-REG.                  
004160     IF WRK-FS-DATAROWO          NOT EQUAL 10                             
004170        ADD 1                    TO WRK-TGT-ROW-COUNT                     
004180     END-IF.                                                              
004190*----------------------------------------------------------------*        
004200 1120-99-EXIT.                   EXIT.                                    
004210*----------------------------------------------------------------*        
004220*----------------------------------------------------------------*        
004230 1200-TRUNCATE-TARGET            SECTION.                                 
004240*----------------------------------------------------------------*        
004250*EMPTY THE TARGET BY RE-OPENING IT OUTPUT - THIS PORT'S STAND-IN          
004260*FOR "TRUNCATE TABLE" WHEN THE CALLER'S TRUNCATE SWITCH IS ON.            
004270     OPEN OUTPUT DATAROWO.                                                
004280     MOVE 'TRUNCATE FILE DATAROWO' TO WRK-ERROR-MSG.                      
004290     PERFORM 8200-TEST-FS-DATAROWO.                                       
004300     CLOSE DATAROWO.                                                      
004310                                                                          
004320     OPEN EXTEND DATAROWO.                                                
004330     PERFORM 8200-TEST-FS-DATAROWO.                                       
004340                                                                          
004350     MOVE ZEROS                  TO WRK-TGT-ROW-COUNT.                    
004360*----------------------------------------------------------------*        
004370 1200-99-EXIT.                   EXIT.                                    
004380*----------------------------------------------------------------*        
004390*----------------------------------------------------------------*        
004400 1300-DISABLE-TARGET-TRIGGERS    SECTION.                                 
004410*----------------------------------------------------------------*        
004420*NO LIVE DDL TO ISSUE IN THIS FILE-BASED PORT - UPSI-1 STANDS             
004430*FOR THE TARGET TABLE'S TRIGGER STATE FOR THE LIFE OF THE RUN.            
004440     IF TARGET-TRIGGERS-ENABLED-SW                                        
004450        DISPLAY '*TARGET TRIGGERS DISABLED FOR LOAD - '                   
004460                 LK-TABLE-NAME                                            
004470     END-IF.                                                              
004480*----------------------------------------------------------------*        
004490 1300-99-EXIT.                   EXIT.                                    
004500*----------------------------------------------------------------*        
004510*----------------------------------------------------------------*        
004520 2000-PROCESS-ROW                SECTION.                                 
004530*----------------------------------------------------------------*        
004540     PERFORM 2200-TRANSFORM-ROW.                                          
004550                                                                          
004560     PERFORM 2300-BUFFER-ROW.                                             
004570                                                                          
004580     ADD 1                       TO WRK-BATCH-ROW-CTR.                    
004590                                                                          
004600*THE LAST-ROW-OF-TABLE HALF OF THE COMMIT RULE IS HANDLED IN              
004610*2100-READ-DATAROWI, WHICH IS THE PARAGRAPH THAT ACTUALLY LEARNS          
004620*THE FILE HAS RUN OUT OF ROWS.                                            
004630     IF WRK-BATCH-ROW-CTR        EQUAL WRK-BATCH-SIZE                     
004640        PERFORM 2400-COMMIT-BATCH                                         
004650     END-IF.                                                              
004660                                                                          
004670     IF NOT WRK-BATCH-WRITE-FAILED                                        
004680        PERFORM 2100-READ-DATAROWI                                        
004690     END-IF.                                                              
004700*----------------------------------------------------------------*        
004710 2000-99-EXIT.                   EXIT.                                    
004720*----------------------------------------------------------------*        
004730*----------------------------------------------------------------*        
004740 2100-READ-DATAROWI              SECTION.                                 
004750*----------------------------------------------------------------*        
004760     MOVE 'READING DATAROWI'     TO WRK-ERROR-MSG.                        
004770                                                                          
004780     READ DATAROWI                INTO WRK-DATAROWI-REG.                  
004790                                                                          
004800     PERFORM 8100-TEST-FS-DATAROWI.                                       
004810                                                                          
004820     IF WRK-FS-DATAROWI          EQUAL 10                                 
004830        MOVE 'END'               TO WRK-DATAROWI-EOF                      
004840        IF WRK-BATCH-ROW-CTR     GREATER ZEROS                            
004850           PERFORM 2400-COMMIT-BATCH                                      
004860        END-IF                                                            
004870     ELSE                                                                 
004880        ADD 1                    TO WRK-RECORDS-READ                      
004890     END-IF.                                                              
004900*----------------------------------------------------------------*        
004910 2100-99-EXIT.                   EXIT.                                    
004920*----------------------------------------------------------------*        
004930*----------------------------------------------------------------*        
004940 2200-TRANSFORM-ROW              SECTION.                                 
004950*----------------------------------------------------------------*        
004960*ONE ROW THROUGH THE FIELD TRANSFORMATION RULES, IN THE FIXED             
004970*ORDER DBSY0DOR LAYS THEM OUT - THIS PROGRAM CARRIES ITS OWN              
004980*RULE ASSIGNMENTS PER OUTPUT FIELD RATHER THAN READING A                  
004990*RULE-TABLE FILE, SINCE THE JOB HAS NO SUCH FILE OF ITS OWN.              
005000     INITIALIZE WRK-DATAROWO-REG.                                         
005010     MOVE 'N'                    TO WRK-RULE-ERROR-SW.                    
005020                                                                          
005030     PERFORM 2210-RULE-MAP-ID.                                            
005040     PERFORM 2215-RULE-MAP-NAME.                                          
005050     PERFORM 2270-RULE-CONVERT-BOOLEAN.                                   
005060     PERFORM 2260-RULE-CONVERT-DOUBLE.                                    
005070     PERFORM 2280-RULE-CONVERT-DATE.                                      
005080     PERFORM 2290-RULE-CONCATENATE.                                       
005090     PERFORM 2220-RULE-CONSTANT.                                          
005100                                                                          
005110     IF WRK-RULE-FAILED                                                   
005120        MOVE 'E'                 TO DOR-OUT-ERROR-FLAG                    
005130        ADD 1                    TO WRK-RECORDS-ERROR                     
005140     ELSE                                                                 
005150        MOVE ' '                 TO DOR-OUT-ERROR-FLAG                    
005160     END-IF.                                                              
005170*----------------------------------------------------------------*        
005180 2200-99-EXIT.                   EXIT.                                    
005190*----------------------------------------------------------------*        
005200*----------------------------------------------------------------*        
005210 2210-RULE-MAP-ID                SECTION.                                 
005220*----------------------------------------------------------------*        
005230*MAP RULE - OUT-CUST-ID = SOURCE VALUE, UNCHANGED.                        
005240     MOVE DRR-CUST-ID            TO DOR-OUT-CUST-ID.                      
005250*----------------------------------------------------------------*        
005260 2210-99-EXIT.                   EXIT.                                    
005270*----------------------------------------------------------------*        
005280*----------------------------------------------------------------*        
005290 2215-RULE-MAP-NAME              SECTION.                                 
005300*----------------------------------------------------------------*        
005310*MAP RULE - OUT-CUST-NAME = SOURCE VALUE, UNCHANGED.                      
005320     MOVE DRR-CUST-NAME          TO DOR-OUT-CUST-NAME.                    
005330*----------------------------------------------------------------*        
005340 2215-99-EXIT.                   EXIT.                                    
005350*----------------------------------------------------------------*        
005360*----------------------------------------------------------------*        
005370 2220-RULE-CONSTANT              SECTION.                                 
005380*----------------------------------------------------------------*        
005390*CONSTANT RULE - OUT-SOURCE-SYSTEM IS ALWAYS 'LEGACY', NO MATTER          
005400*WHAT THE SOURCE ROW CARRIES.                                             
005410     MOVE 'LEGACY'               TO DOR-OUT-SOURCE-SYSTEM.                
005420*----------------------------------------------------------------*        
005430 2220-99-EXIT.                   EXIT.                                    
005440*----------------------------------------------------------------*        
005450*----------------------------------------------------------------*        
005460 2260-RULE-CONVERT-DOUBLE        SECTION.                                 
005470*----------------------------------------------------------------*        
005480*CONVERT-TO-DOUBLE RULE - WALK THE RAW BALANCE TEXT ONE BYTE AT           
005490*A TIME (SEE 2261), SKIPPING THOUSANDS COMMAS, ACCUMULATING THE           
005500*WHOLE-NUMBER AND FRACTIONAL PARTS SEPARATELY, THEN STORE THE             
005510*RESULT ROUNDED TO TWO DECIMALS IN THE PACKED TARGET FIELD.  A            
005520*PARSE FAILURE OR BLANK SOURCE LEAVES THE TARGET AT ZERO AND              
005530*FLAGS THE ROW.                                                           
005540     MOVE DRR-CUST-BALANCE-RAW   TO WRK-BALANCE-EDIT.                     
005550     MOVE +1                     TO WRK-BAL-SIGN.                         
005560     MOVE ZEROS                  TO WRK-BAL-INT-VALUE                     
005570                                    WRK-BAL-FRAC-VALUE                    
005580                                    WRK-BAL-FRAC-DIGIT-CTR.               
005590     MOVE 'N'                    TO WRK-BAL-DOT-SEEN-SW                   
005600                                    WRK-BAL-END-SEEN-SW                   
005610                                    WRK-BAL-DIGIT-SEEN-SW.                
005620     MOVE 'Y'                    TO WRK-BAL-VALID-SW.                     
005630                                                                          
005640     PERFORM 2261-SCAN-ONE-BALANCE-CHAR                                   
005650             VARYING WRK-BAL-SCAN-IX FROM 1 BY 1                          
005660             UNTIL WRK-BAL-SCAN-IX GREATER 12.                            
005670                                                                          
005680     IF WRK-BAL-VALID-SW         EQUAL 'N'                                
005690        OR WRK-BAL-DIGIT-SEEN-SW EQUAL 'N'                                
005700        MOVE 'Y'                 TO WRK-RULE-ERROR-SW                     
005710        MOVE ZEROS               TO DOR-OUT-BALANCE                       
005720     ELSE                                                                 
005730        COMPUTE WRK-WORK-NUM-1 ROUNDED =                                  
005740                WRK-BAL-INT-VALUE +                                       
005750                (WRK-BAL-FRAC-VALUE /                                     
005760                 (10 ** WRK-BAL-FRAC-DIGIT-CTR))                          
005770        IF WRK-BAL-SIGN          EQUAL -1                                 
005780           COMPUTE WRK-WORK-NUM-1 = WRK-WORK-NUM-1 * -1                   
005790        END-IF                                                            
005800        MOVE WRK-WORK-NUM-1      TO DOR-OUT-BALANCE                       
005810     END-IF.                                                              
005820*----------------------------------------------------------------*        
005830 2260-99-EXIT.                   EXIT.                                    
005840*----------------------------------------------------------------*        
005850*----------------------------------------------------------------*        
005860 2261-SCAN-ONE-BALANCE-CHAR      SECTION.                                 
005870*----------------------------------------------------------------*        
005880*A DECIMAL POINT SWITCHES THE SCAN FROM THE WHOLE-NUMBER SIDE TO          
005890*THE FRACTIONAL SIDE; A THOUSANDS COMMA IS SIMPLY SKIPPED; THE            
005900*FIRST TRAILING SPACE ENDS THE SCAN; ANY OTHER CHARACTER OUTSIDE          
005910*DIGITS/SIGN/COMMA/DOT MARKS THE FIELD UNPARSEABLE.  ONLY THE             
005920*FIRST THREE FRACTIONAL DIGITS ARE KEPT, WHICH COVERS EVERY RAW           
005930*BALANCE VALUE THE SAMPLE DATA CARRIES.                                   
005940     IF WRK-BAL-END-SEEN-SW      EQUAL 'N'                                
005950        MOVE WRK-BALANCE-CHARS (WRK-BAL-SCAN-IX)                          
005960                                 TO WRK-BAL-ONE-CHAR                      
005970        EVALUATE TRUE                                                     
005980           WHEN WRK-BAL-ONE-CHAR EQUAL SPACE                              
005990              MOVE 'Y'           TO WRK-BAL-END-SEEN-SW                   
006000           WHEN WRK-BAL-ONE-CHAR EQUAL ','                                
006010              CONTINUE                                                    
006020           WHEN WRK-BAL-ONE-CHAR EQUAL '+'                                
006030              CONTINUE                                                    
006040           WHEN WRK-BAL-ONE-CHAR EQUAL '-'                                
006050              MOVE -1            TO WRK-BAL-SIGN                          
006060           WHEN WRK-BAL-ONE-CHAR EQUAL '.'                                
006070              IF WRK-BAL-DOT-SEEN-SW EQUAL 'Y'                            
006080                 MOVE 'N'        TO WRK-BAL-VALID-SW                      
006090              ELSE                                                        
006100                 MOVE 'Y'        TO WRK-BAL-DOT-SEEN-SW                   
006110              END-IF                                                      
006120           WHEN WRK-BAL-ONE-CHAR IS NUMERIC                               
006130              MOVE WRK-BAL-ONE-CHAR TO WRK-BAL-ONE-DIGIT                  
006140              MOVE 'Y'           TO WRK-BAL-DIGIT-SEEN-SW                 
006150              IF WRK-BAL-DOT-SEEN-SW EQUAL 'N'                            
006160                 COMPUTE WRK-BAL-INT-VALUE =                              
006170                         (WRK-BAL-INT-VALUE * 10) +                       
006180                         WRK-BAL-ONE-DIGIT                                
006190              ELSE                                                        
006200                 IF WRK-BAL-FRAC-DIGIT-CTR LESS 3                         
006210                    COMPUTE WRK-BAL-FRAC-VALUE =                          
006220                            (WRK-BAL-FRAC-VALUE * 10) +                   
006230                            WRK-BAL-ONE-DIGIT                             
006240                    ADD 1        TO WRK-BAL-FRAC-DIGIT-CTR                
006250                 END-IF                                                   
006260              END-IF                                                      
006270           WHEN OTHER                                                     
006280              MOVE 'N'           TO WRK-BAL-VALID-SW                      
006290        END-EVALUATE                                                      
006300     END-IF.                                                              
006310*----------------------------------------------------------------*        
006320 2261-99-EXIT.                   EXIT.                                    
006330*----------------------------------------------------------------*        
006340*----------------------------------------------------------------*        
006350 2270-RULE-CONVERT-BOOLEAN       SECTION.                                 
006360*----------------------------------------------------------------*        
006370*CONVERT-TO-BOOLEAN RULE - "Y"/"1"/"TRUE" (ANY CASE) MAP TRUE,            
006380*"N"/"0"/"FALSE" MAP FALSE, ANYTHING ELSE IS UNPARSEABLE AND              
006390*LEAVES THE FLAG BLANK WITHOUT FAILING THE WHOLE ROW.                     
006400     EVALUATE DRR-CUST-STATUS-RAW                                         
006410        WHEN 'Y' WHEN 'y' WHEN '1'                                        
006420           MOVE 'T'              TO DOR-OUT-STATUS-FLAG                   
006430        WHEN 'N' WHEN 'n' WHEN '0'                                        
006440           MOVE 'F'              TO DOR-OUT-STATUS-FLAG                   
006450        WHEN OTHER                                                        
006460           MOVE ' '              TO DOR-OUT-STATUS-FLAG                   
006470           MOVE 'Y'              TO WRK-RULE-ERROR-SW                     
006480     END-EVALUATE.                                                        
006490*----------------------------------------------------------------*        
006500 2270-99-EXIT.                   EXIT.                                    
006510*----------------------------------------------------------------*        
006520*----------------------------------------------------------------*        
006530 2280-RULE-CONVERT-DATE          SECTION.                                 
006540*----------------------------------------------------------------*        
006550*CONVERT-TO-DATE RULE - SOURCE IS "YYYY-MM-DD" (SEE THE                   
006560*WRK-JOIN-DATE-RAW-VIEW REDEFINES ABOVE); REFORMAT TO CCYYMMDD.           
006570*STRICT - A DAY THAT DOES NOT EXIST IN THE GIVEN MONTH FAILS              
006580*RATHER THAN ROLLING FORWARD, PER THE DBA GROUP'S STANDARD.               
006590     MOVE ZEROS                  TO WRK-JOIN-DATE-OUT.                    
006600                                                                          
006610     MOVE ZEROS                  TO WRK-JOIN-YEAR-REMAINDER.              
006620                                                                          
006630     IF WRK-JOIN-MM              GREATER ZEROS                            
006640        AND WRK-JOIN-MM          NOT GREATER 12                           
006650        AND WRK-JOIN-DD          GREATER ZEROS                            
006660        SET WRK-MONTH-IX         TO WRK-JOIN-MM                           
006670        DIVIDE WRK-JOIN-YYYY     BY 4                                     
006680               GIVING WRK-JOIN-YEAR-QUOTIENT                              
006690               REMAINDER WRK-JOIN-YEAR-REMAINDER                          
006700        IF WRK-JOIN-DD           NOT GREATER                              
006710                                 WRK-DAYS-IN-MONTH-ENTRY                  
006720                                 (WRK-MONTH-IX)                           
006730           OR (WRK-JOIN-MM       EQUAL 2                                  
006740               AND WRK-JOIN-DD   EQUAL 29                                 
006750               AND WRK-JOIN-YEAR-REMAINDER EQUAL ZEROS)                   
006760           MOVE WRK-JOIN-YYYY    TO WRK-JOIN-OUT-YYYY                     
006770           MOVE WRK-JOIN-MM      TO WRK-JOIN-OUT-MM                       
006780           MOVE WRK-JOIN-DD      TO WRK-JOIN-OUT-DD                       
006790        ELSE                                                              
006800           MOVE 'Y'              TO WRK-RULE-ERROR-SW                     
006810        END-IF                                                            
006820     ELSE                                                                 
006830        MOVE 'Y'                 TO WRK-RULE-ERROR-SW                     
006840     END-IF.                                                              
006850                                                                          
006860     MOVE WRK-JOIN-DATE-OUT      TO DOR-OUT-JOIN-DATE.                    
006870*----------------------------------------------------------------*        
006880 2280-99-EXIT.                   EXIT.                                    
006890*----------------------------------------------------------------*        
006900*----------------------------------------------------------------*        
006910 2290-RULE-CONCATENATE           SECTION.                                 
006920*----------------------------------------------------------------*        
006930*CONCATENATE-FIELDS RULE - REGION AND BRANCH JOINED WITH A "-",           
006940*TRAILING BLANKS ON EACH SOURCE FIELD TRIMMED FIRST BY                    
006950*UNSTRINGING EACH ONE AT ITS FIRST TRAILING SPACE.                        
006960     MOVE SPACES                 TO WRK-REGION-TRIMMED                    
006970                                    WRK-BRANCH-TRIMMED.                   
006980                                                                          
006990     UNSTRING DRR-CUST-REGION    DELIMITED BY SPACE                       
007000              INTO WRK-REGION-TRIMMED.                                    
007010                                                                          
007020     UNSTRING DRR-CUST-BRANCH    DELIMITED BY SPACE                       
007030              INTO WRK-BRANCH-TRIMMED.                                    
007040                                                                          
007050     STRING WRK-REGION-TRIMMED               DELIMITED BY SPACE           
007060            '-'                               DELIMITED BY SIZE           
007070            WRK-BRANCH-TRIMMED                DELIMITED BY SPACE          
007080            INTO DOR-OUT-REGION-BRANCH.                                   
007090*----------------------------------------------------------------*        
007100 2290-99-EXIT.                   EXIT.                                    
007110*----------------------------------------------------------------*        
007120*----------------------------------------------------------------*        
007130 2300-BUFFER-ROW                 SECTION.                                 
007140*----------------------------------------------------------------*        
007150*THE TARGET FILE IS WRITTEN ONE PHYSICAL RECORD AT A TIME AS THE          
007160*BATCH FILLS - THE "PENDING BATCH" IS THE OPEN DATAROWO EXTENT            
007170*ITSELF, SINCE COBOL SEQUENTIAL WRITE HAS NO IN-MEMORY ROLLBACK;          
007180*A MID-BATCH WRITE FAILURE IS THEREFORE CAUGHT AND REPORTED AS A          
007190*HARD ERROR FOR THE WHOLE TABLE RATHER THAN UNDONE ROW BY ROW.            
007200     MOVE WRK-DATAROWO-REG       TO FD-REG-DATAROWO.                      
007210     WRITE FD-REG-DATAROWO.                                               
007220                                                                          
007230     MOVE 'WRITING DATAROWO'     TO WRK-ERROR-MSG.                        
007240                                                                          
007250     IF WRK-FS-DATAROWO          NOT EQUAL ZEROS                          
007260        MOVE 'Y'                 TO WRK-BATCH-WRITE-FAILED-SW             
007270        MOVE 9                   TO LK-COPY-RC                            
007280        MOVE WRK-FS-DATAROWO     TO WRK-RC-SINAL                          
007290        STRING 'FS DATAROWO.:',WRK-RC-X                                   
007300                                 DELIMITED BY SPACE                       
007310                                 INTO WRK-ERROR-CODE                      
007320     ELSE                                                                 
007330        ADD 1                    TO WRK-RECORDS-WRITTEN                   
007340     END-IF.                                                              
007350*----------------------------------------------------------------*        
007360 2300-99-EXIT.                   EXIT.                                    
007370*----------------------------------------------------------------*        
007380*----------------------------------------------------------------*        
007390 2400-COMMIT-BATCH               SECTION.                                 
007400*----------------------------------------------------------------*        
007410*THIS PORT'S COMMIT POINT - DATAROWO IS LINE-SEQUENTIAL SO THE            
007420*ROWS WRITTEN SINCE THE LAST COMMIT ARE ALREADY DURABLE; THE              
007430*PARAGRAPH EXISTS TO BUMP THE CONTROL TOTAL AND RESET THE                 
007440*IN-BATCH ROW COUNTER, MATCHING THE JOB'S COMMIT-PER-BATCH RULE.          
007450     ADD 1                       TO WRK-BATCHES-COMMITTED.                
007460     MOVE ZEROS                  TO WRK-BATCH-ROW-CTR.                    
007470*----------------------------------------------------------------*        
007480 2400-99-EXIT.                   EXIT.                                    
007490*----------------------------------------------------------------*        
007500*----------------------------------------------------------------*        
007510 3000-FINALIZE                   SECTION.                                 
007520*----------------------------------------------------------------*        
007530     PERFORM 3100-ENABLE-TARGET-TRIGGERS.                                 
007540                                                                          
007550*DATAROWI AND DATAROWO ARE BOTH LEFT OPEN BY 1000-INITIALIZE NO           
007560*MATTER WHICH BRANCH IT TOOK, SO BOTH ARE UNCONDITIONALLY CLOSED          
007570*HERE.                                                                    
007580     CLOSE DATAROWO.                                                      
007590     CLOSE DATAROWI.                                                      
007600                                                                          
007610     DISPLAY '*-------------------------------------*'.                   
007620     DISPLAY '*TABLE...............:' LK-TABLE-NAME.                      
007630     IF WRK-COPY-SKIPPED                                                  
007640        DISPLAY '*TABLE ALREADY IN SYNC - NO ROWS COPIED*'                
007650     END-IF.                                                              
007660     DISPLAY '*RECORDS READ........:' WRK-RECORDS-READ.                   
007670     DISPLAY '*RECORDS WRITTEN.....:' WRK-RECORDS-WRITTEN.                
007680     DISPLAY '*RECORDS IN ERROR....:' WRK-RECORDS-ERROR.                  
007690     DISPLAY '*BATCHES COMMITTED...:' WRK-BATCHES-COMMITTED.              
007700     DISPLAY '*-------------------------------------*'.                   
007710*----------------------------------------------------------------*        
007720 3000-99-EXIT.                   EXIT.                                    
007730*----------------------------------------------------------------*        
007740*----------------------------------------------------------------*        
007750 3100-ENABLE-TARGET-TRIGGERS     SECTION.                                 
007760*----------------------------------------------------------------*        
007770*CLEAN-UP ACTION - RUNS EVEN WHEN THE LOOP ABORTED ON A WRITE             
007780*FAILURE, SO THE TARGET TABLE IS NEVER LEFT WITH TRIGGERS OFF.            
007790     DISPLAY '*TARGET TRIGGERS RE-ENABLED FOR ' LK-TABLE-NAME.            
007800*----------------------------------------------------------------*        
007810 3100-99-EXIT.                   EXIT.                                    
007820*----------------------------------------------------------------*        
007830*----------------------------------------------------------------*        
007840 8100-TEST-FS-DATAROWI           SECTION.                                 
007850*----------------------------------------------------------------*        
007860     IF WRK-FS-DATAROWI          NOT EQUAL ZEROS AND 10                   
007870        MOVE WRK-FS-DATAROWI     TO WRK-RC-SINAL                          
007880        STRING 'FS DATAROWI.:',WRK-RC-X                                   
007890                                 DELIMITED BY SPACE                       
007900                                 INTO WRK-ERROR-CODE                      
007910        PERFORM 9999-CALL-ABEND-PGM                                       
007920     END-IF.                                                              
007930*----------------------------------------------------------------*        
007940 8100-99-EXIT.                   EXIT.                                    
007950*----------------------------------------------------------------*        
007960*----------------------------------------------------------------*        
007970 8200-TEST-FS-DATAROWO           SECTION.                                 
007980*----------------------------------------------------------------*        
007990*STATUS 35 (FILE NOT FOUND ON OPEN INPUT) IS EXPECTED THE FIRST           
008000*TIME A TABLE IS SYNCHRONIZED AND IS HANDLED BY 1100, NOT ABENDED         
008010*HERE.  A WRITE FAILURE (SEE 2300) IS ALSO NOT ABENDED - ONLY A           
008020*TRUE OPEN/CLOSE FAILURE FALLS THROUGH TO THE ABEND CALL.                 
008030     IF WRK-FS-DATAROWO          NOT EQUAL ZEROS                          
008040        AND WRK-FS-DATAROWO      NOT EQUAL 35                             
008050        AND WRK-ERROR-MSG        NOT EQUAL 'WRITING DATAROWO'             
008060        MOVE WRK-FS-DATAROWO     TO WRK-RC-SINAL                          
008070        STRING 'FS DATAROWO.:',WRK-RC-X                                   
008080                                 DELIMITED BY SPACE                       
008090                                 INTO WRK-ERROR-CODE                      
008100        PERFORM 9999-CALL-ABEND-PGM                                       
008110     END-IF.                                                              
008120*----------------------------------------------------------------*        
008130 8200-99-EXIT.                   EXIT.                                    
008140*----------------------------------------------------------------*        
008150*----------------------------------------------------------------*        
008160 9000-GET-DATE-TIME              SECTION.                                 
008170*----------------------------------------------------------------*        
008180     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
008190     MOVE YY                     TO YYYY-FORMATTED.                       
008200     MOVE MM                     TO MM-FORMATTED.                         
008210     MOVE DD                     TO DD-FORMATTED.                         
008220     ADD  2000                   TO YYYY-FORMATTED.                       
008230                                                                          
008240     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                               
008250     MOVE HOUR                   TO HOUR-FORMATTED.                       
008260     MOVE MINUTE                 TO MINUTE-FORMATTED.                     
008270     MOVE SECOND                 TO SECOND-FORMATTED.                     
008280*----------------------------------------------------------------*        
008290 9000-99-EXIT.                   EXIT.                                    
008300*----------------------------------------------------------------*        
008310*----------------------------------------------------------------*        
008320 9999-CALL-ABEND-PGM             SECTION.                                 
008330*----------------------------------------------------------------*        
008340     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.                       
008350     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.                       
008360     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.                     
008370*----------------------------------------------------------------*        
008380 9999-99-EXIT.                   EXIT.                                    
008390*----------------------------------------------------------------*        
