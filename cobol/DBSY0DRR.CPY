000100*================================================================*        
000110*    BOOK........: DBSY0DRR                                      *        
000120*    DATA-ROW-RECORD - ONE SOURCE-SIDE BUSINESS ROW, READ IN     *        
000130*    PRIMARY-KEY (CUST-ID) ORDER BY THE COPY LOOP.               *        
000140*    USED BY.....: DBSY0003                                      *        
000150*----------------------------------------------------------------*        
000160* 000100 10/06/2021 DFO    - INITIAL BOOK FOR THE DBSYNC JOB.    *        
000170*================================================================*        
000180 01  DRR-DATA-ROW-RECORD.                                                 
000190     03  DRR-CUST-ID                        PIC 9(08).                    
000200     03  DRR-CUST-NAME                      PIC X(30).                    
000210     03  DRR-CUST-STATUS-RAW                PIC X(01).                    
000220     03  DRR-CUST-BALANCE-RAW               PIC X(12).                    
000230     03  DRR-CUST-JOIN-DATE-RAW             PIC X(10).                    
000240     03  DRR-CUST-REGION                    PIC X(10).                    
000250     03  DRR-CUST-BRANCH                    PIC X(10).                    
000260     03  FILLER                             PIC X(11).                    
