000100*================================================================*        
000110*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000120*================================================================*        
000130 IDENTIFICATION  DIVISION.                                                
000140 PROGRAM-ID.     DBSYABND.                                                
000150 AUTHOR.         A C PRADO.                                               
000160 INSTALLATION.   CPD - CENTRO DE PROCESSAMENTO DE DADOS.                  
000170 DATE-WRITTEN.   14/03/1987.                                              
000180 DATE-COMPILED   WHEN-COMPILED.                                           
000190 SECURITY.       INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.            
000200 REMARKS.                                                                 
000210*----------------------------------------------------------------*        
000220*                DBSYNC BATCH - DATA CENTER STANDARD             *        
000230*----------------------------------------------------------------*        
000240*    PROGRAM-ID..: DBSYABND.                                     *        
000250*    ANALYST.....: A C PRADO                                     *        
000260*    PROGRAMMER..: A C PRADO                                     *        
000270*    DATE........: 14/03/1987                                    *        
000280*----------------------------------------------------------------*        
000290*    PROJECT.....: TABLE SYNCHRONIZATION JOB - DBSYNC            *        
000300*----------------------------------------------------------------*        
000310*    GOAL........: PRINT THE FATAL-ERROR BANNER FOR ANY DBSYNC   *        
000320*                  PROGRAM THAT HITS A FILE STATUS ITS OWN       *        
000330*                  8NNN PARAGRAPH CANNOT TREAT AS A RECOVERABLE  *        
000340*                  PER-TABLE OUTCOME, THEN STOP THE WHOLE RUN.   *        
000350*----------------------------------------------------------------*        
000360*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
000370*----------------------------------------------------------------*        
000380*    CALLED BY...:  DBSY0001, DBSY0002, DBSY0003, DBSY0004.      *        
000390*----------------------------------------------------------------*        
000400*    TABLE DB2...:  NONE.                                        *        
000410*----------------------------------------------------------------*        
000420*______________________________________________________________*          
000430*    H I S T O R Y   O F   M O D I F I C A T I O N               *        
000440*----------------------------------------------------------------*        
000450* 14/03/1987 ACP    - ORIGINAL PROGRAM.  STRAIGHT COPY OF AN     *        
000460*                     EARLIER ABEND BANNER IN THIS SHOP, RENAMED *        
000470*                     FOR THE DBSYNC JOB.                        *        
000480* 19/01/1990 LFS    - CR 0233 WIDENED THE BOX TO MATCH THE OTHER *        
000490*                     DBSYNC PROGRAMS' 66-COLUMN BANNER WIDTH -  *        
000500*                     THE OLD 34-COLUMN BOX TRUNCATED THE LONGER *        
000510*                     DBSYNC ERROR-CODE TEXT.                    *        
000520* 03/12/1995 RQM    - CR 0402 THE TOP/BOTTOM RULE IS NOW BUILT   *        
000530*                     FROM A WORKING-STORAGE TABLE INSTEAD OF A  *        
000540*                     FIXED LITERAL, SO A FUTURE WIDTH CHANGE IS *        
000550*                     ONE VALUE CLAUSE, NOT A FIND OF EVERY               
000560*                     DISPLAY IN THE PROGRAM.                    *        
000570* 30/11/1998 CBN    - Y2K PROJECT - ADDED THE ISO SORT-KEY LINE  *        
000580*                     (CCYYMMDDHHMMSS) SO THE OPERATOR LOG-SCRAPE*        
000590*                     SCRIPT CAN ORDER ABENDS ACROSS THE 1999/   *        
000600*                     2000 BOUNDARY WITHOUT A 2-DIGIT YEAR TRAP. *        
000610* 14/01/1999 CBN    - Y2K PROJECT - VERIFIED AGAINST TEST DECK.  *        
000620* 17/05/2009 DFO    - CR 0671 BOX-WIDTH COUNTER CONVERTED TO     *        
000630*                     COMP PER THE DATA CENTER'S STORAGE-        *        
000640*                     EFFICIENCY STANDARD FOR ALL NEW WORK.      *        
000650*================================================================*        
000660*================================================================*        
000670*           E N V I R O N M E N T      D I V I S I O N           *        
000680*================================================================*        
000690 ENVIRONMENT DIVISION.                                                    
000700 CONFIGURATION SECTION.                                                   
000710 SPECIAL-NAMES.                                                           
000720      C01 IS TOP-OF-FORM.                                                 
000730                                                                          
000740 INPUT-OUTPUT SECTION.                                                    
000750 FILE-CONTROL.                                                            
000760                                                                          
000770*================================================================*        
000780*                  D A T A      D I V I S I O N                  *        
000790*================================================================*        
000800 DATA DIVISION.                                                           
000810 FILE SECTION.                                                            
000820*                                                                         
000830*-----------------------------------------------------------------        
000840*                  WORKING-STORAGE SECTION                                
000850*-----------------------------------------------------------------        
000860 WORKING-STORAGE SECTION.                                                 
000870                                                                          
000880*TOP/BOTTOM RULE FOR THE BANNER BOX, BUILT ONE CHARACTER AT A             
000890*TIME BY 0100 SO THE BOX WIDTH IS A SINGLE VALUE CLAUSE BELOW.            
000900 77  WRK-BOX-WIDTH                 PIC 9(02) COMP VALUE 66.               
000910 77  WRK-BOX-IX                    PIC 9(02) COMP VALUE ZEROS.            
000920                                                                          
000930 01  WRK-BOX-RULE-LINE             PIC X(66) VALUE ALL '*'.               
000940 01  WRK-BOX-RULE-TABLE REDEFINES WRK-BOX-RULE-LINE.                      
000950     03  WRK-BOX-RULE-CHAR OCCURS 66 TIMES                                
000960                           INDEXED BY WRK-BOX-RULE-IX                     
000970                           PIC X(01).                                     
000980                                                                          
000990*ISO SORT-KEY TIMESTAMP FOR THE LOG-SCRAPE SCRIPT - BUILT FROM            
001000*THE CALLER'S DATE/TIME TEXT ONCE THAT TEXT IS BROKEN OUT BY THE          
001010*TWO LINKAGE REDEFINES BELOW.                                             
001020 01  WRK-ABEND-SORT-KEY            PIC 9(14) VALUE ZEROS.                 
001030 01  WRK-ABEND-SORT-KEY-R REDEFINES WRK-ABEND-SORT-KEY.                   
001040     03  WRK-SORT-YYYY                       PIC 9(04).                   
001050     03  WRK-SORT-MM                         PIC 9(02).                   
001060     03  WRK-SORT-DD                         PIC 9(02).                   
001070     03  WRK-SORT-HH                         PIC 9(02).                   
001080     03  WRK-SORT-MN                         PIC 9(02).                   
001090     03  WRK-SORT-SS                         PIC 9(02).                   
001100                                                                          
001110*-----------------------------------------------------------------        
001120*                      LINKAGE SECTION                                    
001130*-----------------------------------------------------------------        
001140 LINKAGE SECTION.                                                         
001150 01  WRK-ERROR-LOG.                                                       
001160     03  WRK-PROGRAM                         PIC X(08).                   
001170     03  WRK-ERROR-MSG                       PIC X(30).                   
001180     03  WRK-ERROR-CODE                      PIC X(30).                   
001190     03  WRK-ERROR-DATE                      PIC X(10).                   
001200     03  WRK-ERROR-DATE-R REDEFINES WRK-ERROR-DATE.                       
001210         05  WRK-ERR-DATE-DD                 PIC X(02).                   
001220         05  FILLER                          PIC X(01).                   
001230         05  WRK-ERR-DATE-MM                 PIC X(02).                   
001240         05  FILLER                          PIC X(01).                   
001250         05  WRK-ERR-DATE-YYYY               PIC X(04).                   
001260     03  WRK-ERROR-TIME                      PIC X(08).                   
001270     03  WRK-ERROR-TIME-R REDEFINES WRK-ERROR-TIME.                       
001280         05  WRK-ERR-TIME-HH                 PIC X(02).                   
001290         05  FILLER                          PIC X(01).                   
001300         05  WRK-ERR-TIME-MN                 PIC X(02).                   
001310         05  FILLER                          PIC X(01).                   
001320         05  WRK-ERR-TIME-SS                 PIC X(02).                   
001330     03  FILLER                              PIC X(02).                   
001340                                                                          
001350*================================================================*        
001360 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.           
001370*================================================================*        
001380*----------------------------------------------------------------*        
001390 0000-MAIN-PROCESS               SECTION.                                 
001400*----------------------------------------------------------------*        
001410     PERFORM 0100-BUILD-BOX-RULE.                                         
001420                                                                          
001430     PERFORM 0200-BUILD-SORT-KEY.                                         
001440                                                                          
001450     DISPLAY WRK-BOX-RULE-LINE.                                           
001460     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.                        
001470     DISPLAY WRK-BOX-RULE-LINE.                                           
001480     DISPLAY '*DATE: '           WRK-ERROR-DATE.                          
001490     DISPLAY '*TIME: '           WRK-ERROR-TIME.                          
001500     DISPLAY '*SORT KEY (CCYYMMDDHHMMSS)..: '                             
001510                                 WRK-ABEND-SORT-KEY.                      
001520     DISPLAY WRK-BOX-RULE-LINE.                                           
001530     DISPLAY '*CALLER PROGRAM.....: '        WRK-PROGRAM.                 
001540     DISPLAY '*FAILING STEP.......: '        WRK-ERROR-MSG.               
001550     DISPLAY '*ERROR CODE.........: '        WRK-ERROR-CODE.              
001560     DISPLAY WRK-BOX-RULE-LINE.                                           
001570                                                                          
001580     STOP RUN.                                                            
001590*----------------------------------------------------------------*        
001600 0000-99-EXIT.                   EXIT.                                    
001610*----------------------------------------------------------------*        
001620*----------------------------------------------------------------*        
001630 0100-BUILD-BOX-RULE             SECTION.                                 
001640*----------------------------------------------------------------*        
001650     PERFORM 0110-SET-ONE-RULE-CHAR                                       
001660             VARYING WRK-BOX-IX FROM 1 BY 1                               
001670             UNTIL WRK-BOX-IX GREATER WRK-BOX-WIDTH.                      
001680*----------------------------------------------------------------*        
001690 0100-99-EXIT.                   EXIT.                                    
001700*----------------------------------------------------------------*        
001710*----------------------------------------------------------------*        
001720 0110-SET-ONE-RULE-CHAR          SECTION.                                 
001730*----------------------------------------------------------------*        
001740     SET WRK-BOX-RULE-IX         TO WRK-BOX-IX.                           
001750     MOVE '*'                    TO WRK-BOX-RULE-CHAR                     
001760                                    (WRK-BOX-RULE-IX).                    
001770*----------------------------------------------------------------*        
001780 0110-99-EXIT.                   EXIT.                                    
001790*----------------------------------------------------------------*        
001800*----------------------------------------------------------------*        
001810 0200-BUILD-SORT-KEY             SECTION.                                 
001820*----------------------------------------------------------------*        
001830*THE CALLER'S DATE/TIME ARRIVE AS DISPLAY TEXT ("DD-MM-YYYY" AND          
001840*"HH:MM:SS") SO EACH PART IS MOVED OUT OF ITS LINKAGE REDEFINES           
001850*ABOVE INTO THE NUMERIC SORT-KEY VIEW ONE FIELD AT A TIME.                
001860     MOVE WRK-ERR-DATE-YYYY      TO WRK-SORT-YYYY.                        
001870     MOVE WRK-ERR-DATE-MM        TO WRK-SORT-MM.                          
001880     MOVE WRK-ERR-DATE-DD        TO WRK-SORT-DD.                          
001890     MOVE WRK-ERR-TIME-HH        TO WRK-SORT-HH.                          
001900     MOVE WRK-ERR-TIME-MN        TO WRK-SORT-MN.                          
001910     MOVE WRK-ERR-TIME-SS        TO WRK-SORT-SS.                          
001920*----------------------------------------------------------------*        
001930 0200-99-EXIT.                   EXIT.                                    
001940*----------------------------------------------------------------*        
