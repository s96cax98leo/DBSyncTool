000100*================================================================*        
000110*    BOOK........: DBSY0SLR                                      *        
000120*    SYNC-LOG-RECORD - ONE OUTCOME ROW PER TABLE PER RUN,        *        
000130*    MIRRORS THE OLD RUN-LOG TABLE KEPT BY THE PRIOR JOB.        *        
000140*    USED BY.....: DBSY0004                                      *        
000150*----------------------------------------------------------------*        
000160* 000100 10/06/2021 DFO    - INITIAL BOOK FOR THE DBSYNC JOB.    *        
000170* 000131 17/05/2022 DFO    - REQ 9840 ADDED 88-LEVELS ON THE     *        
000180*                            STATUS BYTE FOR THE END-OF-RUN      *        
000190*                            CONTROL-BREAK TOTALS IN DBSY0001.   *        
000200*================================================================*        
000210 01  SLR-SYNC-LOG-RECORD.                                                 
000220     03  SLR-LOG-TABLE-NAME                 PIC X(30).                    
000230     03  SLR-LOG-DB-SOURCE                  PIC X(30).                    
000240     03  SLR-LOG-DB-DEST                    PIC X(30).                    
000250     03  SLR-LOG-STATUS                     PIC X(01).                    
000260         88  SLR-STATUS-SUCCESS                 VALUE '0'.                
000270         88  SLR-STATUS-MISMATCH                VALUE '1'.                
000280         88  SLR-STATUS-ERROR                    VALUE '9'.               
000290     03  SLR-LOG-ERROR-CODE                 PIC X(200).                   
000300     03  SLR-LOG-ROW-COUNT-SRC              PIC 9(09).                    
000310     03  SLR-LOG-ROW-COUNT-DEST             PIC 9(09).                    
000320     03  FILLER                             PIC X(05).                    
