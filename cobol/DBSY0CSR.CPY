000100*================================================================*        
000110*    BOOK........: DBSY0CSR                                      *        
000120*    COLUMN-SCHEMA-RECORD - ONE ROW PER SOURCE/TARGET COLUMN,    *        
000130*    GROUPED BY TABLE AND ORDERED BY COLUMN-ID, USED BY THE      *        
000140*    STRUCTURE-RECONCILIATION STEP TO COMPARE OR BUILD A TARGET. *        
000150*    USED BY.....: DBSY0002                                      *        
000160*----------------------------------------------------------------*        
000170* 000100 10/06/2021 DFO    - INITIAL BOOK FOR THE DBSYNC JOB.    *        
000180* 000114 22/09/2021 DFO    - REQ 8814 ADDED 88-LEVELS FOR THE    *        
000190*                            NULLABLE FLAG SO 2300 CAN TEST IT   *        
000200*                            WITHOUT A LITERAL COMPARE.          *        
000210*================================================================*        
000220 01  CSR-COLUMN-SCHEMA-RECORD.                                            
000230     03  CSR-TABLE-NAME                     PIC X(30).                    
000240     03  CSR-COLUMN-NAME                    PIC X(30).                    
000250     03  CSR-DATA-TYPE                      PIC X(12).                    
000260     03  CSR-DATA-LENGTH                    PIC 9(05).                    
000270     03  CSR-DATA-PRECISION                 PIC 9(03).                    
000280     03  CSR-DATA-SCALE                     PIC S9(03).                   
000290     03  CSR-NULLABLE-FLAG                  PIC X(01).                    
000300         88  CSR-COLUMN-IS-NULLABLE             VALUE 'Y'.                
000310         88  CSR-COLUMN-IS-NOT-NULLABLE         VALUE 'N'.                
000320     03  CSR-COLUMN-ID                      PIC 9(03).                    
000330     03  FILLER                             PIC X(05).                    
