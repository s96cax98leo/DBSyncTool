000100*================================================================*        
000110*    BOOK........: DBSY0TLR                                      *        
000120*    TABLE-LIST-RECORD - ONE TABLE NAME PER RUN-CONTROL LINE.    *        
000130*    USED BY.....: DBSY0001                                      *        
000140*----------------------------------------------------------------*        
000150* 000100 10/06/2021 DFO    - INITIAL BOOK FOR THE DBSYNC JOB.    *        
000160*================================================================*        
000170 01  TLR-TABLE-LIST-RECORD.                                               
000180     03  TLR-TABLE-NAME                     PIC X(30).                    
000190     03  FILLER                             PIC X(10).                    
