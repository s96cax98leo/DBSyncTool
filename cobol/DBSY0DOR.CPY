000100*================================================================*        
000110*    BOOK........: DBSY0DOR                                      *        
000120*    DATA-ROW-OUT-RECORD - ONE TARGET-SIDE ROW, BUILT BY THE     *        
000130*    FIELD TRANSFORMATION ENGINE AND BUFFERED FOR THE NEXT       *        
000140*    COMMIT POINT.                                               *        
000150*    USED BY.....: DBSY0003                                      *        
000160*----------------------------------------------------------------*        
000170* 000100 10/06/2021 DFO    - INITIAL BOOK FOR THE DBSYNC JOB.    *        
000180* 000121 03/02/2022 DFO    - REQ 9207 ADDED 88-LEVELS ON THE     *        
000190*                            STATUS AND ERROR FLAGS SO 2200 CAN  *        
000200*                            SET/TEST THEM WITHOUT LITERALS.     *        
000210*================================================================*        
000220 01  DOR-DATA-ROW-OUT-RECORD.                                             
000230     03  DOR-OUT-CUST-ID                    PIC 9(08).                    
000240     03  DOR-OUT-CUST-NAME                  PIC X(30).                    
000250     03  DOR-OUT-STATUS-FLAG                PIC X(01).                    
000260         88  DOR-STATUS-TRUE                    VALUE 'T'.                
000270         88  DOR-STATUS-FALSE                   VALUE 'F'.                
000280         88  DOR-STATUS-UNPARSEABLE             VALUE ' '.                
000290     03  DOR-OUT-BALANCE                    PIC S9(09)V99 COMP-3.         
000300     03  DOR-OUT-JOIN-DATE                  PIC 9(08).                    
000310     03  DOR-OUT-REGION-BRANCH              PIC X(21).                    
000320     03  DOR-OUT-SOURCE-SYSTEM              PIC X(10).                    
000330     03  DOR-OUT-ERROR-FLAG                 PIC X(01).                    
000340         88  DOR-ERROR-PRESENT                  VALUE 'E'.                
000350         88  DOR-ERROR-NONE                      VALUE ' '.               
000360     03  FILLER                             PIC X(06).                    
