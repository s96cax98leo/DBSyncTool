000100*================================================================*        
000110*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000120*================================================================*        
000130 IDENTIFICATION  DIVISION.                                                
000140 PROGRAM-ID.     DBSY0001.                                                
000150 AUTHOR.         A C PRADO.                                               
000160 INSTALLATION.   CPD - CENTRO DE PROCESSAMENTO DE DADOS.                  
000170 DATE-WRITTEN.   14/03/1987.                                              
000180 DATE-COMPILED   WHEN-COMPILED.                                           
000190 SECURITY.       INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.            
000200 REMARKS.                                                                 
000210*----------------------------------------------------------------*        
000220*                DBSYNC BATCH - DATA CENTER STANDARD             *        
000230*----------------------------------------------------------------*        
000240*    PROGRAM-ID..: DBSY0001.                                     *        
000250*    ANALYST.....: A C PRADO                                     *        
000260*    PROGRAMMER..: A C PRADO                                     *        
000270*    DATE........: 14/03/1987                                    *        
000280*----------------------------------------------------------------*        
000290*    PROJECT.....: TABLE SYNCHRONIZATION JOB - DBSYNC            *        
000300*----------------------------------------------------------------*        
000310*    GOAL........: DRIVE THE TABLE LIST, ONE TABLE AT A TIME,    *        
000320*                  THROUGH STRUCTURE CHECK, COPY AND LOGGING,    *        
000330*                  AND PRINT THE END-OF-JOB CONTROL TOTALS.      *        
000340*----------------------------------------------------------------*        
000350*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
000360*                   TABLIST         00040       DBSY0TLR         *        
000370*----------------------------------------------------------------*        
000380*    CALLS.......:  DBSY0002 (STRUCTURE), DBSY0003 (COPY),       *        
000390*                   DBSY0004 (VERIFY/LOG), DBSYABND (FATAL).     *        
000400*----------------------------------------------------------------*        
000410*    TABLE DB2...:  NONE - THIS JOB IS FLAT FILES ONLY.          *        
000420*----------------------------------------------------------------*        
000430*______________________________________________________________*          
000440*    H I S T O R Y   O F   M O D I F I C A T I O N               *        
000450*----------------------------------------------------------------*        
000460* 14/03/1987 ACP    - ORIGINAL PROGRAM.  ONE STEP PER TABLE ON   *        
000470*                     THE TABLE LIST, MODELLED ON THE SHOP'S     *        
000480*                     OLDER MATCH/MERGE STEP SHAPE.              *        
000490* 02/09/1988 ACP    - CR 0114 ADDED THE 3000-FINALIZE CONTROL    *        
000500*                     TOTALS BOX (TABLES OK/MISMATCH/ERROR).     *        
000510* 19/01/1990 LFS    - CR 0233 SKIP BLANK LINES ON THE TABLE      *        
000520*                     LIST INSTEAD OF ABENDING ON A BLANK KEY.   *        
000530* 07/11/1991 LFS    - CR 0301 UPPER-CASE THE TABLE NAME BEFORE   *        
000540*                     CALLING DBSY0002, PER THE OPERATOR'S       *        
000550*                     STANDING REQUEST THAT MIXED-CASE ENTRIES   *        
000560*                     ON THE CONTROL CARD NOT CAUSE A RE-RUN.    *        
000570* 25/06/1993 RQM    - CR 0355 REMOVED THE OLD "PRESS ENTER TO    *        
000580*                     CONTINUE" OPERATOR PROMPT - JOB NOW RUNS   *        
000590*                     UNATTENDED OVERNIGHT PER OPS REQUEST.      *        
000600* 03/12/1995 RQM    - CR 0402 A TABLE THAT FAILS STRUCTURE       *        
000610*                     CHECK NO LONGER STOPS THE REMAINING        *        
000620*                     TABLES - EACH TABLE IS NOW INDEPENDENT.    *        
000630* 11/08/1997 CBN    - CR 0447 CORRECTED THE FINALIZE BOX WIDTH   *        
000640*                     AFTER THE COLUMN GOT OUT OF ALIGNMENT ON   *        
000650*                     A NEW PRINTER MODEL IN THE MACHINE ROOM.   *        
000660* 30/11/1998 CBN    - Y2K PROJECT - WRK-RUN-DATE-CCYY EXPANDED   *        
000670*                     TO 4 DIGITS THROUGHOUT; NO 2-DIGIT YEAR    *        
000680*                     STORAGE REMAINS IN THIS PROGRAM.           *        
000690* 14/01/1999 CBN    - Y2K PROJECT - VERIFIED WITH CENTURY-SPAN   *        
000700*                     TEST DECK (1999/2000/2001) - PASSED.       *        
000710* 21/04/2001 MTV    - CR 0512 CALL DBSY0004 EVEN WHEN DBSY0002   *        
000720*                     REPORTS A MISMATCH SO THE MISMATCH IS      *        
000730*                     STILL LOGGED FOR THE OPERATIONS REVIEW.    *        
000740* 09/10/2004 MTV    - CR 0588 ADDED THE WRK-RC-SINAL / X-VIEW    *        
000750*                     REDEFINE SO A BAD RETURN CODE FROM A       *        
000760*                     CALLED PROGRAM CAN BE STRING'D INTO THE    *        
000770*                     ABEND MESSAGE THE SAME WAY AN EARLIER      *        
000780*                     PROGRAM DOES WITH SQLCODE.                 *        
000790* 17/05/2009 DFO    - CR 0671 CONVERTED THE RUN COUNTERS TO      *        
000800*                     COMP PER THE DATA CENTER'S STORAGE-        *        
000810*                     EFFICIENCY STANDARD FOR ALL NEW WORK.      *        
000820* 12/03/2011 DFO    - CR 0705 REMOVED THE UPSI-0 TRUNCATE SWITCH *        
000830*                     FROM SPECIAL-NAMES - THIS PROGRAM NEVER    *        
000840*                     TESTED IT.  THE SWITCH BELONGS TO, AND     *        
000850*                     REMAINS DECLARED IN, DBSY0003.             *        
000860*================================================================*        
000870*================================================================*        
000880*           E N V I R O N M E N T      D I V I S I O N           *        
000890*================================================================*        
000900 ENVIRONMENT DIVISION.                                                    
000910 CONFIGURATION SECTION.                                                   
000920 SPECIAL-NAMES.                                                           
000930      C01 IS TOP-OF-FORM.                                                 
000940                                                                          
000950 INPUT-OUTPUT SECTION.                                                    
000960 FILE-CONTROL.                                                            
000970                                                                          
000980     SELECT TABLIST       ASSIGN TO UTS-S-TABLIST                         
000990      ORGANIZATION IS     SEQUENTIAL                                      
001000      ACCESS MODE  IS     SEQUENTIAL                                      
001010      FILE STATUS  IS     WRK-FS-TABLIST.                                 
001020                                                                          
001030*================================================================*        
001040*                  D A T A      D I V I S I O N                  *        
001050*================================================================*        
001060 DATA DIVISION.                                                           
001070 FILE SECTION.                                                            
001080*                                                                         
001090 FD  TABLIST                                                              
001100     RECORDING MODE IS F                                                  
001110     LABEL RECORD   IS STANDARD                                           
001120     BLOCK CONTAINS 00 RECORDS.                                           
001130 01  FD-REG-TABLIST       PIC X(40).                                      
001140                                                                          
001150*-----------------------------------------------------------------        
001160*                  WORKING-STORAGE SECTION                                
001170*-----------------------------------------------------------------        
001180 WORKING-STORAGE SECTION.                                                 
001190                                                                          
001200 77  WRK-TABLES-READ-CTR         PIC 9(05) COMP VALUE ZEROS.              
001210 77  WRK-TABLES-OK-CTR           PIC 9(05) COMP VALUE ZEROS.              
001220 77  WRK-TABLES-MISMATCH-CTR     PIC 9(05) COMP VALUE ZEROS.              
001230 77  WRK-TABLES-ERROR-CTR        PIC 9(05) COMP VALUE ZEROS.              
001240                                                                          
001250 77  WRK-TABLE-LIST-EOF          PIC X(03) VALUE SPACES.                  
001260                                                                          
001270*DATA FOR ERROR LOG:                                                      
001280 01  WRK-ERROR-LOG.                                                       
001290     03  WRK-PROGRAM                        PIC X(08) VALUE               
001300                                                      'DBSY0001'.         
001310     03  WRK-ERROR-MSG                       PIC X(30) VALUE              
001320                                                      SPACES.             
001330     03  WRK-ERROR-CODE                      PIC X(30) VALUE              
001340                                                      SPACES.             
001350     03  WRK-ERROR-DATE                      PIC X(10) VALUE              
001360                                                      SPACES.             
001370     03  WRK-ERROR-TIME                      PIC X(08) VALUE              
001380                                                      SPACES.             
001390     03  FILLER                              PIC X(02) VALUE              
001400                                                      SPACES.             
001410                                                                          
001420*ABENDING PROGRAM:                                                        
001430 77  WRK-ABEND-PGM                PIC X(08) VALUE 'DBSYABND'.             
001440                                                                          
001450 01  WRK-FILE-STATUS.                                                     
001460     03  WRK-FS-TABLIST                      PIC 9(02) VALUE              
001470                                                      ZEROS.              
001480                                                                          
001490 01  WRK-TABLE-LIST-REG.                                                  
001500     COPY 'DBSY0TLR'.                                                     
001510                                                                          
001520*WORK AREAS PASSED TO THE CALLED PROGRAMS BELOW:                          
001530 01  WRK-RECONCILE-RC             PIC 9(01) VALUE ZEROS.                  
001540     88  WRK-RECONCILE-OK             VALUE 0.                            
001550     88  WRK-RECONCILE-MISMATCH       VALUE 9.                            
001560                                                                          
001570 01  WRK-COPY-RC                  PIC 9(01) VALUE ZEROS.                  
001580     88  WRK-COPY-DONE                 VALUE 0.                           
001590     88  WRK-COPY-SKIPPED-OR-BAD       VALUE 9.                           
001600                                                                          
001610 01  WRK-LOG-STATUS-OUT           PIC X(01) VALUE SPACES.                 
001620     88  WRK-LOG-STATUS-SUCCESS        VALUE '0'.                         
001630     88  WRK-LOG-STATUS-MISMATCH       VALUE '1'.                         
001640     88  WRK-LOG-STATUS-ERROR          VALUE '9'.                         
001650                                                                          
001660*RETURN-CODE SIGN/CHARACTER VIEW, SAME IDIOM AN EARLIER PROGRAM           
001670*IN THIS SHOP USES ON ITS SQLCODE, KEPT HERE SO A BAD RETURN              
001680*CODE CAN BE STRING'D INTO THE ABEND MESSAGE.                             
001690 01  WRK-RC-SINAL                 PIC +9(009) VALUE ZEROS.                
001700 01  FILLER REDEFINES WRK-RC-SINAL.                                       
001710     05  FILLER                              PIC X(001).                  
001720     05  WRK-RC-NUM                          PIC 9(009).                  
001730 01  FILLER REDEFINES WRK-RC-SINAL.                                       
001740     05  WRK-RC-X                            PIC X(010).                  
001750                                                                          
001760*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
001770 01  WRK-SYSTEM-DATE.                                                     
001780     03  YY                                  PIC 9(02) VALUE              
001790                                                      ZEROS.              
001800     03  MM                                  PIC 9(02) VALUE              
001810                                                      ZEROS.              
001820     03  DD                                  PIC 9(02) VALUE              
001830                                                      ZEROS.              
001840*                                                                         
001850 01  WRK-DATE-FORMATTED.                                                  
001860     03  DD-FORMATTED                        PIC 9(02) VALUE              
001870                                                      ZEROS.              
001880     03  FILLER                              PIC X(01) VALUE              
001890                                                      '-'.                
001900     03  MM-FORMATTED                        PIC 9(02) VALUE              
001910                                                      ZEROS.              
001920     03  FILLER                              PIC X(01) VALUE              
001930                                                      '-'.                
001940     03  YYYY-FORMATTED                      PIC 9(04) VALUE              
001950                                                      ZEROS.              
001960*                                                                         
001970*NUMERIC RUN-DATE ALTERNATE VIEW, USED ONLY IN THE FINALIZE               
001980*BOX HEADING - KEPT SEPARATE FROM WRK-DATE-FORMATTED ABOVE SO             
001990*A CENTURY-ROLLOVER SORT OF THE JOB LOG COMPARES CORRECTLY.               
002000 01  WRK-RUN-DATE-NUM             PIC 9(08) VALUE ZEROS.                  
002010 01  FILLER REDEFINES WRK-RUN-DATE-NUM.                                   
002020     05  WRK-RUN-DATE-CCYY                   PIC 9(04).                   
002030     05  WRK-RUN-DATE-MM                     PIC 9(02).                   
002040     05  WRK-RUN-DATE-DD                     PIC 9(02).                   
002050*                                                                         
002060 01  WRK-SYSTEM-TIME.                                                     
002070     03  HOUR                                PIC 9(02) VALUE              
002080                                                      ZEROS.              
002090     03  MINUTE                              PIC 9(02) VALUE              
002100                                                      ZEROS.              
002110     03  SECOND                              PIC 9(02) VALUE              
002120                                                      ZEROS.              
002130     03  HUNDREDTH                           PIC 9(02) VALUE              
002140                                                      ZEROS.              
002150*                                                                         
002160 01  WRK-TIME-FORMATTED.                                                  
002170     03  HOUR-FORMATTED                      PIC 9(02) VALUE              
002180                                                      ZEROS.              
002190     03  FILLER                              PIC X(01) VALUE              
002200                                                      ':'.                
002210     03  MINUTE-FORMATTED                    PIC 9(02) VALUE              
002220                                                      ZEROS.              
002230     03  FILLER                              PIC X(01) VALUE              
002240                                                      ':'.                
002250     03  SECOND-FORMATTED                    PIC 9(02) VALUE              
002260                                                      ZEROS.              
002270                                                                          
002280 01  WRK-WHEN-COMPILED.                                                   
002290     03  MM-COMPILED                         PIC X(02) VALUE              
002300                                                      SPACES.             
002310     03  FILLER                              PIC X(01) VALUE              
002320                                                      '/'.                
002330     03  DD-COMPILED                         PIC X(02) VALUE              
002340                                                      SPACES.             
002350     03  FILLER                              PIC X(01) VALUE              
002360                                                      '/'.                
002370     03  YY-COMPILED                         PIC X(02) VALUE              
002380                                                      SPACES.             
002390     03  HOUR-COMPILED                       PIC X(02) VALUE              
002400                                                      SPACES.             
002410     03  FILLER                              PIC X(01) VALUE              
002420                                                      '-'.                
002430     03  MINUTE-COMPILED                     PIC X(02) VALUE              
002440                                                      SPACES.             
002450     03  FILLER                              PIC X(01) VALUE              
002460                                                      '-'.                
002470     03  SECOND-COMPILED                     PIC X(02) VALUE              
002480                                                      SPACES.             
002490                                                                          
002500*================================================================*        
002510 PROCEDURE                       DIVISION.                                
002520*================================================================*        
002530*----------------------------------------------------------------*        
002540 0000-MAIN-PROCESS               SECTION.                                 
002550*----------------------------------------------------------------*        
002560     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.                    
002570                                                                          
002580     PERFORM 1000-INITIALIZE.                                             
002590                                                                          
002600     PERFORM 2000-PROCESS-TABLE UNTIL                                     
002610             WRK-TABLE-LIST-EOF  EQUAL 'END'.                             
002620                                                                          
002630     PERFORM 3000-FINALIZE.                                               
002640*----------------------------------------------------------------*        
002650 0000-99-EXIT.                   EXIT.                                    
002660*----------------------------------------------------------------*        
002670*----------------------------------------------------------------*        
002680 1000-INITIALIZE                 SECTION.                                 
002690*----------------------------------------------------------------*        
002700     PERFORM 9000-GET-DATE-TIME.                                          
002710                                                                          
002720     MOVE WRK-DATE-FORMATTED     TO WRK-RUN-DATE-NUM.                     
002730                                                                          
002740     INITIALIZE WRK-TABLE-LIST-REG.                                       
002750                                                                          
002760     OPEN INPUT  TABLIST.                                                 
002770                                                                          
002780     MOVE 'OPEN FILE TABLIST'    TO WRK-ERROR-MSG.                        
002790     PERFORM 8100-TEST-FS-TABLIST.                                        
002800                                                                          
002810     PERFORM 2050-GET-NEXT-TABLE.                                         
002820*----------------------------------------------------------------*        
002830 1000-99-EXIT.                   EXIT.                                    
002840*----------------------------------------------------------------*        
002850*----------------------------------------------------------------*        
002860 2000-PROCESS-TABLE              SECTION.                                 
002870*----------------------------------------------------------------*        
002880     ADD 1                       TO WRK-TABLES-READ-CTR.                  
002890                                                                          
002900     PERFORM 2200-RUN-STRUCTURE-CHECK.                                    
002910                                                                          
002920     IF WRK-RECONCILE-OK                                                  
002930        PERFORM 2300-RUN-COPY-STEP                                        
002940     ELSE                                                                 
002950        MOVE 9                   TO WRK-COPY-RC                           
002960     END-IF.                                                              
002970                                                                          
002980     PERFORM 2400-RUN-VERIFY-LOG.                                         
002990                                                                          
003000     PERFORM 2050-GET-NEXT-TABLE.                                         
003010*----------------------------------------------------------------*        
003020 2000-99-EXIT.                   EXIT.                                    
003030*----------------------------------------------------------------*        
003040*----------------------------------------------------------------*        
003050 2050-GET-NEXT-TABLE             SECTION.                                 
003060*----------------------------------------------------------------*        
003070     PERFORM 2100-READ-TABLE-LIST.                                        
003080                                                                          
003090     PERFORM 2100-READ-TABLE-LIST UNTIL                                   
003100             TLR-TABLE-NAME       NOT EQUAL SPACES                        
003110        OR   WRK-TABLE-LIST-EOF   EQUAL 'END'.                            
003120*----------------------------------------------------------------*        
003130 2050-99-EXIT.                   EXIT.                                    
003140*----------------------------------------------------------------*        
003150*----------------------------------------------------------------*        
003160 2100-READ-TABLE-LIST            SECTION.                                 
003170*----------------------------------------------------------------*        
003180     MOVE 'READING TABLIST'      TO WRK-ERROR-MSG.                        
003190                                                                          
003200     READ TABLIST                INTO WRK-TABLE-LIST-REG.                 
003210                                                                          
003220     PERFORM 8100-TEST-FS-TABLIST.                                        
003230                                                                          
003240     IF WRK-FS-TABLIST           EQUAL 10                                 
003250        MOVE 'END'               TO WRK-TABLE-LIST-EOF                    
003260     ELSE                                                                 
003270        PERFORM 2150-UPPERCASE-TABLE-NAME                                 
003280     END-IF.                                                              
003290*----------------------------------------------------------------*        
003300 2100-99-EXIT.                   EXIT.                                    
003310*----------------------------------------------------------------*        
003320*----------------------------------------------------------------*        
003330 2150-UPPERCASE-TABLE-NAME       SECTION.                                 
003340*----------------------------------------------------------------*        
003350     INSPECT TLR-TABLE-NAME                                               
003360        CONVERTING                                                        
003370        'abcdefghijklmnopqrstuvwxyz'                                      
003380        TO                                                                
003390        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                     
003400*----------------------------------------------------------------*        
003410 2150-99-EXIT.                   EXIT.                                    
003420*----------------------------------------------------------------*        
003430*----------------------------------------------------------------*        
003440 2200-RUN-STRUCTURE-CHECK        SECTION.                                 
003450*----------------------------------------------------------------*        
003460     MOVE 'CALLING DBSY0002'     TO WRK-ERROR-MSG.                        
003470                                                                          
003480     CALL 'DBSY0002'             USING TLR-TABLE-NAME                     
003490                                        WRK-RECONCILE-RC.                 
003500*----------------------------------------------------------------*        
003510 2200-99-EXIT.                   EXIT.                                    
003520*----------------------------------------------------------------*        
003530*----------------------------------------------------------------*        
003540 2300-RUN-COPY-STEP              SECTION.                                 
003550*----------------------------------------------------------------*        
003560     MOVE 'CALLING DBSY0003'     TO WRK-ERROR-MSG.                        
003570                                                                          
003580     CALL 'DBSY0003'             USING TLR-TABLE-NAME                     
003590                                        WRK-COPY-RC.                      
003600*----------------------------------------------------------------*        
003610 2300-99-EXIT.                   EXIT.                                    
003620*----------------------------------------------------------------*        
003630*----------------------------------------------------------------*        
003640 2400-RUN-VERIFY-LOG             SECTION.                                 
003650*----------------------------------------------------------------*        
003660     MOVE 'CALLING DBSY0004'     TO WRK-ERROR-MSG.                        
003670                                                                          
003680     CALL 'DBSY0004'             USING TLR-TABLE-NAME                     
003690                                        WRK-RECONCILE-RC                  
003700                                        WRK-COPY-RC                       
003710                                        WRK-LOG-STATUS-OUT.               
003720                                                                          
003730     EVALUATE TRUE                                                        
003740        WHEN WRK-LOG-STATUS-SUCCESS                                       
003750           ADD 1                 TO WRK-TABLES-OK-CTR                     
003760        WHEN WRK-LOG-STATUS-MISMATCH                                      
003770           ADD 1                 TO WRK-TABLES-MISMATCH-CTR               
003780        WHEN OTHER                                                        
003790           ADD 1                 TO WRK-TABLES-ERROR-CTR                  
003800     END-EVALUATE.                                                        
003810*----------------------------------------------------------------*        
003820 2400-99-EXIT.                   EXIT.                                    
003830*----------------------------------------------------------------*        
003840*----------------------------------------------------------------*        
003850 3000-FINALIZE                   SECTION.                                 
003860*----------------------------------------------------------------*        
003870     CLOSE TABLIST.                                                       
003880                                                                          
003890     DISPLAY '***************************'.                               
003900     DISPLAY '*  DBSYNC  JOB  COMPLETE  *'.                               
003910     DISPLAY '***************************'.                               
003920     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                        
003930     DISPLAY '*COMPILED........:'                                         
003940     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.                     
003950     DISPLAY '*.................'                                         
003960     HOUR-COMPILED '.' MINUTE-COMPILED '.' SECOND-COMPILED '*'.           
003970     DISPLAY '*-------------------------*'.                               
003980     DISPLAY '*TABLES READ..........:' WRK-TABLES-READ-CTR                
003990     '*'.                                                                 
004000     DISPLAY '*TABLES OK............:' WRK-TABLES-OK-CTR                  
004010     '*'.                                                                 
004020     DISPLAY '*TABLES MISMATCH......:' WRK-TABLES-MISMATCH-CTR            
004030     '*'.                                                                 
004040     DISPLAY '*TABLES ERROR.........:' WRK-TABLES-ERROR-CTR               
004050     '*'.                                                                 
004060     DISPLAY '*-------------------------*'.                               
004070     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.                   
004080     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.                 
004090     DISPLAY '***************************'.                               
004100                                                                          
004110     STOP RUN.                                                            
004120*----------------------------------------------------------------*        
004130 3000-99-EXIT.                   EXIT.                                    
004140*----------------------------------------------------------------*        
004150*----------------------------------------------------------------*        
004160 8100-TEST-FS-TABLIST            SECTION.                                 
004170*----------------------------------------------------------------*        
004180     IF WRK-FS-TABLIST           NOT EQUAL ZEROS AND 10                   
004190        MOVE WRK-FS-TABLIST      TO WRK-RC-SINAL                          
004200        STRING 'FS TABLIST..:',WRK-RC-X                                   
004210                                 DELIMITED BY SPACE                       
004220                                 INTO WRK-ERROR-CODE                      
004230        PERFORM 9999-CALL-ABEND-PGM                                       
004240     END-IF.                                                              
004250*----------------------------------------------------------------*        
004260 8100-99-EXIT.                   EXIT.                                    
004270*----------------------------------------------------------------*        
004280*----------------------------------------------------------------*        
004290 9000-GET-DATE-TIME              SECTION.                                 
004300*----------------------------------------------------------------*        
004310     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
004320     MOVE YY                     TO YYYY-FORMATTED.                       
004330     MOVE MM                     TO MM-FORMATTED.                         
004340     MOVE DD                     TO DD-FORMATTED.                         
004350     ADD  2000                   TO YYYY-FORMATTED.                       
004360                                                                          
004370     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                               
004380     MOVE HOUR                   TO HOUR-FORMATTED.                       
004390     MOVE MINUTE                 TO MINUTE-FORMATTED.                     
004400     MOVE SECOND                 TO SECOND-FORMATTED.                     
004410*----------------------------------------------------------------*        
004420 9000-99-EXIT.                   EXIT.                                    
004430*----------------------------------------------------------------*        
004440*----------------------------------------------------------------*        
004450 9999-CALL-ABEND-PGM             SECTION.                                 
004460*----------------------------------------------------------------*        
004470     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.                       
004480     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.                       
004490     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.                     
004500*----------------------------------------------------------------*        
004510 9999-99-EXIT.                   EXIT.                                    
004520*----------------------------------------------------------------*        
