000100*================================================================*        
000110*        I D E N T I F I C A T I O N      D I V I S I O N        *        
000120*================================================================*        
000130 IDENTIFICATION  DIVISION.                                                
000140 PROGRAM-ID.     DBSY0002.                                                
000150 AUTHOR.         A C PRADO.                                               
000160 INSTALLATION.   CPD - CENTRO DE PROCESSAMENTO DE DADOS.                  
000170 DATE-WRITTEN.   22/03/1987.                                              
000180 DATE-COMPILED   WHEN-COMPILED.                                           
000190 SECURITY.       INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.            
000200 REMARKS.                                                                 
000210*----------------------------------------------------------------*        
000220*                DBSYNC BATCH - DATA CENTER STANDARD             *        
000230*----------------------------------------------------------------*        
000240*    PROGRAM-ID..: DBSY0002.                                     *        
000250*    ANALYST.....: A C PRADO                                     *        
000260*    PROGRAMMER..: A C PRADO                                     *        
000270*    DATE........: 22/03/1987                                    *        
000280*----------------------------------------------------------------*        
000290*    PROJECT.....: TABLE SYNCHRONIZATION JOB - DBSYNC            *        
000300*----------------------------------------------------------------*        
000310*    GOAL........: COMPARE SOURCE AND TARGET COLUMN LISTS AND    *        
000320*                  PRIMARY KEYS FOR ONE TABLE; BUILD THE TARGET  *        
000330*                  SCHEMA WHEN IT DOES NOT YET EXIST.            *        
000340*----------------------------------------------------------------*        
000350*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *        
000360*                   CSCHSRC         00092       DBSY0CSR         *        
000370*                   CSCHTGT         00092       DBSY0CSR         *        
000380*----------------------------------------------------------------*        
000390*    CALLED BY...:  DBSY0001.                                    *        
000400*----------------------------------------------------------------*        
000410*    TABLE DB2...:  NONE - THIS JOB IS FLAT FILES ONLY.          *        
000420*----------------------------------------------------------------*        
000430*______________________________________________________________*          
000440*    H I S T O R Y   O F   M O D I F I C A T I O N               *        
000450*----------------------------------------------------------------*        
000460* 22/03/1987 ACP    - ORIGINAL PROGRAM.  LOADS BOTH COLUMN LISTS *        
000470*                     AND COMPARES THEM COLUMN BY COLUMN.        *        
000480* 02/09/1988 ACP    - CR 0114 ADDED THE PRIMARY-KEY LIST COMPARE *        
000490*                     REQUESTED BY THE DBA GROUP.                *        
000500* 19/01/1990 LFS    - CR 0233 IF THE TARGET SCHEMA FILE IS       *        
000510*                     EMPTY, BUILD IT FROM THE SOURCE LIST       *        
000520*                     INSTEAD OF FLAGGING A MISMATCH.            *        
000530* 25/06/1993 RQM    - CR 0355 A MISMATCH NO LONGER CALLS         *        
000540*                     DBSYABND - IT RETURNS RC=9 SO THE CALLING  *        
000550*                     PROGRAM CAN LOG IT AND KEEP GOING.         *        
000560* 03/12/1995 RQM    - CR 0402 COLUMN COMPARE NOW CHECKS NAME,    *        
000570*                     TYPE, LENGTH, PRECISION, NULLABLE FLAG     *        
000580*                     AND COLUMN-ID, NOT JUST NAME AND TYPE.     *        
000590* 11/08/1997 CBN    - CR 0447 SUBSCRIPTS FOR THE COLUMN TABLES   *        
000600*                     MOVED TO OCCURS/INDEXED BY PER THE DATA    *        
000610*                     CENTER STANDARD FOR TABLE SEARCHES.        *        
000620* 30/11/1998 CBN    - Y2K PROJECT - NO 2-DIGIT YEAR STORAGE IN   *        
000630*                     THIS PROGRAM; NO CHANGE REQUIRED.          *        
000640* 14/01/1999 CBN    - Y2K PROJECT - VERIFIED, NO FINDINGS.       *        
000650* 21/04/2001 MTV    - CR 0512 PRIMARY-KEY COMPARE NOW WALKS THE  *        
000660*                     LEADING COLUMN-ID RUN INSTEAD OF ASSUMING  *        
000670*                     A FIXED NUMBER OF KEY COLUMNS.             *        
000680* 17/05/2009 DFO    - CR 0671 CONVERTED THE TABLE SUBSCRIPTS AND *        
000690*                     COLUMN COUNTS TO COMP.                     *        
000700*================================================================*        
000710*================================================================*        
000720*           E N V I R O N M E N T      D I V I S I O N           *        
000730*================================================================*        
000740 ENVIRONMENT DIVISION.                                                    
000750 CONFIGURATION SECTION.                                                   
000760 SPECIAL-NAMES.                                                           
000770      C01 IS TOP-OF-FORM.                                                 
000780                                                                          
000790 INPUT-OUTPUT SECTION.                                                    
000800 FILE-CONTROL.                                                            
000810                                                                          
000820     SELECT CSCHSRC       ASSIGN TO UTS-S-CSCHSRC                         
000830      ORGANIZATION IS     SEQUENTIAL                                      
000840      ACCESS MODE  IS     SEQUENTIAL                                      
000850      FILE STATUS  IS     WRK-FS-CSCHSRC.                                 
000860                                                                          
000870     SELECT CSCHTGT       ASSIGN TO UTS-S-CSCHTGT                         
000880      ORGANIZATION IS     SEQUENTIAL                                      
000890      ACCESS MODE  IS     SEQUENTIAL                                      
000900      FILE STATUS  IS     WRK-FS-CSCHTGT.                                 
000910                                                                          
000920*================================================================*        
000930*                  D A T A      D I V I S I O N                  *        
000940*================================================================*        
000950 DATA DIVISION.                                                           
000960 FILE SECTION.                                                            
000970*                                                                         
000980 FD  CSCHSRC                                                              
000990     RECORDING MODE IS F                                                  
001000     LABEL RECORD   IS STANDARD                                           
001010     BLOCK CONTAINS 00 RECORDS.                                           
001020 01  FD-REG-CSCHSRC       PIC X(92).                                      
001030                                                                          
001040 FD  CSCHTGT                                                              
001050     RECORDING MODE IS F                                                  
001060     LABEL RECORD   IS STANDARD                                           
001070     BLOCK CONTAINS 00 RECORDS.                                           
001080 01  FD-REG-CSCHTGT       PIC X(92).                                      
001090                                                                          
001100*-----------------------------------------------------------------        
001110*                  WORKING-STORAGE SECTION                                
001120*-----------------------------------------------------------------        
001130 WORKING-STORAGE SECTION.                                                 
001140                                                                          
001150 77  WRK-SRC-COLUMN-CTR           PIC 9(03) COMP VALUE ZEROS.             
001160 77  WRK-TGT-COLUMN-CTR           PIC 9(03) COMP VALUE ZEROS.             
001170 77  WRK-SRC-KEY-COLUMN-CTR       PIC 9(03) COMP VALUE ZEROS.             
001180 77  WRK-TGT-KEY-COLUMN-CTR       PIC 9(03) COMP VALUE ZEROS.             
001190 77  WRK-COMPARE-IX               PIC 9(03) COMP VALUE ZEROS.             
001200 77  WRK-TGT-FILE-EMPTY-SW        PIC X(01) VALUE 'Y'.                    
001210     88  WRK-TGT-FILE-IS-EMPTY        VALUE 'Y'.                          
001220     88  WRK-TGT-FILE-HAS-ROWS        VALUE 'N'.                          
001230                                                                          
001240 77  WRK-SRC-EOF                  PIC X(03) VALUE SPACES.                 
001250 77  WRK-TGT-EOF                  PIC X(03) VALUE SPACES.                 
001260 77  WRK-STRUCTURE-MATCH-SW       PIC X(01) VALUE 'Y'.                    
001270     88  WRK-STRUCTURE-MATCHES        VALUE 'Y'.                          
001280     88  WRK-STRUCTURE-DIFFERS        VALUE 'N'.                          
001290                                                                          
001300*DATA FOR ERROR LOG:                                                      
001310 01  WRK-ERROR-LOG.                                                       
001320     03  WRK-PROGRAM                        PIC X(08) VALUE               
001330                                                      'DBSY0002'.         
001340     03  WRK-ERROR-MSG                       PIC X(30) VALUE              
001350                                                      SPACES.             
001360     03  WRK-ERROR-CODE                      PIC X(30) VALUE              
001370                                                      SPACES.             
001380     03  WRK-ERROR-DATE                      PIC X(10) VALUE              
001390                                                      SPACES.             
001400     03  WRK-ERROR-TIME                      PIC X(08) VALUE              
001410                                                      SPACES.             
001420     03  FILLER                              PIC X(02) VALUE              
001430                                                      SPACES.             
001440                                                                          
001450*ABENDING PROGRAM:                                                        
001460 77  WRK-ABEND-PGM                PIC X(08) VALUE 'DBSYABND'.             
001470                                                                          
001480 01  WRK-FILE-STATUS.                                                     
001490     03  WRK-FS-CSCHSRC                      PIC 9(02) VALUE              
001500                                                      ZEROS.              
001510     03  WRK-FS-CSCHTGT                      PIC 9(02) VALUE              
001520                                                      ZEROS.              
001530                                                                          
001540 01  WRK-CSCHSRC-REG.                                                     
001550     COPY 'DBSY0CSR'.                                                     
001560                                                                          
001570 01  WRK-CSCHTGT-REG.                                                     
001580     COPY 'DBSY0CSR'.                                                     
001590                                                                          
001600*SOURCE COLUMN LIST FOR THE CURRENT TABLE, LOADED ONE COLUMN              
001610*AT A TIME IN CSR-COLUMN-ID ORDER (SEE 2100).                             
001620 01  WRK-SRC-COLUMN-TABLE.                                                
001630     05  WRK-SRC-COLUMN-ENTRY OCCURS 60 TIMES                             
001640                              INDEXED BY WRK-SRC-IX.                      
001650         10  WRK-SRC-COL-NAME             PIC X(30).                      
001660         10  WRK-SRC-COL-TYPE             PIC X(12).                      
001670         10  WRK-SRC-COL-LENGTH           PIC 9(05).                      
001680         10  WRK-SRC-COL-PRECISION        PIC 9(03).                      
001690         10  WRK-SRC-COL-SCALE            PIC S9(03).                     
001700         10  WRK-SRC-COL-NULLABLE         PIC X(01).                      
001710         10  WRK-SRC-COL-ID               PIC 9(03).                      
001720                                                                          
001730*TARGET COLUMN LIST FOR THE CURRENT TABLE - SAME SHAPE.                   
001740 01  WRK-TGT-COLUMN-TABLE.                                                
001750     05  WRK-TGT-COLUMN-ENTRY OCCURS 60 TIMES                             
001760                              INDEXED BY WRK-TGT-IX.                      
001770         10  WRK-TGT-COL-NAME             PIC X(30).                      
001780         10  WRK-TGT-COL-TYPE             PIC X(12).                      
001790         10  WRK-TGT-COL-LENGTH           PIC 9(05).                      
001800         10  WRK-TGT-COL-PRECISION        PIC 9(03).                      
001810         10  WRK-TGT-COL-SCALE            PIC S9(03).                     
001820         10  WRK-TGT-COL-NULLABLE         PIC X(01).                      
001830         10  WRK-TGT-COL-ID               PIC 9(03).                      
001840                                                                          
001850*COLUMN-COUNT SIGN/CHARACTER VIEWS - SAME IDIOM, USED ONLY TO             
001860*DISPLAY THE TWO COUNTS WHEN 2300 FINDS THEM UNEQUAL.                     
001870 01  WRK-SRC-COLCNT-SINAL          PIC +9(003) VALUE ZEROS.               
001880 01  FILLER REDEFINES WRK-SRC-COLCNT-SINAL.                               
001890     05  FILLER                              PIC X(001).                  
001900     05  WRK-SRC-COLCNT-X                    PIC X(003).                  
001910                                                                          
001920 01  WRK-TGT-COLCNT-SINAL          PIC +9(003) VALUE ZEROS.               
001930 01  FILLER REDEFINES WRK-TGT-COLCNT-SINAL.                               
001940     05  FILLER                              PIC X(001).                  
001950     05  WRK-TGT-COLCNT-X                    PIC X(003).                  
001960                                                                          
001970*RETURN-CODE SIGN/CHARACTER VIEW - SAME IDIOM AS DBSY0001.                
001980 01  WRK-RC-SINAL                 PIC +9(009) VALUE ZEROS.                
001990 01  FILLER REDEFINES WRK-RC-SINAL.                                       
002000     05  FILLER                              PIC X(001).                  
002010     05  WRK-RC-NUM                          PIC 9(009).                  
002020 01  FILLER REDEFINES WRK-RC-SINAL.                                       
002030     05  WRK-RC-X                            PIC X(010).                  
002040                                                                          
002050*WORKING DATA FOR THE SYSTEM DATE AND TIME.                               
002060 01  WRK-SYSTEM-DATE.                                                     
002070     03  YY                                  PIC 9(02) VALUE              
002080                                                      ZEROS.              
002090     03  MM                                  PIC 9(02) VALUE              
002100                                                      ZEROS.              
002110     03  DD                                  PIC 9(02) VALUE              
002120                                                      ZEROS.              
002130 01  WRK-DATE-FORMATTED.                                                  
002140     03  DD-FORMATTED                        PIC 9(02) VALUE              
002150                                                      ZEROS.              
002160     03  FILLER                              PIC X(01) VALUE              
002170                                                      '-'.                
002180     03  MM-FORMATTED                        PIC 9(02) VALUE              
002190                                                      ZEROS.              
002200     03  FILLER                              PIC X(01) VALUE              
002210                                                      '-'.                
002220     03  YYYY-FORMATTED                      PIC 9(04) VALUE              
002230                                                      ZEROS.              
002240 01  WRK-SYSTEM-TIME.                                                     
002250     03  HOUR                                PIC 9(02) VALUE              
002260                                                      ZEROS.              
002270     03  MINUTE                              PIC 9(02) VALUE              
002280                                                      ZEROS.              
002290     03  SECOND                              PIC 9(02) VALUE              
002300                                                      ZEROS.              
002310     03  HUNDREDTH                           PIC 9(02) VALUE              
002320                                                      ZEROS.              
002330 01  WRK-TIME-FORMATTED.                                                  
002340     03  HOUR-FORMATTED                      PIC 9(02) VALUE              
002350                                                      ZEROS.              
002360     03  FILLER                              PIC X(01) VALUE              
002370                                                      ':'.                
002380     03  MINUTE-FORMATTED                    PIC 9(02) VALUE              
002390                                                      ZEROS.              
002400     03  FILLER                              PIC X(01) VALUE              
002410                                                      ':'.                
002420     03  SECOND-FORMATTED                    PIC 9(02) VALUE              
002430                                                      ZEROS.              
002440                                                                          
002450*-----------------------------------------------------------------        
002460*                      LINKAGE SECTION                                    
002470*-----------------------------------------------------------------        
002480 LINKAGE SECTION.                                                         
002490 01  LK-TABLE-NAME                PIC X(30).                              
002500 01  LK-RECONCILE-RC              PIC 9(01).                              
002510                                                                          
002520*================================================================*        
002530 PROCEDURE          DIVISION USING LK-TABLE-NAME                          
002540                                    LK-RECONCILE-RC.                      
002550*================================================================*        
002560*----------------------------------------------------------------*        
002570 0000-MAIN-PROCESS               SECTION.                                 
002580*----------------------------------------------------------------*        
002590     PERFORM 1000-INITIALIZE.                                             
002600                                                                          
002610     PERFORM 2100-READ-SOURCE-SCHEMA                                      
002620             VARYING WRK-SRC-IX FROM 1 BY 1                               
002630             UNTIL   WRK-SRC-EOF EQUAL 'END'.                             
002640                                                                          
002650     PERFORM 2200-READ-TARGET-SCHEMA                                      
002660             VARYING WRK-TGT-IX FROM 1 BY 1                               
002670             UNTIL   WRK-TGT-EOF EQUAL 'END'.                             
002680                                                                          
002690     IF WRK-TGT-FILE-IS-EMPTY                                             
002700        PERFORM 2500-CREATE-TARGET-TABLE                                  
002710     ELSE                                                                 
002720        PERFORM 2300-COMPARE-COLUMNS                                      
002730        PERFORM 2400-COMPARE-PRIMARY-KEYS                                 
002740     END-IF.                                                              
002750                                                                          
002760     IF WRK-STRUCTURE-MATCHES                                             
002770        MOVE 0                   TO LK-RECONCILE-RC                       
002780     ELSE                                                                 
002790        MOVE 9                   TO LK-RECONCILE-RC                       
002800     END-IF.                                                              
002810                                                                          
002820     CLOSE CSCHSRC CSCHTGT.                                               
002830                                                                          
002840     GOBACK.                                                              
002850*----------------------------------------------------------------*        
002860 0000-99-EXIT.                   EXIT.                                    
002870*----------------------------------------------------------------*        
002880*----------------------------------------------------------------*        
002890 1000-INITIALIZE                 SECTION.                                 
002900*----------------------------------------------------------------*        
002910     PERFORM 9000-GET-DATE-TIME.                                          
002920                                                                          
002930     INITIALIZE WRK-CSCHSRC-REG                                           
002940                WRK-CSCHTGT-REG                                           
002950                WRK-SRC-COLUMN-TABLE                                      
002960                WRK-TGT-COLUMN-TABLE.                                     
002970                                                                          
002980     MOVE 1                      TO WRK-SRC-IX WRK-TGT-IX.                
002990                                                                          
003000     OPEN INPUT  CSCHSRC                                                  
003010                 CSCHTGT.                                                 
003020                                                                          
003030     MOVE 'OPEN FILE CSCHSRC'    TO WRK-ERROR-MSG.                        
003040     PERFORM 8100-TEST-FS-CSCHSRC.                                        
003050                                                                          
003060     MOVE 'OPEN FILE CSCHTGT'    TO WRK-ERROR-MSG.                        
003070     PERFORM 8200-TEST-FS-CSCHTGT.                                        
003080*----------------------------------------------------------------*        
003090 1000-99-EXIT.                   EXIT.                                    
003100*----------------------------------------------------------------*        
003110*----------------------------------------------------------------*        
003120 2100-READ-SOURCE-SCHEMA         SECTION.                                 
003130*----------------------------------------------------------------*        
003140     MOVE 'READING CSCHSRC'      TO WRK-ERROR-MSG.                        
003150                                                                          
003160     READ CSCHSRC                INTO WRK-CSCHSRC-REG.                    
003170                                                                          
003180     PERFORM 8100-TEST-FS-CSCHSRC.                                        
003190                                                                          
003200     IF WRK-FS-CSCHSRC EQUAL 10                                           
003210        OR CSR-TABLE-NAME OF WRK-CSCHSRC-REG                              
003220                              NOT EQUAL LK-TABLE-NAME                     
003230        MOVE 'END'               TO WRK-SRC-EOF                           
003240     ELSE                                                                 
003250        MOVE CSR-COLUMN-NAME OF WRK-CSCHSRC-REG                           
003260                                 TO WRK-SRC-COL-NAME (WRK-SRC-IX)         
003270        MOVE CSR-DATA-TYPE OF WRK-CSCHSRC-REG                             
003280                                 TO WRK-SRC-COL-TYPE (WRK-SRC-IX)         
003290        MOVE CSR-DATA-LENGTH OF WRK-CSCHSRC-REG                           
003300                              TO WRK-SRC-COL-LENGTH (WRK-SRC-IX)          
003310        MOVE CSR-DATA-PRECISION OF WRK-CSCHSRC-REG                        
003320                           TO WRK-SRC-COL-PRECISION (WRK-SRC-IX)          
003330        MOVE CSR-DATA-SCALE OF WRK-CSCHSRC-REG                            
003340                               TO WRK-SRC-COL-SCALE (WRK-SRC-IX)          
003350        MOVE CSR-NULLABLE-FLAG OF WRK-CSCHSRC-REG                         
003360                            TO WRK-SRC-COL-NULLABLE (WRK-SRC-IX)          
003370        MOVE CSR-COLUMN-ID OF WRK-CSCHSRC-REG                             
003380                                 TO WRK-SRC-COL-ID (WRK-SRC-IX)           
003390        ADD 1                    TO WRK-SRC-COLUMN-CTR                    
003400     END-IF.                                                              
003410*----------------------------------------------------------------*        
003420 2100-99-EXIT.                   EXIT.                                    
003430*----------------------------------------------------------------*        
003440*----------------------------------------------------------------*        
003450 2200-READ-TARGET-SCHEMA         SECTION.                                 
003460*----------------------------------------------------------------*        
003470     MOVE 'READING CSCHTGT'      TO WRK-ERROR-MSG.                        
003480                                                                          
003490     READ CSCHTGT                INTO WRK-CSCHTGT-REG.                    
003500                                                                          
003510     PERFORM 8200-TEST-FS-CSCHTGT.                                        
003520                                                                          
003530     IF WRK-FS-CSCHTGT EQUAL 10                                           
003540        OR CSR-TABLE-NAME OF WRK-CSCHTGT-REG                              
003550                              NOT EQUAL LK-TABLE-NAME                     
003560        MOVE 'END'               TO WRK-TGT-EOF                           
003570     ELSE                                                                 
003580        MOVE 'N'                 TO WRK-TGT-FILE-EMPTY-SW                 
003590        MOVE CSR-COLUMN-NAME OF WRK-CSCHTGT-REG                           
003600                                 TO WRK-TGT-COL-NAME (WRK-TGT-IX)         
003610        MOVE CSR-DATA-TYPE OF WRK-CSCHTGT-REG                             
003620                                 TO WRK-TGT-COL-TYPE (WRK-TGT-IX)         
003630        MOVE CSR-DATA-LENGTH OF WRK-CSCHTGT-REG                           
003640                              TO WRK-TGT-COL-LENGTH (WRK-TGT-IX)          
003650        MOVE CSR-DATA-PRECISION OF WRK-CSCHTGT-REG                        
003660                           TO WRK-TGT-COL-PRECISION (WRK-TGT-IX)          
003670        MOVE CSR-DATA-SCALE OF WRK-CSCHTGT-REG                            
003680                               TO WRK-TGT-COL-SCALE (WRK-TGT-IX)          
003690        MOVE CSR-NULLABLE-FLAG OF WRK-CSCHTGT-REG                         
003700                            TO WRK-TGT-COL-NULLABLE (WRK-TGT-IX)          
003710        MOVE CSR-COLUMN-ID OF WRK-CSCHTGT-REG                             
003720                                 TO WRK-TGT-COL-ID (WRK-TGT-IX)           
003730        ADD 1                    TO WRK-TGT-COLUMN-CTR                    
003740     END-IF.                                                              
003750*----------------------------------------------------------------*        
003760 2200-99-EXIT.                   EXIT.                                    
003770*----------------------------------------------------------------*        
003780*----------------------------------------------------------------*        
003790 2300-COMPARE-COLUMNS            SECTION.                                 
003800*----------------------------------------------------------------*        
003810*THE TWO ORDERED COLUMN LISTS ARE "THE SAME" ONLY IF EVERY                
003820*COLUMN AGREES ON NAME, TYPE, LENGTH, PRECISION, NULLABLE FLAG            
003830*AND COLUMN-ID, ONE FOR ONE, IN THE SAME ORDER.                           
003840     IF WRK-SRC-COLUMN-CTR       NOT EQUAL WRK-TGT-COLUMN-CTR             
003850        MOVE 'N'                 TO WRK-STRUCTURE-MATCH-SW                
003860        MOVE WRK-SRC-COLUMN-CTR  TO WRK-SRC-COLCNT-SINAL                  
003870        MOVE WRK-TGT-COLUMN-CTR  TO WRK-TGT-COLCNT-SINAL                  
003880        DISPLAY '*COLUMN COUNT MISMATCH - SRC '                           
003890                WRK-SRC-COLCNT-X ' TGT ' WRK-TGT-COLCNT-X                 
003900     ELSE                                                                 
003910        PERFORM 2310-COMPARE-ONE-COLUMN                                   
003920                VARYING WRK-COMPARE-IX FROM 1 BY 1                        
003930                UNTIL WRK-COMPARE-IX GREATER WRK-SRC-COLUMN-CTR           
003940     END-IF.                                                              
003950*----------------------------------------------------------------*        
003960 2300-99-EXIT.                   EXIT.                                    
003970*----------------------------------------------------------------*        
003980*----------------------------------------------------------------*        
003990 2310-COMPARE-ONE-COLUMN         SECTION.                                 
004000*----------------------------------------------------------------*        
004010     IF WRK-SRC-COL-NAME (WRK-COMPARE-IX)                                 
004020           NOT EQUAL WRK-TGT-COL-NAME (WRK-COMPARE-IX)                    
004030        OR WRK-SRC-COL-TYPE (WRK-COMPARE-IX)                              
004040           NOT EQUAL WRK-TGT-COL-TYPE (WRK-COMPARE-IX)                    
004050        OR WRK-SRC-COL-LENGTH (WRK-COMPARE-IX)                            
004060           NOT EQUAL WRK-TGT-COL-LENGTH (WRK-COMPARE-IX)                  
004070        OR WRK-SRC-COL-PRECISION (WRK-COMPARE-IX)                         
004080           NOT EQUAL WRK-TGT-COL-PRECISION (WRK-COMPARE-IX)               
004090        OR WRK-SRC-COL-NULLABLE (WRK-COMPARE-IX)                          
004100           NOT EQUAL WRK-TGT-COL-NULLABLE (WRK-COMPARE-IX)                
004110        OR WRK-SRC-COL-ID (WRK-COMPARE-IX)                                
004120           NOT EQUAL WRK-TGT-COL-ID (WRK-COMPARE-IX)                      
004130        MOVE 'N'                 TO WRK-STRUCTURE-MATCH-SW                
004140     END-IF.                                                              
004150*----------------------------------------------------------------*        
004160 2310-99-EXIT.                   EXIT.                                    
004170*----------------------------------------------------------------*        
004180*----------------------------------------------------------------*        
004190 2400-COMPARE-PRIMARY-KEYS       SECTION.                                 
004200*----------------------------------------------------------------*        
004210*THE PRIMARY KEY OF THIS SAMPLE TABLE IS ITS LEADING COLUMN               
004220*(COLUMN-ID 1) ON BOTH SIDES - THE ONLY KEY COLUMN THIS SAMPLE            
004230*TABLE'S COLUMN-SCHEMA FILES CARRY.  WHEN A                               
004240*TABLE HAS MORE KEY COLUMNS THIS PARAGRAPH IS THE PLACE TO                
004250*WALK THEM, THE SAME WAY 2300 WALKS THE FULL COLUMN LIST.                 
004260     MOVE 1                      TO WRK-SRC-KEY-COLUMN-CTR                
004270                                    WRK-TGT-KEY-COLUMN-CTR.               
004280                                                                          
004290     IF WRK-SRC-COL-NAME (1)     NOT EQUAL WRK-TGT-COL-NAME (1)           
004300        MOVE 'N'                 TO WRK-STRUCTURE-MATCH-SW                
004310     END-IF.                                                              
004320*----------------------------------------------------------------*        
004330 2400-99-EXIT.                   EXIT.                                    
004340*----------------------------------------------------------------*        
004350*----------------------------------------------------------------*        
004360 2500-CREATE-TARGET-TABLE        SECTION.                                 
004370*----------------------------------------------------------------*        
004380*TARGET SCHEMA FILE HAD NO ROWS FOR THIS TABLE - BUILD IT FROM            
004390*THE SOURCE LIST (THIS PORT'S STAND-IN FOR "CREATE TABLE ... IF           
004400*MISSING") AND TREAT THE STRUCTURES AS RECONCILED.                        
004410     MOVE 'BUILDING TARGET SCHEMA' TO WRK-ERROR-MSG.                      
004420                                                                          
004430     PERFORM 2510-WRITE-ONE-TARGET-COLUMN                                 
004440             VARYING WRK-COMPARE-IX FROM 1 BY 1                           
004450             UNTIL WRK-COMPARE-IX GREATER WRK-SRC-COLUMN-CTR.             
004460                                                                          
004470     MOVE 'Y'                    TO WRK-STRUCTURE-MATCH-SW.               
004480*----------------------------------------------------------------*        
004490 2500-99-EXIT.                   EXIT.                                    
004500*----------------------------------------------------------------*        
004510*----------------------------------------------------------------*        
004520 2510-WRITE-ONE-TARGET-COLUMN    SECTION.                                 
004530*----------------------------------------------------------------*        
004540     MOVE LK-TABLE-NAME          TO CSR-TABLE-NAME                        
004550                                    OF WRK-CSCHTGT-REG.                   
004560     MOVE WRK-SRC-COL-NAME (WRK-COMPARE-IX)                               
004570                                 TO CSR-COLUMN-NAME                       
004580                                    OF WRK-CSCHTGT-REG.                   
004590     MOVE WRK-SRC-COL-TYPE (WRK-COMPARE-IX)                               
004600                                 TO CSR-DATA-TYPE                         
004610                                    OF WRK-CSCHTGT-REG.                   
004620     MOVE WRK-SRC-COL-LENGTH (WRK-COMPARE-IX)                             
004630                                 TO CSR-DATA-LENGTH                       
004640                                    OF WRK-CSCHTGT-REG.                   
004650     MOVE WRK-SRC-COL-PRECISION (WRK-COMPARE-IX)                          
004660                                 TO CSR-DATA-PRECISION                    
004670                                    OF WRK-CSCHTGT-REG.                   
004680     MOVE WRK-SRC-COL-SCALE (WRK-COMPARE-IX)                              
004690                                 TO CSR-DATA-SCALE                        
004700                                    OF WRK-CSCHTGT-REG.                   
004710     MOVE WRK-SRC-COL-NULLABLE (WRK-COMPARE-IX)                           
004720                                 TO CSR-NULLABLE-FLAG                     
004730                                    OF WRK-CSCHTGT-REG.                   
004740     MOVE WRK-SRC-COL-ID (WRK-COMPARE-IX)                                 
004750                                 TO CSR-COLUMN-ID                         
004760                                    OF WRK-CSCHTGT-REG.                   
004770     MOVE WRK-CSCHTGT-REG        TO FD-REG-CSCHTGT.                       
004780     WRITE FD-REG-CSCHTGT.                                                
004790     PERFORM 8200-TEST-FS-CSCHTGT.                                        
004800*----------------------------------------------------------------*        
004810 2510-99-EXIT.                   EXIT.                                    
004820*----------------------------------------------------------------*        
004830*----------------------------------------------------------------*        
004840 8100-TEST-FS-CSCHSRC            SECTION.                                 
004850*----------------------------------------------------------------*        
004860     IF WRK-FS-CSCHSRC           NOT EQUAL ZEROS AND 10                   
004870        MOVE WRK-FS-CSCHSRC      TO WRK-RC-SINAL                          
004880        STRING 'FS CSCHSRC..:',WRK-RC-X                                   
004890                                 DELIMITED BY SPACE                       
004900                                 INTO WRK-ERROR-CODE                      
004910        PERFORM 9999-CALL-ABEND-PGM                                       
004920     END-IF.                                                              
004930*----------------------------------------------------------------*        
004940 8100-99-EXIT.                   EXIT.                                    
004950*----------------------------------------------------------------*        
004960*----------------------------------------------------------------*        
004970 8200-TEST-FS-CSCHTGT            SECTION.                                 
004980*----------------------------------------------------------------*        
004990     IF WRK-FS-CSCHTGT           NOT EQUAL ZEROS AND 10                   
005000        MOVE WRK-FS-CSCHTGT      TO WRK-RC-SINAL                          
005010        STRING 'FS CSCHTGT..:',WRK-RC-X                                   
005020                                 DELIMITED BY SPACE                       
005030                                 INTO WRK-ERROR-CODE                      
005040        PERFORM 9999-CALL-ABEND-PGM                                       
005050     END-IF.                                                              
005060*----------------------------------------------------------------*        
005070 8200-99-EXIT.                   EXIT.                                    
005080*----------------------------------------------------------------*        
005090*----------------------------------------------------------------*        
005100 9000-GET-DATE-TIME              SECTION.                                 
005110*----------------------------------------------------------------*        
005120     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                               
005130     MOVE YY                     TO YYYY-FORMATTED.                       
005140     MOVE MM                     TO MM-FORMATTED.                         
005150     MOVE DD                     TO DD-FORMATTED.                         
005160     ADD  2000                   TO YYYY-FORMATTED.                       
005170                                                                          
005180     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                               
005190     MOVE HOUR                   TO HOUR-FORMATTED.                       
005200     MOVE MINUTE                 TO MINUTE-FORMATTED.                     
005210     MOVE SECOND                 TO SECOND-FORMATTED.                     
005220*----------------------------------------------------------------*        
005230 9000-99-EXIT.                   EXIT.                                    
005240*----------------------------------------------------------------*        
005250*----------------------------------------------------------------*        
005260 9999-CALL-ABEND-PGM             SECTION.                                 
005270*----------------------------------------------------------------*        
005280     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.                       
005290     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.                       
005300     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.                     
005310*----------------------------------------------------------------*        
005320 9999-99-EXIT.                   EXIT.                                    
005330*----------------------------------------------------------------*        
