      *================================================================*
      *        I D E N T I F I C A T I O N      D I V I S I O N        *
      *================================================================*
       IDENTIFICATION  DIVISION.
       PROGRAM-ID.     DBSY0004.
       AUTHOR.         A C PRADO.
       INSTALLATION.   CPD - CENTRO DE PROCESSAMENTO DE DADOS.
       DATE-WRITTEN.   16/04/1987.
       DATE-COMPILED   WHEN-COMPILED.
       SECURITY.       INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.
       REMARKS.
      *----------------------------------------------------------------*
      *                DBSYNC BATCH - DATA CENTER STANDARD             *
      *----------------------------------------------------------------*
      *    PROGRAM-ID..: DBSY0004.                                     *
      *    ANALYST.....: A C PRADO                                     *
      *    PROGRAMMER..: A C PRADO                                     *
      *    DATE........: 16/04/1987                                    *
      *----------------------------------------------------------------*
      *    PROJECT.....: TABLE SYNCHRONIZATION JOB - DBSYNC            *
      *----------------------------------------------------------------*
      *    GOAL........: RE-COUNT SOURCE AND TARGET AFTER THE COPY,    *
      *                  CLASSIFY THE OUTCOME FOR THE TABLE, AND       *
      *                  APPEND ONE ROW TO THE RUN LOG.                *
      *----------------------------------------------------------------*
      *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
      *                   DATAROWI        00092       DBSY0DRR         *
      *                   DATAROWO        00081       DBSY0DOR         *
      *                   SYNCLOG         00314       DBSY0SLR         *
      *----------------------------------------------------------------*
      *    CALLED BY...:  DBSY0001.                                    *
      *----------------------------------------------------------------*
      *    TABLE DB2...:  NONE - SEE DESIGN NOTE IN CUSTMREG HISTORY.  *
      *----------------------------------------------------------------*
      *______________________________________________________________*
      *    H I S T O R Y   O F   M O D I F I C A T I O N               *
      *----------------------------------------------------------------*
      * 16/04/1987 ACP    - ORIGINAL PROGRAM.  RE-COUNTS BOTH FILES    *
      *                     AND WRITES ONE FIXED-LENGTH LOG LINE TO    *
      *                     A SEQUENTIAL PRINT FILE - NO SYNCLOG DD    *
      *                     OF ITS OWN YET.                            *
      * 02/09/1988 ACP    - CR 0131 SYNCLOG BROKEN OUT AS ITS OWN      *
      *                     DDNAME/BOOK, EXTEND-OR-CREATE AT OPEN TIME *
      *                     SO THE FILE NO LONGER HAS TO BE PRE-       *
      *                     ALLOCATED BY THE OPERATOR BEFORE THE FIRST *
      *                     RUN.                                       *
      * 19/05/1990 LFS    - CR 0247 STATUS "1" (COUNT MISMATCH, NO     *
      *                     ABEND) ADDED - PRIOR VERSION ONLY KNEW     *
      *                     SUCCESS OR HARD ERROR.                     *
      * 03/02/1994 RQM    - CR 0362 A STRUCTURE MISMATCH OR COPY-STEP  *
      *                     ERROR NOW ARRIVES ON LK-RECONCILE-RC /     *
      *                     LK-COPY-RC INSTEAD OF BEING RE-DERIVED     *
      *                     HERE FROM THE COUNTS ALONE.                *
      * 11/08/1997 CBN    - CR 0431 EVERY TABLE IS NOW LOGGED, NOT     *
      *                     JUST THE NON-SUCCESS ONES - THE DBA GROUP  *
      *                     WANTED ONE ROW PER TABLE PER RUN TO CROSS  *
      *                     -FOOT AGAINST THE OPERATOR'S RUN SHEET.    *
      * 30/11/1998 CBN    - Y2K PROJECT - NO 2-DIGIT DATE STORAGE      *
      *                     FOUND IN THIS PROGRAM - RUN-DATE STAMP     *
      *                     ALREADY FOUR-DIGIT YEAR VIA 9000.          *
      * 14/01/1999 CBN    - Y2K PROJECT - VERIFIED AGAINST TEST DECK.  *
      * 27/03/2003 MTV    - CR 0555 LOG-ERROR-CODE TRUNCATED/PADDED TO *
      *                     THE FULL 200 BYTES SO A SHORT-RECORD READ  *
      *                     DOWNSTREAM CANNOT MIS-PARSE THE ROW.       *
      * 14/07/2009 DFO    - CR 0691 ALL COUNTERS AND SUBSCRIPTS        *
      *                     CONVERTED TO COMP.                         *
      *================================================================*
      *================================================================*
      *           E N V I R O N M E N T      D I V I S I O N           *
      *================================================================*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
            C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT DATAROWI      ASSIGN TO UTS-S-DATAROWI
            ORGANIZATION IS     SEQUENTIAL
            ACCESS MODE  IS     SEQUENTIAL
            FILE STATUS  IS     WRK-FS-DATAROWI.

           SELECT DATAROWO      ASSIGN TO UTS-S-DATAROWO
            ORGANIZATION IS     SEQUENTIAL
            ACCESS MODE  IS     SEQUENTIAL
            FILE STATUS  IS     WRK-FS-DATAROWO.

           SELECT SYNCLOG       ASSIGN TO UTS-S-SYNCLOG
            ORGANIZATION IS     SEQUENTIAL
            ACCESS MODE  IS     SEQUENTIAL
            FILE STATUS  IS     WRK-FS-SYNCLOG.

      *================================================================*
      *                  D A T A      D I V I S I O N                  *
      *================================================================*
       DATA DIVISION.
       FILE SECTION.
      *
       FD  DATAROWI
           RECORDING MODE IS F
           LABEL RECORD   IS STANDARD
           BLOCK CONTAINS 00 RECORDS.
       01  FD-REG-DATAROWI       PIC X(92).

       FD  DATAROWO
           RECORDING MODE IS F
           LABEL RECORD   IS STANDARD
           BLOCK CONTAINS 00 RECORDS.
       01  FD-REG-DATAROWO       PIC X(81).

       FD  SYNCLOG
           RECORDING MODE IS F
           LABEL RECORD   IS STANDARD
           BLOCK CONTAINS 00 RECORDS.
       01  FD-REG-SYNCLOG        PIC X(314).

      *-----------------------------------------------------------------*
      *                  WORKING-STORAGE SECTION                        *
      *-----------------------------------------------------------------*
       WORKING-STORAGE SECTION.

       77  WRK-SRC-ROW-COUNT             PIC 9(09) COMP VALUE ZEROS.
       77  WRK-TGT-ROW-COUNT             PIC 9(09) COMP VALUE ZEROS.

       77  WRK-SYNCLOG-FIRST-USE-SW      PIC X(01) VALUE 'N'.
           88  WRK-SYNCLOG-IS-NEW            VALUE 'Y'.
           88  WRK-SYNCLOG-ALREADY-EXISTS    VALUE 'N'.

      *DATA FOR ERROR LOG:
       01  WRK-ERROR-LOG.
           03  WRK-PROGRAM                        PIC X(08) VALUE
                                                            'DBSY0004'.
           03  WRK-ERROR-MSG                       PIC X(30) VALUE
                                                            SPACES.
           03  WRK-ERROR-CODE                      PIC X(30) VALUE
                                                            SPACES.
           03  WRK-ERROR-DATE                      PIC X(10) VALUE
                                                            SPACES.
           03  WRK-ERROR-TIME                      PIC X(08) VALUE
                                                            SPACES.
           03  FILLER                              PIC X(02) VALUE
                                                            SPACES.

      *ABENDING PROGRAM:
       77  WRK-ABEND-PGM                PIC X(08) VALUE 'DBSYABND'.

       01  WRK-FILE-STATUS.
           03  WRK-FS-DATAROWI                     PIC 9(02) VALUE
                                                            ZEROS.
           03  WRK-FS-DATAROWO                     PIC 9(02) VALUE
                                                            ZEROS.
           03  WRK-FS-SYNCLOG                      PIC 9(02) VALUE
                                                            ZEROS.

       01  WRK-DATAROWI-REG.
           COPY 'DBSY0DRR'.

       01  WRK-DATAROWO-REG.
           COPY 'DBSY0DOR'.

      *ONE OUTCOME ROW FOR THE TABLE BEING CLOSED OUT - BUILT HERE AND
      *MOVED TO FD-REG-SYNCLOG BY 2300 BEFORE THE WRITE.
       01  WRK-SYNCLOG-REG.
           COPY 'DBSY0SLR'.

      *SOURCE-SIDE DESCRIPTION LITERALS - NO LIVE CATALOG CONNECTION IN
      *THIS FILE-BASED PORT, SO THE RUN LOG CARRIES A FIXED LABEL FOR
      *EACH SIDE INSTEAD OF A JDBC URL.
       01  WRK-DB-SOURCE-DESC            PIC X(30) VALUE
                    'SOURCE EXTRACT - DATAROWI'.
       01  WRK-DB-DEST-DESC              PIC X(30) VALUE
                    'TARGET LOAD - DATAROWO'.

      *ROW-COUNT SIGN/CHARACTER VIEWS - SAME IDIOM AS THE SQLCODE
      *REDEFINES CUSTMREG USES, KEPT HERE SO THE TWO COUNTS CAN BE
      *STRING'D INTO LOG-ERROR-CODE ON A MISMATCH.
       01  WRK-SRC-CNT-SINAL             PIC +9(009) VALUE ZEROS.
       01  FILLER REDEFINES WRK-SRC-CNT-SINAL.
           05  FILLER                              PIC X(001).
           05  WRK-SRC-CNT-X                       PIC X(009).

       01  WRK-TGT-CNT-SINAL             PIC +9(009) VALUE ZEROS.
       01  FILLER REDEFINES WRK-TGT-CNT-SINAL.
           05  FILLER                              PIC X(001).
           05  WRK-TGT-CNT-X                       PIC X(009).

      *RETURN-CODE SIGN/CHARACTER VIEW - SAME IDIOM AS DBSY0001/2/3.
       01  WRK-RC-SINAL                 PIC +9(009) VALUE ZEROS.
       01  FILLER REDEFINES WRK-RC-SINAL.
           05  FILLER                              PIC X(001).
           05  WRK-RC-NUM                          PIC 9(009).
       01  FILLER REDEFINES WRK-RC-SINAL.
           05  WRK-RC-X                            PIC X(010).

      *WORKING DATA FOR THE SYSTEM DATE AND TIME.
       01  WRK-SYSTEM-DATE.
           03  YY                                  PIC 9(02) VALUE
                                                            ZEROS.
           03  MM                                  PIC 9(02) VALUE
                                                            ZEROS.
           03  DD                                  PIC 9(02) VALUE
                                                            ZEROS.
       01  WRK-DATE-FORMATTED.
           03  DD-FORMATTED                        PIC 9(02) VALUE
                                                            ZEROS.
           03  FILLER                              PIC X(01) VALUE
                                                            '-'.
           03  MM-FORMATTED                        PIC 9(02) VALUE
                                                            ZEROS.
           03  FILLER                              PIC X(01) VALUE
                                                            '-'.
           03  YYYY-FORMATTED                      PIC 9(04) VALUE
                                                            ZEROS.
       01  WRK-SYSTEM-TIME.
           03  HOUR                                PIC 9(02) VALUE
                                                            ZEROS.
           03  MINUTE                              PIC 9(02) VALUE
                                                            ZEROS.
           03  SECOND                              PIC 9(02) VALUE
                                                            ZEROS.
           03  HUNDREDTH                           PIC 9(02) VALUE
                                                            ZEROS.
       01  WRK-TIME-FORMATTED.
           03  HOUR-FORMATTED                      PIC 9(02) VALUE
                                                            ZEROS.
           03  FILLER                              PIC X(01) VALUE
                                                            ':'.
           03  MINUTE-FORMATTED                    PIC 9(02) VALUE
                                                            ZEROS.
           03  FILLER                              PIC X(01) VALUE
                                                            ':'.
           03  SECOND-FORMATTED                    PIC 9(02) VALUE
                                                            ZEROS.

      *-----------------------------------------------------------------*
      *                      LINKAGE SECTION                            *
      *-----------------------------------------------------------------*
       LINKAGE SECTION.
       01  LK-TABLE-NAME                PIC X(30).
       01  LK-RECONCILE-RC              PIC 9(01).
       01  LK-COPY-RC                   PIC 9(01).
       01  LK-LOG-STATUS-OUT            PIC X(01).

      *================================================================*
       PROCEDURE          DIVISION USING LK-TABLE-NAME
                                          LK-RECONCILE-RC
                                          LK-COPY-RC
                                          LK-LOG-STATUS-OUT.
      *================================================================*
      *----------------------------------------------------------------*
       0000-MAIN-PROCESS               SECTION.
      *----------------------------------------------------------------*
           PERFORM 1000-INITIALIZE.

           PERFORM 2100-RECOUNT-ROWS.

           PERFORM 2200-CLASSIFY-STATUS.

           PERFORM 2300-WRITE-LOG-RECORD.

           PERFORM 3000-FINALIZE.

           GOBACK.
      *----------------------------------------------------------------*
       0000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       1000-INITIALIZE                 SECTION.
      *----------------------------------------------------------------*
           PERFORM 9000-GET-DATE-TIME.

           INITIALIZE WRK-DATAROWI-REG
                      WRK-DATAROWO-REG
                      WRK-SYNCLOG-REG.

           MOVE SPACES                 TO LK-LOG-STATUS-OUT.

      *SYNCLOG IS EXTENDED IF IT ALREADY EXISTS; STATUS 35 ON THE
      *EXTEND MEANS THIS IS THE FIRST TABLE EVER LOGGED, SO THE FILE
      *IS BUILT FRESH INSTEAD - THIS PORT'S "CREATE THE RUN LOG TABLE
      *IF IT DOES NOT ALREADY EXIST" IDIOM.
           OPEN EXTEND SYNCLOG.
           IF WRK-FS-SYNCLOG           EQUAL 35
              MOVE 'Y'                 TO WRK-SYNCLOG-FIRST-USE-SW
              OPEN OUTPUT SYNCLOG
              MOVE 'OPEN FILE SYNCLOG' TO WRK-ERROR-MSG
              PERFORM 8300-TEST-FS-SYNCLOG
           ELSE
              MOVE 'N'                 TO WRK-SYNCLOG-FIRST-USE-SW
              MOVE 'OPEN FILE SYNCLOG' TO WRK-ERROR-MSG
              PERFORM 8300-TEST-FS-SYNCLOG
           END-IF.
      *----------------------------------------------------------------*
       1000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2100-RECOUNT-ROWS               SECTION.
      *----------------------------------------------------------------*
      *RE-DERIVE BOTH ROW COUNTS FROM SCRATCH, EXACTLY AS 1100 IN
      *DBSY0003 DID BEFORE THE COPY - IF THE COPY STEP WROTE ANYTHING
      *AT ALL THE TARGET COUNT WILL HAVE MOVED SINCE THEN.
           MOVE ZEROS                  TO WRK-SRC-ROW-COUNT
                                          WRK-TGT-ROW-COUNT.

           OPEN INPUT DATAROWI.
           IF WRK-FS-DATAROWI          EQUAL 35
              MOVE ZEROS               TO WRK-SRC-ROW-COUNT
           ELSE
              PERFORM 2110-COUNT-ONE-SRC-ROW
                      UNTIL WRK-FS-DATAROWI EQUAL 10
           END-IF.
           CLOSE DATAROWI.

           OPEN INPUT DATAROWO.
           IF WRK-FS-DATAROWO          EQUAL 35
              MOVE ZEROS               TO WRK-TGT-ROW-COUNT
           ELSE
              PERFORM 2120-COUNT-ONE-TGT-ROW
                      UNTIL WRK-FS-DATAROWO EQUAL 10
           END-IF.
           CLOSE DATAROWO.
      *----------------------------------------------------------------*
       2100-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2110-COUNT-ONE-SRC-ROW          SECTION.
      *----------------------------------------------------------------*
           READ DATAROWI                INTO WRK-DATAROWI-REG.
           MOVE 'RECOUNT DATAROWI'     TO WRK-ERROR-MSG.
           PERFORM 8100-TEST-FS-DATAROWI.
           IF WRK-FS-DATAROWI          NOT EQUAL 10
              ADD 1                    TO WRK-SRC-ROW-COUNT
           END-IF.
      *----------------------------------------------------------------*
       2110-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2120-COUNT-ONE-TGT-ROW          SECTION.
      *----------------------------------------------------------------*
           READ DATAROWO                INTO WRK-DATAROWO-REG.
           MOVE 'RECOUNT DATAROWO'     TO WRK-ERROR-MSG.
           PERFORM 8200-TEST-FS-DATAROWO.
           IF WRK-FS-DATAROWO          NOT EQUAL 10
              ADD 1                    TO WRK-TGT-ROW-COUNT
           END-IF.
      *----------------------------------------------------------------*
       2120-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2200-CLASSIFY-STATUS            SECTION.
      *----------------------------------------------------------------*
      *PRECEDENCE MATCHES THE JOB'S OWN RULE - A STRUCTURE MISMATCH OR
      *A COPY-STEP ERROR REPORTED BY THE EARLIER STEPS OUTRANKS A
      *ROW-COUNT COMPARE DONE HERE, WHICH ONLY DECIDES SUCCESS VERSUS
      *A PLAIN COUNT MISMATCH.
           MOVE SPACES                 TO SLR-LOG-ERROR-CODE.

           EVALUATE TRUE
              WHEN LK-RECONCILE-RC     EQUAL 9
                 MOVE '9'              TO SLR-LOG-STATUS
                 STRING 'STRUCTURE MISMATCH - COPY NOT ATTEMPTED FOR '
                        LK-TABLE-NAME
                                       DELIMITED BY SIZE
                                       INTO SLR-LOG-ERROR-CODE
              WHEN LK-COPY-RC          EQUAL 9
                 MOVE '9'              TO SLR-LOG-STATUS
                 STRING 'COPY STEP REPORTED AN ERROR FOR '
                        LK-TABLE-NAME
                                       DELIMITED BY SIZE
                                       INTO SLR-LOG-ERROR-CODE
              WHEN WRK-SRC-ROW-COUNT   EQUAL WRK-TGT-ROW-COUNT
                 MOVE '0'              TO SLR-LOG-STATUS
              WHEN OTHER
                 MOVE '1'              TO SLR-LOG-STATUS
                 MOVE WRK-SRC-ROW-COUNT TO WRK-SRC-CNT-SINAL
                 MOVE WRK-TGT-ROW-COUNT TO WRK-TGT-CNT-SINAL
                 STRING 'ROW COUNT MISMATCH - SRC '
                        WRK-SRC-CNT-X
                        ' TGT '
                        WRK-TGT-CNT-X
                                       DELIMITED BY SIZE
                                       INTO SLR-LOG-ERROR-CODE
           END-EVALUATE.

           MOVE SLR-LOG-STATUS         TO LK-LOG-STATUS-OUT.
      *----------------------------------------------------------------*
       2200-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2300-WRITE-LOG-RECORD           SECTION.
      *----------------------------------------------------------------*
           MOVE LK-TABLE-NAME          TO SLR-LOG-TABLE-NAME.
           MOVE WRK-DB-SOURCE-DESC     TO SLR-LOG-DB-SOURCE.
           MOVE WRK-DB-DEST-DESC       TO SLR-LOG-DB-DEST.
           MOVE WRK-SRC-ROW-COUNT      TO SLR-LOG-ROW-COUNT-SRC.
           MOVE WRK-TGT-ROW-COUNT      TO SLR-LOG-ROW-COUNT-DEST.

           MOVE WRK-SYNCLOG-REG        TO FD-REG-SYNCLOG.
           WRITE FD-REG-SYNCLOG.

           MOVE 'WRITING SYNCLOG'      TO WRK-ERROR-MSG.
           PERFORM 8300-TEST-FS-SYNCLOG.
      *----------------------------------------------------------------*
       2300-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       3000-FINALIZE                   SECTION.
      *----------------------------------------------------------------*
           CLOSE SYNCLOG.

           IF WRK-SYNCLOG-IS-NEW
              DISPLAY '*SYNCLOG FILE CREATED ON THIS RUN.'
           END-IF.

           DISPLAY '*-------------------------------------*'.
           DISPLAY '*TABLE...............:' LK-TABLE-NAME.
           DISPLAY '*LOG STATUS..........:' SLR-LOG-STATUS.
           DISPLAY '*SOURCE ROW COUNT....:' WRK-SRC-ROW-COUNT.
           DISPLAY '*TARGET ROW COUNT....:' WRK-TGT-ROW-COUNT.
           DISPLAY '*-------------------------------------*'.
      *----------------------------------------------------------------*
       3000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       8100-TEST-FS-DATAROWI           SECTION.
      *----------------------------------------------------------------*
           IF WRK-FS-DATAROWI          NOT EQUAL ZEROS AND 10
              MOVE WRK-FS-DATAROWI     TO WRK-RC-SINAL
              STRING 'FS DATAROWI.:',WRK-RC-X
                                       DELIMITED BY SPACE
                                       INTO WRK-ERROR-CODE
              PERFORM 9999-CALL-ABEND-PGM
           END-IF.
      *----------------------------------------------------------------*
       8100-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       8200-TEST-FS-DATAROWO           SECTION.
      *----------------------------------------------------------------*
           IF WRK-FS-DATAROWO          NOT EQUAL ZEROS AND 10
              MOVE WRK-FS-DATAROWO     TO WRK-RC-SINAL
              STRING 'FS DATAROWO.:',WRK-RC-X
                                       DELIMITED BY SPACE
                                       INTO WRK-ERROR-CODE
              PERFORM 9999-CALL-ABEND-PGM
           END-IF.
      *----------------------------------------------------------------*
       8200-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       8300-TEST-FS-SYNCLOG            SECTION.
      *----------------------------------------------------------------*
      *STATUS 35 ON THE INITIAL EXTEND IS EXPECTED AND HANDLED BY 1000
      *ITSELF, NOT ABENDED HERE.
           IF WRK-FS-SYNCLOG           NOT EQUAL ZEROS
              AND WRK-FS-SYNCLOG       NOT EQUAL 35
              MOVE WRK-FS-SYNCLOG      TO WRK-RC-SINAL
              STRING 'FS SYNCLOG..:',WRK-RC-X
                                       DELIMITED BY SPACE
                                       INTO WRK-ERROR-CODE
              PERFORM 9999-CALL-ABEND-PGM
           END-IF.
      *----------------------------------------------------------------*
       8300-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       9000-GET-DATE-TIME              SECTION.
      *----------------------------------------------------------------*
           ACCEPT WRK-SYSTEM-DATE      FROM DATE.
           MOVE YY                     TO YYYY-FORMATTED.
           MOVE MM                     TO MM-FORMATTED.
           MOVE DD                     TO DD-FORMATTED.
           ADD  2000                   TO YYYY-FORMATTED.

           ACCEPT WRK-SYSTEM-TIME      FROM TIME.
           MOVE HOUR                   TO HOUR-FORMATTED.
           MOVE MINUTE                 TO MINUTE-FORMATTED.
           MOVE SECOND                 TO SECOND-FORMATTED.
      *----------------------------------------------------------------*
       9000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       9999-CALL-ABEND-PGM             SECTION.
      *----------------------------------------------------------------*
           MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
           MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
           CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
      *----------------------------------------------------------------*
       9999-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
