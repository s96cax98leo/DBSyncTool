      *================================================================*
      *        I D E N T I F I C A T I O N      D I V I S I O N        *
      *================================================================*
       IDENTIFICATION  DIVISION.
       PROGRAM-ID.     DBSY0003.
       AUTHOR.         A C PRADO.
       INSTALLATION.   CPD - CENTRO DE PROCESSAMENTO DE DADOS.
       DATE-WRITTEN.   09/04/1987.
       DATE-COMPILED   WHEN-COMPILED.
       SECURITY.       INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.
       REMARKS.
      *----------------------------------------------------------------*
      *                DBSYNC BATCH - DATA CENTER STANDARD             *
      *----------------------------------------------------------------*
      *    PROGRAM-ID..: DBSY0003.                                     *
      *    ANALYST.....: A C PRADO                                     *
      *    PROGRAMMER..: A C PRADO                                     *
      *    DATE........: 09/04/1987                                    *
      *----------------------------------------------------------------*
      *    PROJECT.....: TABLE SYNCHRONIZATION JOB - DBSYNC            *
      *----------------------------------------------------------------*
      *    GOAL........: GATE THE COPY ON THE ROW-COUNT COMPARE,       *
      *                  OPTIONALLY EMPTY THE TARGET FILE, THEN COPY   *
      *                  SOURCE ROWS TO THE TARGET IN COMMITTED        *
      *                  BATCHES, RUNNING EACH ROW THROUGH THE FIELD   *
      *                  TRANSFORMATION RULES ON THE WAY.              *
      *----------------------------------------------------------------*
      *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
      *                   DATAROWI        00092       DBSY0DRR         *
      *                   DATAROWO        00081       DBSY0DOR         *
      *----------------------------------------------------------------*
      *    CALLED BY...:  DBSY0001.                                    *
      *----------------------------------------------------------------*
      *    TABLE DB2...:  NONE - SEE DESIGN NOTE IN CUSTMREG HISTORY.  *
      *----------------------------------------------------------------*
      *______________________________________________________________*
      *    H I S T O R Y   O F   M O D I F I C A T I O N               *
      *----------------------------------------------------------------*
      * 09/04/1987 ACP    - ORIGINAL PROGRAM.  STRAIGHT COPY LOOP,     *
      *                     NO TRANSFORMATION - CALLER SUPPLIED        *
      *                     IDENTICAL RECORD SHAPES ON BOTH SIDES.     *
      * 14/11/1988 ACP    - CR 0129 ADDED THE ROW-COUNT GATE SO A      *
      *                     TABLE ALREADY IN SYNC SKIPS THE COPY.      *
      * 06/03/1990 LFS    - CR 0241 ADDED THE UPSI-0 TRUNCATE SWITCH   *
      *                     REQUESTED BY THE RECONCILIATION TEAM.      *
      * 30/08/1992 LFS    - CR 0318 BATCH-COMMIT LOGIC ADDED - PRIOR   *
      *                     VERSION WROTE AND COMMITTED ONE ROW AT A   *
      *                     TIME, WHICH THE DBA GROUP FLAGGED AS TOO   *
      *                     SLOW FOR THE LARGER TABLES.                *
      * 12/02/1994 RQM    - CR 0361 REBUILT AS A TRUE FIELD-BY-FIELD   *
      *                     TRANSFORMATION STEP - CALLER RECORD SHAPES *
      *                     NO LONGER HAVE TO MATCH.  RULE PARAGRAPHS  *
      *                     2210 THROUGH 2290 ADDED.                   *
      * 19/07/1996 RQM    - CR 0398 A RULE FAILURE NO LONGER ABENDS -  *
      *                     THE FIELD IS LEFT BLANK AND OUT-ERROR-FLAG *
      *                     IS SET; THE ROW STILL GOES OUT.            *
      * 08/05/1997 CBN    - CR 0430 UPSI-1 ADDED TO STAND FOR THE      *
      *                     TARGET'S TRIGGERS - OFF WHILE THE BATCH    *
      *                     LOOP RUNS, ON AGAIN AT FINALIZE.           *
      * 30/11/1998 CBN    - Y2K PROJECT - CONVERT-DATE RULE REBUILT ON *
      *                     A FOUR-DIGIT YEAR; NO OTHER 2-DIGIT DATE   *
      *                     STORAGE FOUND IN THIS PROGRAM.             *
      * 14/01/1999 CBN    - Y2K PROJECT - VERIFIED AGAINST TEST DECK.  *
      * 04/09/2002 MTV    - CR 0549 A BATCH WRITE FAILURE NOW SETS     *
      *                     LK-COPY-RC TO 9 AND RETURNS INSTEAD OF     *
      *                     CALLING DBSYABND, SO THE JOB CAN GO ON TO  *
      *                     THE NEXT TABLE.                            *
      * 22/06/2006 DFO    - CR 0603 CONVERT-DOUBLE ROUNDS TO TWO       *
      *                     DECIMALS ROUNDED PER THE DBA GROUP'S       *
      *                     MONEY-FIELD STANDARD.                      *
      * 09/10/2009 DFO    - CR 0688 ALL COUNTERS AND SUBSCRIPTS        *
      *                     CONVERTED TO COMP.                         *
      *================================================================*
      *================================================================*
      *           E N V I R O N M E N T      D I V I S I O N           *
      *================================================================*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
            C01 IS TOP-OF-FORM
            UPSI-0 ON STATUS  IS TRUNCATE-TARGET-SW
                   OFF STATUS IS DO-NOT-TRUNCATE-SW
            UPSI-1 ON STATUS  IS TARGET-TRIGGERS-ENABLED-SW
                   OFF STATUS IS TARGET-TRIGGERS-DISABLED-SW.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT DATAROWI      ASSIGN TO UTS-S-DATAROWI
            ORGANIZATION IS     SEQUENTIAL
            ACCESS MODE  IS     SEQUENTIAL
            FILE STATUS  IS     WRK-FS-DATAROWI.

           SELECT DATAROWO      ASSIGN TO UTS-S-DATAROWO
            ORGANIZATION IS     SEQUENTIAL
            ACCESS MODE  IS     SEQUENTIAL
            FILE STATUS  IS     WRK-FS-DATAROWO.

      *================================================================*
      *                  D A T A      D I V I S I O N                  *
      *================================================================*
       DATA DIVISION.
       FILE SECTION.
      *
       FD  DATAROWI
           RECORDING MODE IS F
           LABEL RECORD   IS STANDARD
           BLOCK CONTAINS 00 RECORDS.
       01  FD-REG-DATAROWI       PIC X(92).

       FD  DATAROWO
           RECORDING MODE IS F
           LABEL RECORD   IS STANDARD
           BLOCK CONTAINS 00 RECORDS.
       01  FD-REG-DATAROWO       PIC X(81).

      *-----------------------------------------------------------------*
      *                  WORKING-STORAGE SECTION                        *
      *-----------------------------------------------------------------*
       WORKING-STORAGE SECTION.

       77  WRK-SRC-ROW-COUNT             PIC 9(09) COMP VALUE ZEROS.
       77  WRK-TGT-ROW-COUNT             PIC 9(09) COMP VALUE ZEROS.
       77  WRK-BATCH-SIZE                PIC 9(05) COMP VALUE 3000.
       77  WRK-BATCH-ROW-CTR             PIC 9(05) COMP VALUE ZEROS.
       77  WRK-BATCHES-COMMITTED         PIC 9(07) COMP VALUE ZEROS.
       77  WRK-RECORDS-READ              PIC 9(09) COMP VALUE ZEROS.
       77  WRK-RECORDS-WRITTEN           PIC 9(09) COMP VALUE ZEROS.
       77  WRK-RECORDS-ERROR             PIC 9(09) COMP VALUE ZEROS.

       77  WRK-DATAROWI-EOF              PIC X(03) VALUE SPACES.
       77  WRK-RULE-ERROR-SW             PIC X(01) VALUE 'N'.
           88  WRK-RULE-FAILED               VALUE 'Y'.
           88  WRK-RULE-OK                   VALUE 'N'.
       77  WRK-BATCH-WRITE-FAILED-SW      PIC X(01) VALUE 'N'.
           88  WRK-BATCH-WRITE-FAILED        VALUE 'Y'.
           88  WRK-BATCH-WRITE-OK            VALUE 'N'.

       77  WRK-WORK-NUM-1                 PIC S9(09)V99 COMP-3
                                                       VALUE ZEROS.
       77  WRK-BAL-SIGN                   PIC S9(01) COMP VALUE +1.
       77  WRK-BAL-INT-VALUE              PIC S9(09) COMP VALUE ZEROS.
       77  WRK-BAL-FRAC-VALUE             PIC 9(03) COMP VALUE ZEROS.
       77  WRK-BAL-FRAC-DIGIT-CTR         PIC 9(01) COMP VALUE ZEROS.
       77  WRK-BAL-SCAN-IX                PIC 9(02) COMP VALUE ZEROS.
       77  WRK-BAL-ONE-CHAR               PIC X(01) VALUE SPACE.
       77  WRK-BAL-ONE-DIGIT              PIC 9(01) VALUE ZEROS.
       77  WRK-BAL-DOT-SEEN-SW            PIC X(01) VALUE 'N'.
       77  WRK-BAL-END-SEEN-SW            PIC X(01) VALUE 'N'.
       77  WRK-BAL-DIGIT-SEEN-SW          PIC X(01) VALUE 'N'.
       77  WRK-BAL-VALID-SW               PIC X(01) VALUE 'Y'.

      *DATA FOR ERROR LOG:
       01  WRK-ERROR-LOG.
           03  WRK-PROGRAM                        PIC X(08) VALUE
                                                            'DBSY0003'.
           03  WRK-ERROR-MSG                       PIC X(30) VALUE
                                                            SPACES.
           03  WRK-ERROR-CODE                      PIC X(30) VALUE
                                                            SPACES.
           03  WRK-ERROR-DATE                      PIC X(10) VALUE
                                                            SPACES.
           03  WRK-ERROR-TIME                      PIC X(08) VALUE
                                                            SPACES.
           03  FILLER                              PIC X(02) VALUE
                                                            SPACES.

      *ABENDING PROGRAM:
       77  WRK-ABEND-PGM                PIC X(08) VALUE 'DBSYABND'.

       01  WRK-FILE-STATUS.
           03  WRK-FS-DATAROWI                     PIC 9(02) VALUE
                                                            ZEROS.
           03  WRK-FS-DATAROWO                     PIC 9(02) VALUE
                                                            ZEROS.

       01  WRK-DATAROWI-REG.
           COPY 'DBSY0DRR'.

       01  WRK-DATAROWO-REG.
           COPY 'DBSY0DOR'.

      *CHARACTER-BY-CHARACTER VIEW OF THE RAW BALANCE FIELD - THE
      *CONVERT-TO-DOUBLE RULE WALKS THIS TABLE ONE BYTE AT A TIME
      *SINCE THE COMPILER ON THIS SYSTEM CARRIES NO NUMVAL VERB.
       01  WRK-BALANCE-EDIT.
           03  WRK-BALANCE-CHARS OCCURS 12 TIMES
                                 INDEXED BY WRK-BALANCE-IX
                                 PIC X(01).

      *RAW JOIN-DATE FIELD BROKEN OUT "YYYY-MM-DD" - ALSO SERVES AS
      *THIS PROGRAM'S THIRD REDEFINES (ALONG WITH THE TWO ABOVE).
       01  WRK-JOIN-DATE-RAW-VIEW REDEFINES WRK-DATAROWI-REG.
           03  FILLER                             PIC X(08).
           03  FILLER                             PIC X(30).
           03  FILLER                             PIC X(01).
           03  FILLER                             PIC X(12).
           03  WRK-JOIN-YYYY                       PIC 9(04).
           03  FILLER                             PIC X(01).
           03  WRK-JOIN-MM                         PIC 9(02).
           03  FILLER                             PIC X(01).
           03  WRK-JOIN-DD                         PIC 9(02).
           03  FILLER                             PIC X(29).

       01  WRK-JOIN-DATE-OUT.
           03  WRK-JOIN-OUT-YYYY                   PIC 9(04) VALUE
                                                            ZEROS.
           03  WRK-JOIN-OUT-MM                     PIC 9(02) VALUE
                                                            ZEROS.
           03  WRK-JOIN-OUT-DD                     PIC 9(02) VALUE
                                                            ZEROS.

       01  WRK-JOIN-YEAR-QUOTIENT              PIC 9(04) COMP VALUE
                                                            ZEROS.
       01  WRK-JOIN-YEAR-REMAINDER             PIC 9(02) COMP VALUE
                                                            ZEROS.

      *TRIMMED WORK FIELDS FOR THE CONCATENATE-FIELDS RULE.
       01  WRK-REGION-TRIMMED                  PIC X(10) VALUE
                                                            SPACES.
       01  WRK-BRANCH-TRIMMED                  PIC X(10) VALUE
                                                            SPACES.

      *DAYS-PER-MONTH TABLE FOR THE STRICT CONVERT-TO-DATE CHECK -
      *A LEAP FEBRUARY IS HANDLED SEPARATELY IN 2280.
       01  WRK-DAYS-IN-MONTH-TABLE.
           03  FILLER                              PIC 9(02) VALUE 31.
           03  FILLER                              PIC 9(02) VALUE 28.
           03  FILLER                              PIC 9(02) VALUE 31.
           03  FILLER                              PIC 9(02) VALUE 30.
           03  FILLER                              PIC 9(02) VALUE 31.
           03  FILLER                              PIC 9(02) VALUE 30.
           03  FILLER                              PIC 9(02) VALUE 31.
           03  FILLER                              PIC 9(02) VALUE 31.
           03  FILLER                              PIC 9(02) VALUE 30.
           03  FILLER                              PIC 9(02) VALUE 31.
           03  FILLER                              PIC 9(02) VALUE 30.
           03  FILLER                              PIC 9(02) VALUE 31.
       01  WRK-DAYS-IN-MONTH REDEFINES WRK-DAYS-IN-MONTH-TABLE.
           03  WRK-DAYS-IN-MONTH-ENTRY OCCURS 12 TIMES
                                       INDEXED BY WRK-MONTH-IX
                                       PIC 9(02).

      *RETURN-CODE SIGN/CHARACTER VIEW - SAME IDIOM AS DBSY0001/2.
       01  WRK-RC-SINAL                 PIC +9(009) VALUE ZEROS.
       01  FILLER REDEFINES WRK-RC-SINAL.
           05  FILLER                              PIC X(001).
           05  WRK-RC-NUM                          PIC 9(009).
       01  FILLER REDEFINES WRK-RC-SINAL.
           05  WRK-RC-X                            PIC X(010).

      *WORKING DATA FOR THE SYSTEM DATE AND TIME.
       01  WRK-SYSTEM-DATE.
           03  YY                                  PIC 9(02) VALUE
                                                            ZEROS.
           03  MM                                  PIC 9(02) VALUE
                                                            ZEROS.
           03  DD                                  PIC 9(02) VALUE
                                                            ZEROS.
       01  WRK-DATE-FORMATTED.
           03  DD-FORMATTED                        PIC 9(02) VALUE
                                                            ZEROS.
           03  FILLER                              PIC X(01) VALUE
                                                            '-'.
           03  MM-FORMATTED                        PIC 9(02) VALUE
                                                            ZEROS.
           03  FILLER                              PIC X(01) VALUE
                                                            '-'.
           03  YYYY-FORMATTED                      PIC 9(04) VALUE
                                                            ZEROS.
       01  WRK-SYSTEM-TIME.
           03  HOUR                                PIC 9(02) VALUE
                                                            ZEROS.
           03  MINUTE                              PIC 9(02) VALUE
                                                            ZEROS.
           03  SECOND                              PIC 9(02) VALUE
                                                            ZEROS.
           03  HUNDREDTH                           PIC 9(02) VALUE
                                                            ZEROS.
       01  WRK-TIME-FORMATTED.
           03  HOUR-FORMATTED                      PIC 9(02) VALUE
                                                            ZEROS.
           03  FILLER                              PIC X(01) VALUE
                                                            ':'.
           03  MINUTE-FORMATTED                    PIC 9(02) VALUE
                                                            ZEROS.
           03  FILLER                              PIC X(01) VALUE
                                                            ':'.
           03  SECOND-FORMATTED                    PIC 9(02) VALUE
                                                            ZEROS.

      *-----------------------------------------------------------------*
      *                      LINKAGE SECTION                            *
      *-----------------------------------------------------------------*
       LINKAGE SECTION.
       01  LK-TABLE-NAME                PIC X(30).
       01  LK-COPY-RC                   PIC 9(01).

      *================================================================*
       PROCEDURE          DIVISION USING LK-TABLE-NAME
                                          LK-COPY-RC.
      *================================================================*
      *----------------------------------------------------------------*
       0000-MAIN-PROCESS               SECTION.
      *----------------------------------------------------------------*
           PERFORM 1000-INITIALIZE.

           IF WRK-SRC-ROW-COUNT        NOT EQUAL WRK-TGT-ROW-COUNT
              PERFORM 1300-DISABLE-TARGET-TRIGGERS
              PERFORM 2100-READ-DATAROWI
              PERFORM 2000-PROCESS-ROW
                      UNTIL WRK-DATAROWI-EOF EQUAL 'END'
                      OR     WRK-BATCH-WRITE-FAILED
           END-IF.

           PERFORM 3000-FINALIZE.

           GOBACK.
      *----------------------------------------------------------------*
       0000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       1000-INITIALIZE                 SECTION.
      *----------------------------------------------------------------*
           PERFORM 9000-GET-DATE-TIME.

           INITIALIZE WRK-DATAROWI-REG
                      WRK-DATAROWO-REG.

           MOVE 0                      TO LK-COPY-RC.

           OPEN INPUT  DATAROWI.
           MOVE 'OPEN FILE DATAROWI'   TO WRK-ERROR-MSG.
           PERFORM 8100-TEST-FS-DATAROWI.

           PERFORM 1100-CHECK-ROW-COUNTS.

           IF TRUNCATE-TARGET-SW
              PERFORM 1200-TRUNCATE-TARGET
           ELSE
              OPEN EXTEND DATAROWO
              MOVE 'OPEN FILE DATAROWO'   TO WRK-ERROR-MSG
              PERFORM 8200-TEST-FS-DATAROWO
           END-IF.
      *----------------------------------------------------------------*
       1000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       1100-CHECK-ROW-COUNTS           SECTION.
      *----------------------------------------------------------------*
      *COUNT THE SOURCE ROWS FOR THIS TABLE; THE TARGET COUNT ARRIVES
      *ALREADY KNOWN TO DBSY0001'S CALLER (HELD HERE AS ZERO UNTIL A
      *REAL CATALOG COUNT IS AVAILABLE - IN THIS FILE-BASED PORT THE
      *TARGET FILE'S OWN LINE COUNT STANDS IN FOR A "SELECT COUNT(*)".
           MOVE ZEROS                  TO WRK-SRC-ROW-COUNT
                                          WRK-TGT-ROW-COUNT.

           PERFORM 1110-COUNT-ONE-DATAROWI
                   UNTIL WRK-DATAROWI-EOF EQUAL 'END'.

           CLOSE DATAROWI.
           OPEN INPUT DATAROWI.
           MOVE SPACES                 TO WRK-DATAROWI-EOF.

           OPEN INPUT DATAROWO.
           IF WRK-FS-DATAROWO          EQUAL 35
              MOVE ZEROS               TO WRK-TGT-ROW-COUNT
           ELSE
              PERFORM 1120-COUNT-ONE-DATAROWO
                      UNTIL WRK-FS-DATAROWO EQUAL 10
           END-IF.
           CLOSE DATAROWO.
      *----------------------------------------------------------------*
       1100-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       1110-COUNT-ONE-DATAROWI         SECTION.
      *----------------------------------------------------------------*
           READ DATAROWI                INTO WRK-DATAROWI-REG.
           MOVE 'COUNTING DATAROWI'    TO WRK-ERROR-MSG.
           PERFORM 8100-TEST-FS-DATAROWI.
           IF WRK-FS-DATAROWI          EQUAL 10
              MOVE 'END'               TO WRK-DATAROWI-EOF
           ELSE
              ADD 1                    TO WRK-SRC-ROW-COUNT
           END-IF.
      *----------------------------------------------------------------*
       1110-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       1120-COUNT-ONE-DATAROWO         SECTION.
      *----------------------------------------------------------------*
           READ DATAROWO                INTO WRK-DATAROWO-REG.
           IF WRK-FS-DATAROWO          NOT EQUAL 10
              ADD 1                    TO WRK-TGT-ROW-COUNT
           END-IF.
      *----------------------------------------------------------------*
       1120-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       1200-TRUNCATE-TARGET            SECTION.
      *----------------------------------------------------------------*
      *EMPTY THE TARGET BY RE-OPENING IT OUTPUT - THIS PORT'S STAND-IN
      *FOR "TRUNCATE TABLE" WHEN THE CALLER'S TRUNCATE SWITCH IS ON.
           OPEN OUTPUT DATAROWO.
           MOVE 'TRUNCATE FILE DATAROWO' TO WRK-ERROR-MSG.
           PERFORM 8200-TEST-FS-DATAROWO.
           CLOSE DATAROWO.

           OPEN EXTEND DATAROWO.
           PERFORM 8200-TEST-FS-DATAROWO.

           MOVE ZEROS                  TO WRK-TGT-ROW-COUNT.
      *----------------------------------------------------------------*
       1200-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       1300-DISABLE-TARGET-TRIGGERS    SECTION.
      *----------------------------------------------------------------*
      *NO LIVE DDL TO ISSUE IN THIS FILE-BASED PORT - UPSI-1 STANDS
      *FOR THE TARGET TABLE'S TRIGGER STATE FOR THE LIFE OF THE RUN.
           IF TARGET-TRIGGERS-ENABLED-SW
              DISPLAY '*TARGET TRIGGERS DISABLED FOR LOAD - '
                       LK-TABLE-NAME
           END-IF.
      *----------------------------------------------------------------*
       1300-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2000-PROCESS-ROW                SECTION.
      *----------------------------------------------------------------*
           PERFORM 2200-TRANSFORM-ROW.

           PERFORM 2300-BUFFER-ROW.

           ADD 1                       TO WRK-BATCH-ROW-CTR.

      *THE LAST-ROW-OF-TABLE HALF OF THE COMMIT RULE IS HANDLED IN
      *2100-READ-DATAROWI, WHICH IS THE PARAGRAPH THAT ACTUALLY LEARNS
      *THE FILE HAS RUN OUT OF ROWS.
           IF WRK-BATCH-ROW-CTR        EQUAL WRK-BATCH-SIZE
              PERFORM 2400-COMMIT-BATCH
           END-IF.

           IF NOT WRK-BATCH-WRITE-FAILED
              PERFORM 2100-READ-DATAROWI
           END-IF.
      *----------------------------------------------------------------*
       2000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2100-READ-DATAROWI              SECTION.
      *----------------------------------------------------------------*
           MOVE 'READING DATAROWI'     TO WRK-ERROR-MSG.

           READ DATAROWI                INTO WRK-DATAROWI-REG.

           PERFORM 8100-TEST-FS-DATAROWI.

           IF WRK-FS-DATAROWI          EQUAL 10
              MOVE 'END'               TO WRK-DATAROWI-EOF
              IF WRK-BATCH-ROW-CTR     GREATER ZEROS
                 PERFORM 2400-COMMIT-BATCH
              END-IF
           ELSE
              ADD 1                    TO WRK-RECORDS-READ
           END-IF.
      *----------------------------------------------------------------*
       2100-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2200-TRANSFORM-ROW              SECTION.
      *----------------------------------------------------------------*
      *ONE ROW THROUGH THE FIELD TRANSFORMATION RULES, IN THE FIXED
      *ORDER DBSY0DOR LAYS THEM OUT - THIS PORT'S STAND-IN FOR A
      *CALLER-SUPPLIED RULE LIST, SINCE SPEC CARRIES NO RULE-TABLE
      *FILE OF ITS OWN.
           INITIALIZE WRK-DATAROWO-REG.
           MOVE 'N'                    TO WRK-RULE-ERROR-SW.

           PERFORM 2210-RULE-MAP-ID.
           PERFORM 2215-RULE-MAP-NAME.
           PERFORM 2270-RULE-CONVERT-BOOLEAN.
           PERFORM 2260-RULE-CONVERT-DOUBLE.
           PERFORM 2280-RULE-CONVERT-DATE.
           PERFORM 2290-RULE-CONCATENATE.
           PERFORM 2220-RULE-CONSTANT.

           IF WRK-RULE-FAILED
              MOVE 'E'                 TO DOR-OUT-ERROR-FLAG
              ADD 1                    TO WRK-RECORDS-ERROR
           ELSE
              MOVE ' '                 TO DOR-OUT-ERROR-FLAG
           END-IF.
      *----------------------------------------------------------------*
       2200-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2210-RULE-MAP-ID                SECTION.
      *----------------------------------------------------------------*
      *MAP RULE - OUT-CUST-ID = SOURCE VALUE, UNCHANGED.
           MOVE DRR-CUST-ID            TO DOR-OUT-CUST-ID.
      *----------------------------------------------------------------*
       2210-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2215-RULE-MAP-NAME              SECTION.
      *----------------------------------------------------------------*
      *MAP RULE - OUT-CUST-NAME = SOURCE VALUE, UNCHANGED.
           MOVE DRR-CUST-NAME          TO DOR-OUT-CUST-NAME.
      *----------------------------------------------------------------*
       2215-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2220-RULE-CONSTANT              SECTION.
      *----------------------------------------------------------------*
      *CONSTANT RULE - OUT-SOURCE-SYSTEM IS ALWAYS 'LEGACY', NO MATTER
      *WHAT THE SOURCE ROW CARRIES.
           MOVE 'LEGACY'               TO DOR-OUT-SOURCE-SYSTEM.
      *----------------------------------------------------------------*
       2220-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2260-RULE-CONVERT-DOUBLE        SECTION.
      *----------------------------------------------------------------*
      *CONVERT-TO-DOUBLE RULE - WALK THE RAW BALANCE TEXT ONE BYTE AT
      *A TIME (SEE 2261), SKIPPING THOUSANDS COMMAS, ACCUMULATING THE
      *WHOLE-NUMBER AND FRACTIONAL PARTS SEPARATELY, THEN STORE THE
      *RESULT ROUNDED TO TWO DECIMALS IN THE PACKED TARGET FIELD.  A
      *PARSE FAILURE OR BLANK SOURCE LEAVES THE TARGET AT ZERO AND
      *FLAGS THE ROW.
           MOVE DRR-CUST-BALANCE-RAW   TO WRK-BALANCE-EDIT.
           MOVE +1                     TO WRK-BAL-SIGN.
           MOVE ZEROS                  TO WRK-BAL-INT-VALUE
                                          WRK-BAL-FRAC-VALUE
                                          WRK-BAL-FRAC-DIGIT-CTR.
           MOVE 'N'                    TO WRK-BAL-DOT-SEEN-SW
                                          WRK-BAL-END-SEEN-SW
                                          WRK-BAL-DIGIT-SEEN-SW.
           MOVE 'Y'                    TO WRK-BAL-VALID-SW.

           PERFORM 2261-SCAN-ONE-BALANCE-CHAR
                   VARYING WRK-BAL-SCAN-IX FROM 1 BY 1
                   UNTIL WRK-BAL-SCAN-IX GREATER 12.

           IF WRK-BAL-VALID-SW         EQUAL 'N'
              OR WRK-BAL-DIGIT-SEEN-SW EQUAL 'N'
              MOVE 'Y'                 TO WRK-RULE-ERROR-SW
              MOVE ZEROS               TO DOR-OUT-BALANCE
           ELSE
              COMPUTE WRK-WORK-NUM-1 ROUNDED =
                      WRK-BAL-INT-VALUE +
                      (WRK-BAL-FRAC-VALUE /
                       (10 ** WRK-BAL-FRAC-DIGIT-CTR))
              IF WRK-BAL-SIGN          EQUAL -1
                 COMPUTE WRK-WORK-NUM-1 = WRK-WORK-NUM-1 * -1
              END-IF
              MOVE WRK-WORK-NUM-1      TO DOR-OUT-BALANCE
           END-IF.
      *----------------------------------------------------------------*
       2260-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2261-SCAN-ONE-BALANCE-CHAR      SECTION.
      *----------------------------------------------------------------*
      *A DECIMAL POINT SWITCHES THE SCAN FROM THE WHOLE-NUMBER SIDE TO
      *THE FRACTIONAL SIDE; A THOUSANDS COMMA IS SIMPLY SKIPPED; THE
      *FIRST TRAILING SPACE ENDS THE SCAN; ANY OTHER CHARACTER OUTSIDE
      *DIGITS/SIGN/COMMA/DOT MARKS THE FIELD UNPARSEABLE.  ONLY THE
      *FIRST THREE FRACTIONAL DIGITS ARE KEPT, WHICH COVERS EVERY RAW
      *BALANCE VALUE THE SAMPLE DATA CARRIES.
           IF WRK-BAL-END-SEEN-SW      EQUAL 'N'
              MOVE WRK-BALANCE-CHARS (WRK-BAL-SCAN-IX)
                                       TO WRK-BAL-ONE-CHAR
              EVALUATE TRUE
                 WHEN WRK-BAL-ONE-CHAR EQUAL SPACE
                    MOVE 'Y'           TO WRK-BAL-END-SEEN-SW
                 WHEN WRK-BAL-ONE-CHAR EQUAL ','
                    CONTINUE
                 WHEN WRK-BAL-ONE-CHAR EQUAL '+'
                    CONTINUE
                 WHEN WRK-BAL-ONE-CHAR EQUAL '-'
                    MOVE -1            TO WRK-BAL-SIGN
                 WHEN WRK-BAL-ONE-CHAR EQUAL '.'
                    IF WRK-BAL-DOT-SEEN-SW EQUAL 'Y'
                       MOVE 'N'        TO WRK-BAL-VALID-SW
                    ELSE
                       MOVE 'Y'        TO WRK-BAL-DOT-SEEN-SW
                    END-IF
                 WHEN WRK-BAL-ONE-CHAR IS NUMERIC
                    MOVE WRK-BAL-ONE-CHAR TO WRK-BAL-ONE-DIGIT
                    MOVE 'Y'           TO WRK-BAL-DIGIT-SEEN-SW
                    IF WRK-BAL-DOT-SEEN-SW EQUAL 'N'
                       COMPUTE WRK-BAL-INT-VALUE =
                               (WRK-BAL-INT-VALUE * 10) +
                               WRK-BAL-ONE-DIGIT
                    ELSE
                       IF WRK-BAL-FRAC-DIGIT-CTR LESS 3
                          COMPUTE WRK-BAL-FRAC-VALUE =
                                  (WRK-BAL-FRAC-VALUE * 10) +
                                  WRK-BAL-ONE-DIGIT
                          ADD 1        TO WRK-BAL-FRAC-DIGIT-CTR
                       END-IF
                    END-IF
                 WHEN OTHER
                    MOVE 'N'           TO WRK-BAL-VALID-SW
              END-EVALUATE
           END-IF.
      *----------------------------------------------------------------*
       2261-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2270-RULE-CONVERT-BOOLEAN       SECTION.
      *----------------------------------------------------------------*
      *CONVERT-TO-BOOLEAN RULE - "Y"/"1"/"TRUE" (ANY CASE) MAP TRUE,
      *"N"/"0"/"FALSE" MAP FALSE, ANYTHING ELSE IS UNPARSEABLE AND
      *LEAVES THE FLAG BLANK WITHOUT FAILING THE WHOLE ROW.
           EVALUATE DRR-CUST-STATUS-RAW
              WHEN 'Y' WHEN 'y' WHEN '1'
                 MOVE 'T'              TO DOR-OUT-STATUS-FLAG
              WHEN 'N' WHEN 'n' WHEN '0'
                 MOVE 'F'              TO DOR-OUT-STATUS-FLAG
              WHEN OTHER
                 MOVE ' '              TO DOR-OUT-STATUS-FLAG
                 MOVE 'Y'              TO WRK-RULE-ERROR-SW
           END-EVALUATE.
      *----------------------------------------------------------------*
       2270-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2280-RULE-CONVERT-DATE          SECTION.
      *----------------------------------------------------------------*
      *CONVERT-TO-DATE RULE - SOURCE IS "YYYY-MM-DD" (SEE THE
      *WRK-JOIN-DATE-RAW-VIEW REDEFINES ABOVE); REFORMAT TO CCYYMMDD.
      *STRICT - A DAY THAT DOES NOT EXIST IN THE GIVEN MONTH FAILS
      *RATHER THAN ROLLING FORWARD, PER THE DBA GROUP'S STANDARD.
           MOVE ZEROS                  TO WRK-JOIN-DATE-OUT.

           MOVE ZEROS                  TO WRK-JOIN-YEAR-REMAINDER.

           IF WRK-JOIN-MM              GREATER ZEROS
              AND WRK-JOIN-MM          NOT GREATER 12
              AND WRK-JOIN-DD          GREATER ZEROS
              SET WRK-MONTH-IX         TO WRK-JOIN-MM
              DIVIDE WRK-JOIN-YYYY     BY 4
                     GIVING WRK-JOIN-YEAR-QUOTIENT
                     REMAINDER WRK-JOIN-YEAR-REMAINDER
              IF WRK-JOIN-DD           NOT GREATER
                                       WRK-DAYS-IN-MONTH-ENTRY
                                       (WRK-MONTH-IX)
                 OR (WRK-JOIN-MM       EQUAL 2
                     AND WRK-JOIN-DD   EQUAL 29
                     AND WRK-JOIN-YEAR-REMAINDER EQUAL ZEROS)
                 MOVE WRK-JOIN-YYYY    TO WRK-JOIN-OUT-YYYY
                 MOVE WRK-JOIN-MM      TO WRK-JOIN-OUT-MM
                 MOVE WRK-JOIN-DD      TO WRK-JOIN-OUT-DD
              ELSE
                 MOVE 'Y'              TO WRK-RULE-ERROR-SW
              END-IF
           ELSE
              MOVE 'Y'                 TO WRK-RULE-ERROR-SW
           END-IF.

           MOVE WRK-JOIN-DATE-OUT      TO DOR-OUT-JOIN-DATE.
      *----------------------------------------------------------------*
       2280-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2290-RULE-CONCATENATE           SECTION.
      *----------------------------------------------------------------*
      *CONCATENATE-FIELDS RULE - REGION AND BRANCH JOINED WITH A "-",
      *TRAILING BLANKS ON EACH SOURCE FIELD TRIMMED FIRST BY
      *UNSTRINGING EACH ONE AT ITS FIRST TRAILING SPACE.
           MOVE SPACES                 TO WRK-REGION-TRIMMED
                                          WRK-BRANCH-TRIMMED.

           UNSTRING DRR-CUST-REGION    DELIMITED BY SPACE
                    INTO WRK-REGION-TRIMMED.

           UNSTRING DRR-CUST-BRANCH    DELIMITED BY SPACE
                    INTO WRK-BRANCH-TRIMMED.

           STRING WRK-REGION-TRIMMED               DELIMITED BY SPACE
                  '-'                               DELIMITED BY SIZE
                  WRK-BRANCH-TRIMMED                DELIMITED BY SPACE
                  INTO DOR-OUT-REGION-BRANCH.
      *----------------------------------------------------------------*
       2290-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2300-BUFFER-ROW                 SECTION.
      *----------------------------------------------------------------*
      *THE TARGET FILE IS WRITTEN ONE PHYSICAL RECORD AT A TIME AS THE
      *BATCH FILLS - THE "PENDING BATCH" IS THE OPEN DATAROWO EXTENT
      *ITSELF, SINCE COBOL SEQUENTIAL WRITE HAS NO IN-MEMORY ROLLBACK;
      *A MID-BATCH WRITE FAILURE IS THEREFORE CAUGHT AND REPORTED AS A
      *HARD ERROR FOR THE WHOLE TABLE RATHER THAN UNDONE ROW BY ROW.
           MOVE WRK-DATAROWO-REG       TO FD-REG-DATAROWO.
           WRITE FD-REG-DATAROWO.

           MOVE 'WRITING DATAROWO'     TO WRK-ERROR-MSG.

           IF WRK-FS-DATAROWO          NOT EQUAL ZEROS
              MOVE 'Y'                 TO WRK-BATCH-WRITE-FAILED-SW
              MOVE 9                   TO LK-COPY-RC
              MOVE WRK-FS-DATAROWO     TO WRK-RC-SINAL
              STRING 'FS DATAROWO.:',WRK-RC-X
                                       DELIMITED BY SPACE
                                       INTO WRK-ERROR-CODE
           ELSE
              ADD 1                    TO WRK-RECORDS-WRITTEN
           END-IF.
      *----------------------------------------------------------------*
       2300-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2400-COMMIT-BATCH               SECTION.
      *----------------------------------------------------------------*
      *THIS PORT'S COMMIT POINT - DATAROWO IS LINE-SEQUENTIAL SO THE
      *ROWS WRITTEN SINCE THE LAST COMMIT ARE ALREADY DURABLE; THE
      *PARAGRAPH EXISTS TO BUMP THE CONTROL TOTAL AND RESET THE
      *IN-BATCH ROW COUNTER, MATCHING THE JOB'S COMMIT-PER-BATCH RULE.
           ADD 1                       TO WRK-BATCHES-COMMITTED.
           MOVE ZEROS                  TO WRK-BATCH-ROW-CTR.
      *----------------------------------------------------------------*
       2400-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       3000-FINALIZE                   SECTION.
      *----------------------------------------------------------------*
           PERFORM 3100-ENABLE-TARGET-TRIGGERS.

      *DATAROWI AND DATAROWO ARE BOTH LEFT OPEN BY 1000-INITIALIZE NO
      *MATTER WHICH BRANCH IT TOOK, SO BOTH ARE UNCONDITIONALLY CLOSED
      *HERE.
           CLOSE DATAROWO.
           CLOSE DATAROWI.

           DISPLAY '*-------------------------------------*'.
           DISPLAY '*TABLE...............:' LK-TABLE-NAME.
           DISPLAY '*RECORDS READ........:' WRK-RECORDS-READ.
           DISPLAY '*RECORDS WRITTEN.....:' WRK-RECORDS-WRITTEN.
           DISPLAY '*RECORDS IN ERROR....:' WRK-RECORDS-ERROR.
           DISPLAY '*BATCHES COMMITTED...:' WRK-BATCHES-COMMITTED.
           DISPLAY '*-------------------------------------*'.
      *----------------------------------------------------------------*
       3000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       3100-ENABLE-TARGET-TRIGGERS     SECTION.
      *----------------------------------------------------------------*
      *CLEAN-UP ACTION - RUNS EVEN WHEN THE LOOP ABORTED ON A WRITE
      *FAILURE, SO THE TARGET TABLE IS NEVER LEFT WITH TRIGGERS OFF.
           DISPLAY '*TARGET TRIGGERS RE-ENABLED FOR ' LK-TABLE-NAME.
      *----------------------------------------------------------------*
       3100-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       8100-TEST-FS-DATAROWI           SECTION.
      *----------------------------------------------------------------*
           IF WRK-FS-DATAROWI          NOT EQUAL ZEROS AND 10
              MOVE WRK-FS-DATAROWI     TO WRK-RC-SINAL
              STRING 'FS DATAROWI.:',WRK-RC-X
                                       DELIMITED BY SPACE
                                       INTO WRK-ERROR-CODE
              PERFORM 9999-CALL-ABEND-PGM
           END-IF.
      *----------------------------------------------------------------*
       8100-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       8200-TEST-FS-DATAROWO           SECTION.
      *----------------------------------------------------------------*
      *STATUS 35 (FILE NOT FOUND ON OPEN INPUT) IS EXPECTED THE FIRST
      *TIME A TABLE IS SYNCHRONIZED AND IS HANDLED BY 1100, NOT ABENDED
      *HERE.  A WRITE FAILURE (SEE 2300) IS ALSO NOT ABENDED - ONLY A
      *TRUE OPEN/CLOSE FAILURE FALLS THROUGH TO THE ABEND CALL.
           IF WRK-FS-DATAROWO          NOT EQUAL ZEROS
              AND WRK-FS-DATAROWO      NOT EQUAL 35
              AND WRK-ERROR-MSG        NOT EQUAL 'WRITING DATAROWO'
              MOVE WRK-FS-DATAROWO     TO WRK-RC-SINAL
              STRING 'FS DATAROWO.:',WRK-RC-X
                                       DELIMITED BY SPACE
                                       INTO WRK-ERROR-CODE
              PERFORM 9999-CALL-ABEND-PGM
           END-IF.
      *----------------------------------------------------------------*
       8200-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       9000-GET-DATE-TIME              SECTION.
      *----------------------------------------------------------------*
           ACCEPT WRK-SYSTEM-DATE      FROM DATE.
           MOVE YY                     TO YYYY-FORMATTED.
           MOVE MM                     TO MM-FORMATTED.
           MOVE DD                     TO DD-FORMATTED.
           ADD  2000                   TO YYYY-FORMATTED.

           ACCEPT WRK-SYSTEM-TIME      FROM TIME.
           MOVE HOUR                   TO HOUR-FORMATTED.
           MOVE MINUTE                 TO MINUTE-FORMATTED.
           MOVE SECOND                 TO SECOND-FORMATTED.
      *----------------------------------------------------------------*
       9000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       9999-CALL-ABEND-PGM             SECTION.
      *----------------------------------------------------------------*
           MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
           MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
           CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
      *----------------------------------------------------------------*
       9999-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
