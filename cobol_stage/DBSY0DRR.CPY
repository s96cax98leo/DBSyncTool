      *================================================================*
      *    BOOK........: DBSY0DRR                                      *
      *    DATA-ROW-RECORD - ONE SOURCE-SIDE BUSINESS ROW, READ IN     *
      *    PRIMARY-KEY (CUST-ID) ORDER BY THE COPY LOOP.               *
      *    USED BY.....: DBSY0003                                      *
      *----------------------------------------------------------------*
      * 000100 10/06/2021 RMM    - INITIAL BOOK FOR THE DBSYNC JOB.    *
      *================================================================*
       01  DRR-DATA-ROW-RECORD.
           03  DRR-CUST-ID                        PIC 9(08).
           03  DRR-CUST-NAME                      PIC X(30).
           03  DRR-CUST-STATUS-RAW                PIC X(01).
           03  DRR-CUST-BALANCE-RAW               PIC X(12).
           03  DRR-CUST-JOIN-DATE-RAW             PIC X(10).
           03  DRR-CUST-REGION                    PIC X(10).
           03  DRR-CUST-BRANCH                    PIC X(10).
           03  FILLER                             PIC X(11).
