      *================================================================*
      *        I D E N T I F I C A T I O N      D I V I S I O N        *
      *================================================================*
       IDENTIFICATION  DIVISION.
       PROGRAM-ID.     DBSYABND.
       AUTHOR.         A C PRADO.
       INSTALLATION.   CPD - CENTRO DE PROCESSAMENTO DE DADOS.
       DATE-WRITTEN.   14/03/1987.
       DATE-COMPILED   WHEN-COMPILED.
       SECURITY.       INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.
       REMARKS.
      *----------------------------------------------------------------*
      *                DBSYNC BATCH - DATA CENTER STANDARD             *
      *----------------------------------------------------------------*
      *    PROGRAM-ID..: DBSYABND.                                     *
      *    ANALYST.....: A C PRADO                                     *
      *    PROGRAMMER..: A C PRADO                                     *
      *    DATE........: 14/03/1987                                    *
      *----------------------------------------------------------------*
      *    PROJECT.....: TABLE SYNCHRONIZATION JOB - DBSYNC            *
      *----------------------------------------------------------------*
      *    GOAL........: PRINT THE FATAL-ERROR BANNER FOR ANY DBSYNC   *
      *                  PROGRAM THAT HITS A FILE STATUS ITS OWN       *
      *                  8NNN PARAGRAPH CANNOT TREAT AS A RECOVERABLE  *
      *                  PER-TABLE OUTCOME, THEN STOP THE WHOLE RUN.   *
      *----------------------------------------------------------------*
      *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
      *----------------------------------------------------------------*
      *    CALLED BY...:  DBSY0001, DBSY0002, DBSY0003, DBSY0004.      *
      *----------------------------------------------------------------*
      *    TABLE DB2...:  NONE.                                        *
      *----------------------------------------------------------------*
      *______________________________________________________________*
      *    H I S T O R Y   O F   M O D I F I C A T I O N               *
      *----------------------------------------------------------------*
      * 14/03/1987 ACP    - ORIGINAL PROGRAM.  STRAIGHT COPY OF THE    *
      *                     CUSTMREG ABEND BANNER, RENAMED FOR THE     *
      *                     DBSYNC JOB.                                *
      * 19/01/1990 LFS    - CR 0233 WIDENED THE BOX TO MATCH THE OTHER *
      *                     DBSYNC PROGRAMS' 66-COLUMN BANNER WIDTH -  *
      *                     THE OLD 34-COLUMN BOX TRUNCATED THE LONGER *
      *                     DBSYNC ERROR-CODE TEXT.                    *
      * 03/12/1995 RQM    - CR 0402 THE TOP/BOTTOM RULE IS NOW BUILT   *
      *                     FROM A WORKING-STORAGE TABLE INSTEAD OF A  *
      *                     FIXED LITERAL, SO A FUTURE WIDTH CHANGE IS *
      *                     ONE VALUE CLAUSE, NOT A FIND OF EVERY       *
      *                     DISPLAY IN THE PROGRAM.                    *
      * 30/11/1998 CBN    - Y2K PROJECT - ADDED THE ISO SORT-KEY LINE  *
      *                     (CCYYMMDDHHMMSS) SO THE OPERATOR LOG-SCRAPE*
      *                     SCRIPT CAN ORDER ABENDS ACROSS THE 1999/   *
      *                     2000 BOUNDARY WITHOUT A 2-DIGIT YEAR TRAP. *
      * 14/01/1999 CBN    - Y2K PROJECT - VERIFIED AGAINST TEST DECK.  *
      * 17/05/2009 DFO    - CR 0671 BOX-WIDTH COUNTER CONVERTED TO     *
      *                     COMP PER THE DATA CENTER'S STORAGE-        *
      *                     EFFICIENCY STANDARD FOR ALL NEW WORK.      *
      *================================================================*
      *================================================================*
      *           E N V I R O N M E N T      D I V I S I O N           *
      *================================================================*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
            C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

      *================================================================*
      *                  D A T A      D I V I S I O N                  *
      *================================================================*
       DATA DIVISION.
       FILE SECTION.
      *
      *-----------------------------------------------------------------*
      *                  WORKING-STORAGE SECTION                        *
      *-----------------------------------------------------------------*
       WORKING-STORAGE SECTION.

      *TOP/BOTTOM RULE FOR THE BANNER BOX, BUILT ONE CHARACTER AT A
      *TIME BY 0100 SO THE BOX WIDTH IS A SINGLE VALUE CLAUSE BELOW.
       77  WRK-BOX-WIDTH                 PIC 9(02) COMP VALUE 66.
       77  WRK-BOX-IX                    PIC 9(02) COMP VALUE ZEROS.

       01  WRK-BOX-RULE-LINE             PIC X(66) VALUE ALL '*'.
       01  WRK-BOX-RULE-TABLE REDEFINES WRK-BOX-RULE-LINE.
           03  WRK-BOX-RULE-CHAR OCCURS 66 TIMES
                                 INDEXED BY WRK-BOX-RULE-IX
                                 PIC X(01).

      *ISO SORT-KEY TIMESTAMP FOR THE LOG-SCRAPE SCRIPT - BUILT FROM
      *THE CALLER'S DATE/TIME TEXT ONCE THAT TEXT IS BROKEN OUT BY THE
      *TWO LINKAGE REDEFINES BELOW.
       01  WRK-ABEND-SORT-KEY            PIC 9(14) VALUE ZEROS.
       01  WRK-ABEND-SORT-KEY-R REDEFINES WRK-ABEND-SORT-KEY.
           03  WRK-SORT-YYYY                       PIC 9(04).
           03  WRK-SORT-MM                         PIC 9(02).
           03  WRK-SORT-DD                         PIC 9(02).
           03  WRK-SORT-HH                         PIC 9(02).
           03  WRK-SORT-MN                         PIC 9(02).
           03  WRK-SORT-SS                         PIC 9(02).

      *-----------------------------------------------------------------*
      *                      LINKAGE SECTION                            *
      *-----------------------------------------------------------------*
       LINKAGE SECTION.
       01  WRK-ERROR-LOG.
           03  WRK-PROGRAM                         PIC X(08).
           03  WRK-ERROR-MSG                       PIC X(30).
           03  WRK-ERROR-CODE                      PIC X(30).
           03  WRK-ERROR-DATE                      PIC X(10).
           03  WRK-ERROR-DATE-R REDEFINES WRK-ERROR-DATE.
               05  WRK-ERR-DATE-DD                 PIC X(02).
               05  FILLER                          PIC X(01).
               05  WRK-ERR-DATE-MM                 PIC X(02).
               05  FILLER                          PIC X(01).
               05  WRK-ERR-DATE-YYYY               PIC X(04).
           03  WRK-ERROR-TIME                      PIC X(08).
           03  WRK-ERROR-TIME-R REDEFINES WRK-ERROR-TIME.
               05  WRK-ERR-TIME-HH                 PIC X(02).
               05  FILLER                          PIC X(01).
               05  WRK-ERR-TIME-MN                 PIC X(02).
               05  FILLER                          PIC X(01).
               05  WRK-ERR-TIME-SS                 PIC X(02).
           03  FILLER                              PIC X(02).

      *================================================================*
       PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
      *================================================================*
      *----------------------------------------------------------------*
       0000-MAIN-PROCESS               SECTION.
      *----------------------------------------------------------------*
           PERFORM 0100-BUILD-BOX-RULE.

           PERFORM 0200-BUILD-SORT-KEY.

           DISPLAY WRK-BOX-RULE-LINE.
           DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
           DISPLAY WRK-BOX-RULE-LINE.
           DISPLAY '*DATE: '           WRK-ERROR-DATE.
           DISPLAY '*TIME: '           WRK-ERROR-TIME.
           DISPLAY '*SORT KEY (CCYYMMDDHHMMSS)..: '
                                       WRK-ABEND-SORT-KEY.
           DISPLAY WRK-BOX-RULE-LINE.
           DISPLAY '*CALLER PROGRAM.....: '        WRK-PROGRAM.
           DISPLAY '*FAILING STEP.......: '        WRK-ERROR-MSG.
           DISPLAY '*ERROR CODE.........: '        WRK-ERROR-CODE.
           DISPLAY WRK-BOX-RULE-LINE.

           STOP RUN.
      *----------------------------------------------------------------*
       0000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       0100-BUILD-BOX-RULE             SECTION.
      *----------------------------------------------------------------*
           PERFORM 0110-SET-ONE-RULE-CHAR
                   VARYING WRK-BOX-IX FROM 1 BY 1
                   UNTIL WRK-BOX-IX GREATER WRK-BOX-WIDTH.
      *----------------------------------------------------------------*
       0100-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       0110-SET-ONE-RULE-CHAR          SECTION.
      *----------------------------------------------------------------*
           SET WRK-BOX-RULE-IX         TO WRK-BOX-IX.
           MOVE '*'                    TO WRK-BOX-RULE-CHAR
                                          (WRK-BOX-RULE-IX).
      *----------------------------------------------------------------*
       0110-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       0200-BUILD-SORT-KEY             SECTION.
      *----------------------------------------------------------------*
      *THE CALLER'S DATE/TIME ARRIVE AS DISPLAY TEXT ("DD-MM-YYYY" AND
      *"HH:MM:SS") SO EACH PART IS MOVED OUT OF ITS LINKAGE REDEFINES
      *ABOVE INTO THE NUMERIC SORT-KEY VIEW ONE FIELD AT A TIME.
           MOVE WRK-ERR-DATE-YYYY      TO WRK-SORT-YYYY.
           MOVE WRK-ERR-DATE-MM        TO WRK-SORT-MM.
           MOVE WRK-ERR-DATE-DD        TO WRK-SORT-DD.
           MOVE WRK-ERR-TIME-HH        TO WRK-SORT-HH.
           MOVE WRK-ERR-TIME-MN        TO WRK-SORT-MN.
           MOVE WRK-ERR-TIME-SS        TO WRK-SORT-SS.
      *----------------------------------------------------------------*
       0200-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
