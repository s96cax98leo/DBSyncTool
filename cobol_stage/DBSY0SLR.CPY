      *================================================================*
      *    BOOK........: DBSY0SLR                                      *
      *    SYNC-LOG-RECORD - ONE OUTCOME ROW PER TABLE PER RUN,        *
      *    MIRRORS THE OLD DBSYNCLOG TABLE FROM THE JDBC-BASED JOB.    *
      *    USED BY.....: DBSY0004                                      *
      *----------------------------------------------------------------*
      * 000100 10/06/2021 RMM    - INITIAL BOOK FOR THE DBSYNC JOB.    *
      * 000131 17/05/2022 RMM    - REQ 9840 ADDED 88-LEVELS ON THE     *
      *                            STATUS BYTE FOR THE END-OF-RUN      *
      *                            CONTROL-BREAK TOTALS IN DBSY0001.   *
      *================================================================*
       01  SLR-SYNC-LOG-RECORD.
           03  SLR-LOG-TABLE-NAME                 PIC X(30).
           03  SLR-LOG-DB-SOURCE                  PIC X(30).
           03  SLR-LOG-DB-DEST                    PIC X(30).
           03  SLR-LOG-STATUS                     PIC X(01).
               88  SLR-STATUS-SUCCESS                 VALUE '0'.
               88  SLR-STATUS-MISMATCH                VALUE '1'.
               88  SLR-STATUS-ERROR                    VALUE '9'.
           03  SLR-LOG-ERROR-CODE                 PIC X(200).
           03  SLR-LOG-ROW-COUNT-SRC              PIC 9(09).
           03  SLR-LOG-ROW-COUNT-DEST             PIC 9(09).
           03  FILLER                             PIC X(05).
