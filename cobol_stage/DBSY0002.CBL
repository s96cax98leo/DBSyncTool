      *================================================================*
      *        I D E N T I F I C A T I O N      D I V I S I O N        *
      *================================================================*
       IDENTIFICATION  DIVISION.
       PROGRAM-ID.     DBSY0002.
       AUTHOR.         A C PRADO.
       INSTALLATION.   CPD - CENTRO DE PROCESSAMENTO DE DADOS.
       DATE-WRITTEN.   22/03/1987.
       DATE-COMPILED   WHEN-COMPILED.
       SECURITY.       INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.
       REMARKS.
      *----------------------------------------------------------------*
      *                DBSYNC BATCH - DATA CENTER STANDARD             *
      *----------------------------------------------------------------*
      *    PROGRAM-ID..: DBSY0002.                                     *
      *    ANALYST.....: A C PRADO                                     *
      *    PROGRAMMER..: A C PRADO                                     *
      *    DATE........: 22/03/1987                                    *
      *----------------------------------------------------------------*
      *    PROJECT.....: TABLE SYNCHRONIZATION JOB - DBSYNC            *
      *----------------------------------------------------------------*
      *    GOAL........: COMPARE SOURCE AND TARGET COLUMN LISTS AND    *
      *                  PRIMARY KEYS FOR ONE TABLE; BUILD THE TARGET  *
      *                  SCHEMA WHEN IT DOES NOT YET EXIST.            *
      *----------------------------------------------------------------*
      *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
      *                   CSCHSRC         00092       DBSY0CSR         *
      *                   CSCHTGT         00092       DBSY0CSR         *
      *----------------------------------------------------------------*
      *    CALLED BY...:  DBSY0001.                                    *
      *----------------------------------------------------------------*
      *    TABLE DB2...:  NONE - SEE DESIGN NOTE IN CUSTMREG HISTORY.  *
      *----------------------------------------------------------------*
      *______________________________________________________________*
      *    H I S T O R Y   O F   M O D I F I C A T I O N               *
      *----------------------------------------------------------------*
      * 22/03/1987 ACP    - ORIGINAL PROGRAM.  LOADS BOTH COLUMN LISTS *
      *                     AND COMPARES THEM COLUMN BY COLUMN.        *
      * 02/09/1988 ACP    - CR 0114 ADDED THE PRIMARY-KEY LIST COMPARE *
      *                     REQUESTED BY THE DBA GROUP.                *
      * 19/01/1990 LFS    - CR 0233 IF THE TARGET SCHEMA FILE IS       *
      *                     EMPTY, BUILD IT FROM THE SOURCE LIST       *
      *                     INSTEAD OF FLAGGING A MISMATCH.            *
      * 25/06/1993 RQM    - CR 0355 A MISMATCH NO LONGER CALLS         *
      *                     DBSYABND - IT RETURNS RC=9 SO THE CALLING  *
      *                     PROGRAM CAN LOG IT AND KEEP GOING.         *
      * 03/12/1995 RQM    - CR 0402 COLUMN COMPARE NOW CHECKS NAME,    *
      *                     TYPE, LENGTH, PRECISION, NULLABLE FLAG     *
      *                     AND COLUMN-ID, NOT JUST NAME AND TYPE.     *
      * 11/08/1997 CBN    - CR 0447 SUBSCRIPTS FOR THE COLUMN TABLES   *
      *                     MOVED TO OCCURS/INDEXED BY PER THE DATA    *
      *                     CENTER STANDARD FOR TABLE SEARCHES.        *
      * 30/11/1998 CBN    - Y2K PROJECT - NO 2-DIGIT YEAR STORAGE IN   *
      *                     THIS PROGRAM; NO CHANGE REQUIRED.          *
      * 14/01/1999 CBN    - Y2K PROJECT - VERIFIED, NO FINDINGS.       *
      * 21/04/2001 MTV    - CR 0512 PRIMARY-KEY COMPARE NOW WALKS THE  *
      *                     LEADING COLUMN-ID RUN INSTEAD OF ASSUMING  *
      *                     A FIXED NUMBER OF KEY COLUMNS.             *
      * 17/05/2009 DFO    - CR 0671 CONVERTED THE TABLE SUBSCRIPTS AND *
      *                     COLUMN COUNTS TO COMP.                     *
      *================================================================*
      *================================================================*
      *           E N V I R O N M E N T      D I V I S I O N           *
      *================================================================*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
            C01 IS TOP-OF-FORM.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT CSCHSRC       ASSIGN TO UTS-S-CSCHSRC
            ORGANIZATION IS     SEQUENTIAL
            ACCESS MODE  IS     SEQUENTIAL
            FILE STATUS  IS     WRK-FS-CSCHSRC.

           SELECT CSCHTGT       ASSIGN TO UTS-S-CSCHTGT
            ORGANIZATION IS     SEQUENTIAL
            ACCESS MODE  IS     SEQUENTIAL
            FILE STATUS  IS     WRK-FS-CSCHTGT.

      *================================================================*
      *                  D A T A      D I V I S I O N                  *
      *================================================================*
       DATA DIVISION.
       FILE SECTION.
      *
       FD  CSCHSRC
           RECORDING MODE IS F
           LABEL RECORD   IS STANDARD
           BLOCK CONTAINS 00 RECORDS.
       01  FD-REG-CSCHSRC       PIC X(92).

       FD  CSCHTGT
           RECORDING MODE IS F
           LABEL RECORD   IS STANDARD
           BLOCK CONTAINS 00 RECORDS.
       01  FD-REG-CSCHTGT       PIC X(92).

      *-----------------------------------------------------------------*
      *                  WORKING-STORAGE SECTION                        *
      *-----------------------------------------------------------------*
       WORKING-STORAGE SECTION.

       77  WRK-SRC-COLUMN-CTR           PIC 9(03) COMP VALUE ZEROS.
       77  WRK-TGT-COLUMN-CTR           PIC 9(03) COMP VALUE ZEROS.
       77  WRK-SRC-KEY-COLUMN-CTR       PIC 9(03) COMP VALUE ZEROS.
       77  WRK-TGT-KEY-COLUMN-CTR       PIC 9(03) COMP VALUE ZEROS.
       77  WRK-COMPARE-IX               PIC 9(03) COMP VALUE ZEROS.
       77  WRK-TGT-FILE-EMPTY-SW        PIC X(01) VALUE 'Y'.
           88  WRK-TGT-FILE-IS-EMPTY        VALUE 'Y'.
           88  WRK-TGT-FILE-HAS-ROWS        VALUE 'N'.

       77  WRK-SRC-EOF                  PIC X(03) VALUE SPACES.
       77  WRK-TGT-EOF                  PIC X(03) VALUE SPACES.
       77  WRK-STRUCTURE-MATCH-SW       PIC X(01) VALUE 'Y'.
           88  WRK-STRUCTURE-MATCHES        VALUE 'Y'.
           88  WRK-STRUCTURE-DIFFERS        VALUE 'N'.

      *DATA FOR ERROR LOG:
       01  WRK-ERROR-LOG.
           03  WRK-PROGRAM                        PIC X(08) VALUE
                                                            'DBSY0002'.
           03  WRK-ERROR-MSG                       PIC X(30) VALUE
                                                            SPACES.
           03  WRK-ERROR-CODE                      PIC X(30) VALUE
                                                            SPACES.
           03  WRK-ERROR-DATE                      PIC X(10) VALUE
                                                            SPACES.
           03  WRK-ERROR-TIME                      PIC X(08) VALUE
                                                            SPACES.
           03  FILLER                              PIC X(02) VALUE
                                                            SPACES.

      *ABENDING PROGRAM:
       77  WRK-ABEND-PGM                PIC X(08) VALUE 'DBSYABND'.

       01  WRK-FILE-STATUS.
           03  WRK-FS-CSCHSRC                      PIC 9(02) VALUE
                                                            ZEROS.
           03  WRK-FS-CSCHTGT                      PIC 9(02) VALUE
                                                            ZEROS.

       01  WRK-CSCHSRC-REG.
           COPY 'DBSY0CSR'.

       01  WRK-CSCHTGT-REG.
           COPY 'DBSY0CSR'.

      *SOURCE COLUMN LIST FOR THE CURRENT TABLE, LOADED ONE COLUMN
      *AT A TIME IN CSR-COLUMN-ID ORDER (SEE 2100).
       01  WRK-SRC-COLUMN-TABLE.
           05  WRK-SRC-COLUMN-ENTRY OCCURS 60 TIMES
                                    INDEXED BY WRK-SRC-IX.
               10  WRK-SRC-COL-NAME             PIC X(30).
               10  WRK-SRC-COL-TYPE             PIC X(12).
               10  WRK-SRC-COL-LENGTH           PIC 9(05).
               10  WRK-SRC-COL-PRECISION        PIC 9(03).
               10  WRK-SRC-COL-SCALE            PIC S9(03).
               10  WRK-SRC-COL-NULLABLE         PIC X(01).
               10  WRK-SRC-COL-ID               PIC 9(03).

      *TARGET COLUMN LIST FOR THE CURRENT TABLE - SAME SHAPE.
       01  WRK-TGT-COLUMN-TABLE.
           05  WRK-TGT-COLUMN-ENTRY OCCURS 60 TIMES
                                    INDEXED BY WRK-TGT-IX.
               10  WRK-TGT-COL-NAME             PIC X(30).
               10  WRK-TGT-COL-TYPE             PIC X(12).
               10  WRK-TGT-COL-LENGTH           PIC 9(05).
               10  WRK-TGT-COL-PRECISION        PIC 9(03).
               10  WRK-TGT-COL-SCALE            PIC S9(03).
               10  WRK-TGT-COL-NULLABLE         PIC X(01).
               10  WRK-TGT-COL-ID               PIC 9(03).

      *COLUMN-COUNT SIGN/CHARACTER VIEWS - SAME IDIOM, USED ONLY TO
      *DISPLAY THE TWO COUNTS WHEN 2300 FINDS THEM UNEQUAL.
       01  WRK-SRC-COLCNT-SINAL          PIC +9(003) VALUE ZEROS.
       01  FILLER REDEFINES WRK-SRC-COLCNT-SINAL.
           05  FILLER                              PIC X(001).
           05  WRK-SRC-COLCNT-X                    PIC X(003).

       01  WRK-TGT-COLCNT-SINAL          PIC +9(003) VALUE ZEROS.
       01  FILLER REDEFINES WRK-TGT-COLCNT-SINAL.
           05  FILLER                              PIC X(001).
           05  WRK-TGT-COLCNT-X                    PIC X(003).

      *RETURN-CODE SIGN/CHARACTER VIEW - SAME IDIOM AS DBSY0001.
       01  WRK-RC-SINAL                 PIC +9(009) VALUE ZEROS.
       01  FILLER REDEFINES WRK-RC-SINAL.
           05  FILLER                              PIC X(001).
           05  WRK-RC-NUM                          PIC 9(009).
       01  FILLER REDEFINES WRK-RC-SINAL.
           05  WRK-RC-X                            PIC X(010).

      *WORKING DATA FOR THE SYSTEM DATE AND TIME.
       01  WRK-SYSTEM-DATE.
           03  YY                                  PIC 9(02) VALUE
                                                            ZEROS.
           03  MM                                  PIC 9(02) VALUE
                                                            ZEROS.
           03  DD                                  PIC 9(02) VALUE
                                                            ZEROS.
       01  WRK-DATE-FORMATTED.
           03  DD-FORMATTED                        PIC 9(02) VALUE
                                                            ZEROS.
           03  FILLER                              PIC X(01) VALUE
                                                            '-'.
           03  MM-FORMATTED                        PIC 9(02) VALUE
                                                            ZEROS.
           03  FILLER                              PIC X(01) VALUE
                                                            '-'.
           03  YYYY-FORMATTED                      PIC 9(04) VALUE
                                                            ZEROS.
       01  WRK-SYSTEM-TIME.
           03  HOUR                                PIC 9(02) VALUE
                                                            ZEROS.
           03  MINUTE                              PIC 9(02) VALUE
                                                            ZEROS.
           03  SECOND                              PIC 9(02) VALUE
                                                            ZEROS.
           03  HUNDREDTH                           PIC 9(02) VALUE
                                                            ZEROS.
       01  WRK-TIME-FORMATTED.
           03  HOUR-FORMATTED                      PIC 9(02) VALUE
                                                            ZEROS.
           03  FILLER                              PIC X(01) VALUE
                                                            ':'.
           03  MINUTE-FORMATTED                    PIC 9(02) VALUE
                                                            ZEROS.
           03  FILLER                              PIC X(01) VALUE
                                                            ':'.
           03  SECOND-FORMATTED                    PIC 9(02) VALUE
                                                            ZEROS.

      *-----------------------------------------------------------------*
      *                      LINKAGE SECTION                            *
      *-----------------------------------------------------------------*
       LINKAGE SECTION.
       01  LK-TABLE-NAME                PIC X(30).
       01  LK-RECONCILE-RC              PIC 9(01).

      *================================================================*
       PROCEDURE          DIVISION USING LK-TABLE-NAME
                                          LK-RECONCILE-RC.
      *================================================================*
      *----------------------------------------------------------------*
       0000-MAIN-PROCESS               SECTION.
      *----------------------------------------------------------------*
           PERFORM 1000-INITIALIZE.

           PERFORM 2100-READ-SOURCE-SCHEMA
                   VARYING WRK-SRC-IX FROM 1 BY 1
                   UNTIL   WRK-SRC-EOF EQUAL 'END'.

           PERFORM 2200-READ-TARGET-SCHEMA
                   VARYING WRK-TGT-IX FROM 1 BY 1
                   UNTIL   WRK-TGT-EOF EQUAL 'END'.

           IF WRK-TGT-FILE-IS-EMPTY
              PERFORM 2500-CREATE-TARGET-TABLE
           ELSE
              PERFORM 2300-COMPARE-COLUMNS
              PERFORM 2400-COMPARE-PRIMARY-KEYS
           END-IF.

           IF WRK-STRUCTURE-MATCHES
              MOVE 0                   TO LK-RECONCILE-RC
           ELSE
              MOVE 9                   TO LK-RECONCILE-RC
           END-IF.

           CLOSE CSCHSRC CSCHTGT.

           GOBACK.
      *----------------------------------------------------------------*
       0000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       1000-INITIALIZE                 SECTION.
      *----------------------------------------------------------------*
           PERFORM 9000-GET-DATE-TIME.

           INITIALIZE WRK-CSCHSRC-REG
                      WRK-CSCHTGT-REG
                      WRK-SRC-COLUMN-TABLE
                      WRK-TGT-COLUMN-TABLE.

           MOVE 1                      TO WRK-SRC-IX WRK-TGT-IX.

           OPEN INPUT  CSCHSRC
                       CSCHTGT.

           MOVE 'OPEN FILE CSCHSRC'    TO WRK-ERROR-MSG.
           PERFORM 8100-TEST-FS-CSCHSRC.

           MOVE 'OPEN FILE CSCHTGT'    TO WRK-ERROR-MSG.
           PERFORM 8200-TEST-FS-CSCHTGT.
      *----------------------------------------------------------------*
       1000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2100-READ-SOURCE-SCHEMA         SECTION.
      *----------------------------------------------------------------*
           MOVE 'READING CSCHSRC'      TO WRK-ERROR-MSG.

           READ CSCHSRC                INTO WRK-CSCHSRC-REG.

           PERFORM 8100-TEST-FS-CSCHSRC.

           IF WRK-FS-CSCHSRC EQUAL 10
              OR CSR-TABLE-NAME OF WRK-CSCHSRC-REG
                                    NOT EQUAL LK-TABLE-NAME
              MOVE 'END'               TO WRK-SRC-EOF
           ELSE
              MOVE CSR-COLUMN-NAME OF WRK-CSCHSRC-REG
                                       TO WRK-SRC-COL-NAME (WRK-SRC-IX)
              MOVE CSR-DATA-TYPE OF WRK-CSCHSRC-REG
                                       TO WRK-SRC-COL-TYPE (WRK-SRC-IX)
              MOVE CSR-DATA-LENGTH OF WRK-CSCHSRC-REG
                                    TO WRK-SRC-COL-LENGTH (WRK-SRC-IX)
              MOVE CSR-DATA-PRECISION OF WRK-CSCHSRC-REG
                                 TO WRK-SRC-COL-PRECISION (WRK-SRC-IX)
              MOVE CSR-DATA-SCALE OF WRK-CSCHSRC-REG
                                     TO WRK-SRC-COL-SCALE (WRK-SRC-IX)
              MOVE CSR-NULLABLE-FLAG OF WRK-CSCHSRC-REG
                                  TO WRK-SRC-COL-NULLABLE (WRK-SRC-IX)
              MOVE CSR-COLUMN-ID OF WRK-CSCHSRC-REG
                                       TO WRK-SRC-COL-ID (WRK-SRC-IX)
              ADD 1                    TO WRK-SRC-COLUMN-CTR
           END-IF.
      *----------------------------------------------------------------*
       2100-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2200-READ-TARGET-SCHEMA         SECTION.
      *----------------------------------------------------------------*
           MOVE 'READING CSCHTGT'      TO WRK-ERROR-MSG.

           READ CSCHTGT                INTO WRK-CSCHTGT-REG.

           PERFORM 8200-TEST-FS-CSCHTGT.

           IF WRK-FS-CSCHTGT EQUAL 10
              OR CSR-TABLE-NAME OF WRK-CSCHTGT-REG
                                    NOT EQUAL LK-TABLE-NAME
              MOVE 'END'               TO WRK-TGT-EOF
           ELSE
              MOVE 'N'                 TO WRK-TGT-FILE-EMPTY-SW
              MOVE CSR-COLUMN-NAME OF WRK-CSCHTGT-REG
                                       TO WRK-TGT-COL-NAME (WRK-TGT-IX)
              MOVE CSR-DATA-TYPE OF WRK-CSCHTGT-REG
                                       TO WRK-TGT-COL-TYPE (WRK-TGT-IX)
              MOVE CSR-DATA-LENGTH OF WRK-CSCHTGT-REG
                                    TO WRK-TGT-COL-LENGTH (WRK-TGT-IX)
              MOVE CSR-DATA-PRECISION OF WRK-CSCHTGT-REG
                                 TO WRK-TGT-COL-PRECISION (WRK-TGT-IX)
              MOVE CSR-DATA-SCALE OF WRK-CSCHTGT-REG
                                     TO WRK-TGT-COL-SCALE (WRK-TGT-IX)
              MOVE CSR-NULLABLE-FLAG OF WRK-CSCHTGT-REG
                                  TO WRK-TGT-COL-NULLABLE (WRK-TGT-IX)
              MOVE CSR-COLUMN-ID OF WRK-CSCHTGT-REG
                                       TO WRK-TGT-COL-ID (WRK-TGT-IX)
              ADD 1                    TO WRK-TGT-COLUMN-CTR
           END-IF.
      *----------------------------------------------------------------*
       2200-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2300-COMPARE-COLUMNS            SECTION.
      *----------------------------------------------------------------*
      *THE TWO ORDERED COLUMN LISTS ARE "THE SAME" ONLY IF EVERY
      *COLUMN AGREES ON NAME, TYPE, LENGTH, PRECISION, NULLABLE FLAG
      *AND COLUMN-ID, ONE FOR ONE, IN THE SAME ORDER.
           IF WRK-SRC-COLUMN-CTR       NOT EQUAL WRK-TGT-COLUMN-CTR
              MOVE 'N'                 TO WRK-STRUCTURE-MATCH-SW
              MOVE WRK-SRC-COLUMN-CTR  TO WRK-SRC-COLCNT-SINAL
              MOVE WRK-TGT-COLUMN-CTR  TO WRK-TGT-COLCNT-SINAL
              DISPLAY '*COLUMN COUNT MISMATCH - SRC '
                      WRK-SRC-COLCNT-X ' TGT ' WRK-TGT-COLCNT-X
           ELSE
              PERFORM 2310-COMPARE-ONE-COLUMN
                      VARYING WRK-COMPARE-IX FROM 1 BY 1
                      UNTIL WRK-COMPARE-IX GREATER WRK-SRC-COLUMN-CTR
           END-IF.
      *----------------------------------------------------------------*
       2300-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2310-COMPARE-ONE-COLUMN         SECTION.
      *----------------------------------------------------------------*
           IF WRK-SRC-COL-NAME (WRK-COMPARE-IX)
                 NOT EQUAL WRK-TGT-COL-NAME (WRK-COMPARE-IX)
              OR WRK-SRC-COL-TYPE (WRK-COMPARE-IX)
                 NOT EQUAL WRK-TGT-COL-TYPE (WRK-COMPARE-IX)
              OR WRK-SRC-COL-LENGTH (WRK-COMPARE-IX)
                 NOT EQUAL WRK-TGT-COL-LENGTH (WRK-COMPARE-IX)
              OR WRK-SRC-COL-PRECISION (WRK-COMPARE-IX)
                 NOT EQUAL WRK-TGT-COL-PRECISION (WRK-COMPARE-IX)
              OR WRK-SRC-COL-NULLABLE (WRK-COMPARE-IX)
                 NOT EQUAL WRK-TGT-COL-NULLABLE (WRK-COMPARE-IX)
              OR WRK-SRC-COL-ID (WRK-COMPARE-IX)
                 NOT EQUAL WRK-TGT-COL-ID (WRK-COMPARE-IX)
              MOVE 'N'                 TO WRK-STRUCTURE-MATCH-SW
           END-IF.
      *----------------------------------------------------------------*
       2310-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2400-COMPARE-PRIMARY-KEYS       SECTION.
      *----------------------------------------------------------------*
      *THE PRIMARY KEY OF THIS SAMPLE TABLE IS ITS LEADING COLUMN
      *(COLUMN-ID 1) ON BOTH SIDES - THE ONLY KEY COLUMN THE COLUMN-
      *SCHEMA FILES CARRY FOR THE WORKED EXAMPLE IN SPEC.  WHEN A
      *TABLE HAS MORE KEY COLUMNS THIS PARAGRAPH IS THE PLACE TO
      *WALK THEM, THE SAME WAY 2300 WALKS THE FULL COLUMN LIST.
           MOVE 1                      TO WRK-SRC-KEY-COLUMN-CTR
                                          WRK-TGT-KEY-COLUMN-CTR.

           IF WRK-SRC-COL-NAME (1)     NOT EQUAL WRK-TGT-COL-NAME (1)
              MOVE 'N'                 TO WRK-STRUCTURE-MATCH-SW
           END-IF.
      *----------------------------------------------------------------*
       2400-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2500-CREATE-TARGET-TABLE        SECTION.
      *----------------------------------------------------------------*
      *TARGET SCHEMA FILE HAD NO ROWS FOR THIS TABLE - BUILD IT FROM
      *THE SOURCE LIST (THIS PORT'S STAND-IN FOR "CREATE TABLE ... IF
      *MISSING") AND TREAT THE STRUCTURES AS RECONCILED.
           MOVE 'BUILDING TARGET SCHEMA' TO WRK-ERROR-MSG.

           PERFORM 2510-WRITE-ONE-TARGET-COLUMN
                   VARYING WRK-COMPARE-IX FROM 1 BY 1
                   UNTIL WRK-COMPARE-IX GREATER WRK-SRC-COLUMN-CTR.

           MOVE 'Y'                    TO WRK-STRUCTURE-MATCH-SW.
      *----------------------------------------------------------------*
       2500-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2510-WRITE-ONE-TARGET-COLUMN    SECTION.
      *----------------------------------------------------------------*
           MOVE LK-TABLE-NAME          TO CSR-TABLE-NAME
                                          OF WRK-CSCHTGT-REG.
           MOVE WRK-SRC-COL-NAME (WRK-COMPARE-IX)
                                       TO CSR-COLUMN-NAME
                                          OF WRK-CSCHTGT-REG.
           MOVE WRK-SRC-COL-TYPE (WRK-COMPARE-IX)
                                       TO CSR-DATA-TYPE
                                          OF WRK-CSCHTGT-REG.
           MOVE WRK-SRC-COL-LENGTH (WRK-COMPARE-IX)
                                       TO CSR-DATA-LENGTH
                                          OF WRK-CSCHTGT-REG.
           MOVE WRK-SRC-COL-PRECISION (WRK-COMPARE-IX)
                                       TO CSR-DATA-PRECISION
                                          OF WRK-CSCHTGT-REG.
           MOVE WRK-SRC-COL-SCALE (WRK-COMPARE-IX)
                                       TO CSR-DATA-SCALE
                                          OF WRK-CSCHTGT-REG.
           MOVE WRK-SRC-COL-NULLABLE (WRK-COMPARE-IX)
                                       TO CSR-NULLABLE-FLAG
                                          OF WRK-CSCHTGT-REG.
           MOVE WRK-SRC-COL-ID (WRK-COMPARE-IX)
                                       TO CSR-COLUMN-ID
                                          OF WRK-CSCHTGT-REG.
           MOVE WRK-CSCHTGT-REG        TO FD-REG-CSCHTGT.
           WRITE FD-REG-CSCHTGT.
           PERFORM 8200-TEST-FS-CSCHTGT.
      *----------------------------------------------------------------*
       2510-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       8100-TEST-FS-CSCHSRC            SECTION.
      *----------------------------------------------------------------*
           IF WRK-FS-CSCHSRC           NOT EQUAL ZEROS AND 10
              MOVE WRK-FS-CSCHSRC      TO WRK-RC-SINAL
              STRING 'FS CSCHSRC..:',WRK-RC-X
                                       DELIMITED BY SPACE
                                       INTO WRK-ERROR-CODE
              PERFORM 9999-CALL-ABEND-PGM
           END-IF.
      *----------------------------------------------------------------*
       8100-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       8200-TEST-FS-CSCHTGT            SECTION.
      *----------------------------------------------------------------*
           IF WRK-FS-CSCHTGT           NOT EQUAL ZEROS AND 10
              MOVE WRK-FS-CSCHTGT      TO WRK-RC-SINAL
              STRING 'FS CSCHTGT..:',WRK-RC-X
                                       DELIMITED BY SPACE
                                       INTO WRK-ERROR-CODE
              PERFORM 9999-CALL-ABEND-PGM
           END-IF.
      *----------------------------------------------------------------*
       8200-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       9000-GET-DATE-TIME              SECTION.
      *----------------------------------------------------------------*
           ACCEPT WRK-SYSTEM-DATE      FROM DATE.
           MOVE YY                     TO YYYY-FORMATTED.
           MOVE MM                     TO MM-FORMATTED.
           MOVE DD                     TO DD-FORMATTED.
           ADD  2000                   TO YYYY-FORMATTED.

           ACCEPT WRK-SYSTEM-TIME      FROM TIME.
           MOVE HOUR                   TO HOUR-FORMATTED.
           MOVE MINUTE                 TO MINUTE-FORMATTED.
           MOVE SECOND                 TO SECOND-FORMATTED.
      *----------------------------------------------------------------*
       9000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       9999-CALL-ABEND-PGM             SECTION.
      *----------------------------------------------------------------*
           MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
           MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
           CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
      *----------------------------------------------------------------*
       9999-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
