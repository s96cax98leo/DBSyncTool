      *================================================================*
      *    BOOK........: DBSY0DOR                                      *
      *    DATA-ROW-OUT-RECORD - ONE TARGET-SIDE ROW, BUILT BY THE     *
      *    FIELD TRANSFORMATION ENGINE AND BUFFERED FOR THE NEXT       *
      *    COMMIT POINT.                                               *
      *    USED BY.....: DBSY0003                                      *
      *----------------------------------------------------------------*
      * 000100 10/06/2021 RMM    - INITIAL BOOK FOR THE DBSYNC JOB.    *
      * 000121 03/02/2022 RMM    - REQ 9207 ADDED 88-LEVELS ON THE     *
      *                            STATUS AND ERROR FLAGS SO 2200 CAN  *
      *                            SET/TEST THEM WITHOUT LITERALS.     *
      *================================================================*
       01  DOR-DATA-ROW-OUT-RECORD.
           03  DOR-OUT-CUST-ID                    PIC 9(08).
           03  DOR-OUT-CUST-NAME                  PIC X(30).
           03  DOR-OUT-STATUS-FLAG                PIC X(01).
               88  DOR-STATUS-TRUE                    VALUE 'T'.
               88  DOR-STATUS-FALSE                   VALUE 'F'.
               88  DOR-STATUS-UNPARSEABLE             VALUE ' '.
           03  DOR-OUT-BALANCE                    PIC S9(09)V99 COMP-3.
           03  DOR-OUT-JOIN-DATE                  PIC 9(08).
           03  DOR-OUT-REGION-BRANCH              PIC X(21).
           03  DOR-OUT-SOURCE-SYSTEM              PIC X(10).
           03  DOR-OUT-ERROR-FLAG                 PIC X(01).
               88  DOR-ERROR-PRESENT                  VALUE 'E'.
               88  DOR-ERROR-NONE                      VALUE ' '.
           03  FILLER                             PIC X(06).
