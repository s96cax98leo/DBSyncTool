      *================================================================*
      *    BOOK........: DBSY0TLR                                      *
      *    TABLE-LIST-RECORD - ONE TABLE NAME PER RUN-CONTROL LINE.    *
      *    USED BY.....: DBSY0001                                      *
      *----------------------------------------------------------------*
      * 000100 10/06/2021 RMM    - INITIAL BOOK FOR THE DBSYNC JOB.    *
      *================================================================*
       01  TLR-TABLE-LIST-RECORD.
           03  TLR-TABLE-NAME                     PIC X(30).
           03  FILLER                             PIC X(10).
