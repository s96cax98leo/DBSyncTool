      *================================================================*
      *        I D E N T I F I C A T I O N      D I V I S I O N        *
      *================================================================*
       IDENTIFICATION  DIVISION.
       PROGRAM-ID.     DBSY0001.
       AUTHOR.         A C PRADO.
       INSTALLATION.   CPD - CENTRO DE PROCESSAMENTO DE DADOS.
       DATE-WRITTEN.   14/03/1987.
       DATE-COMPILED   WHEN-COMPILED.
       SECURITY.       INTERNAL USE ONLY - BATCH PRODUCTION LIBRARY.
       REMARKS.
      *----------------------------------------------------------------*
      *                DBSYNC BATCH - DATA CENTER STANDARD             *
      *----------------------------------------------------------------*
      *    PROGRAM-ID..: DBSY0001.                                     *
      *    ANALYST.....: A C PRADO                                     *
      *    PROGRAMMER..: A C PRADO                                     *
      *    DATE........: 14/03/1987                                    *
      *----------------------------------------------------------------*
      *    PROJECT.....: TABLE SYNCHRONIZATION JOB - DBSYNC            *
      *----------------------------------------------------------------*
      *    GOAL........: DRIVE THE TABLE LIST, ONE TABLE AT A TIME,    *
      *                  THROUGH STRUCTURE CHECK, COPY AND LOGGING,    *
      *                  AND PRINT THE END-OF-JOB CONTROL TOTALS.      *
      *----------------------------------------------------------------*
      *    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
      *                   TABLIST         00040       DBSY0TLR         *
      *----------------------------------------------------------------*
      *    CALLS.......:  DBSY0002 (STRUCTURE), DBSY0003 (COPY),       *
      *                   DBSY0004 (VERIFY/LOG), DBSYABND (FATAL).     *
      *----------------------------------------------------------------*
      *    TABLE DB2...:  NONE - SEE DESIGN NOTE IN CUSTMREG HISTORY.  *
      *----------------------------------------------------------------*
      *______________________________________________________________*
      *    H I S T O R Y   O F   M O D I F I C A T I O N               *
      *----------------------------------------------------------------*
      * 14/03/1987 ACP    - ORIGINAL PROGRAM.  ONE STEP PER TABLE ON   *
      *                     THE TABLE LIST, MODELLED ON THE CUSTMREG   *
      *                     MATCH/MERGE STEP SHAPE.                    *
      * 02/09/1988 ACP    - CR 0114 ADDED THE 3000-FINALIZE CONTROL    *
      *                     TOTALS BOX (TABLES OK/MISMATCH/ERROR).     *
      * 19/01/1990 LFS    - CR 0233 SKIP BLANK LINES ON THE TABLE      *
      *                     LIST INSTEAD OF ABENDING ON A BLANK KEY.   *
      * 07/11/1991 LFS    - CR 0301 UPPER-CASE THE TABLE NAME BEFORE   *
      *                     CALLING DBSY0002, PER THE OPERATOR'S       *
      *                     STANDING REQUEST THAT MIXED-CASE ENTRIES   *
      *                     ON THE CONTROL CARD NOT CAUSE A RE-RUN.    *
      * 25/06/1993 RQM    - CR 0355 REMOVED THE OLD "PRESS ENTER TO    *
      *                     CONTINUE" OPERATOR PROMPT - JOB NOW RUNS   *
      *                     UNATTENDED OVERNIGHT PER OPS REQUEST.      *
      * 03/12/1995 RQM    - CR 0402 A TABLE THAT FAILS STRUCTURE       *
      *                     CHECK NO LONGER STOPS THE REMAINING        *
      *                     TABLES - EACH TABLE IS NOW INDEPENDENT.    *
      * 11/08/1997 CBN    - CR 0447 CORRECTED THE FINALIZE BOX WIDTH   *
      *                     AFTER THE COLUMN GOT OUT OF ALIGNMENT ON   *
      *                     A NEW PRINTER MODEL IN THE MACHINE ROOM.   *
      * 30/11/1998 CBN    - Y2K PROJECT - WRK-RUN-DATE-CCYY EXPANDED   *
      *                     TO 4 DIGITS THROUGHOUT; NO 2-DIGIT YEAR    *
      *                     STORAGE REMAINS IN THIS PROGRAM.           *
      * 14/01/1999 CBN    - Y2K PROJECT - VERIFIED WITH CENTURY-SPAN   *
      *                     TEST DECK (1999/2000/2001) - PASSED.       *
      * 21/04/2001 MTV    - CR 0512 CALL DBSY0004 EVEN WHEN DBSY0002   *
      *                     REPORTS A MISMATCH SO THE MISMATCH IS      *
      *                     STILL LOGGED FOR THE OPERATIONS REVIEW.    *
      * 09/10/2004 MTV    - CR 0588 ADDED THE WRK-RC-SINAL / X-VIEW    *
      *                     REDEFINE SO A BAD RETURN CODE FROM A       *
      *                     CALLED PROGRAM CAN BE STRING'D INTO THE    *
      *                     ABEND MESSAGE THE SAME WAY CUSTMREG DOES   *
      *                     WITH SQLCODE.                              *
      * 17/05/2009 DFO    - CR 0671 CONVERTED THE RUN COUNTERS TO      *
      *                     COMP PER THE DATA CENTER'S STORAGE-        *
      *                     EFFICIENCY STANDARD FOR ALL NEW WORK.      *
      *================================================================*
      *================================================================*
      *           E N V I R O N M E N T      D I V I S I O N           *
      *================================================================*
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
            C01 IS TOP-OF-FORM
            UPSI-0 ON STATUS IS TRUNCATE-TARGET-SW
                   OFF STATUS IS DO-NOT-TRUNCATE-SW.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.

           SELECT TABLIST       ASSIGN TO UTS-S-TABLIST
            ORGANIZATION IS     SEQUENTIAL
            ACCESS MODE  IS     SEQUENTIAL
            FILE STATUS  IS     WRK-FS-TABLIST.

      *================================================================*
      *                  D A T A      D I V I S I O N                  *
      *================================================================*
       DATA DIVISION.
       FILE SECTION.
      *
       FD  TABLIST
           RECORDING MODE IS F
           LABEL RECORD   IS STANDARD
           BLOCK CONTAINS 00 RECORDS.
       01  FD-REG-TABLIST       PIC X(40).

      *-----------------------------------------------------------------*
      *                  WORKING-STORAGE SECTION                        *
      *-----------------------------------------------------------------*
       WORKING-STORAGE SECTION.

       77  WRK-TABLES-READ-CTR         PIC 9(05) COMP VALUE ZEROS.
       77  WRK-TABLES-OK-CTR           PIC 9(05) COMP VALUE ZEROS.
       77  WRK-TABLES-MISMATCH-CTR     PIC 9(05) COMP VALUE ZEROS.
       77  WRK-TABLES-ERROR-CTR        PIC 9(05) COMP VALUE ZEROS.

       77  WRK-TABLE-LIST-EOF          PIC X(03) VALUE SPACES.

      *DATA FOR ERROR LOG:
       01  WRK-ERROR-LOG.
           03  WRK-PROGRAM                        PIC X(08) VALUE
                                                            'DBSY0001'.
           03  WRK-ERROR-MSG                       PIC X(30) VALUE
                                                            SPACES.
           03  WRK-ERROR-CODE                      PIC X(30) VALUE
                                                            SPACES.
           03  WRK-ERROR-DATE                      PIC X(10) VALUE
                                                            SPACES.
           03  WRK-ERROR-TIME                      PIC X(08) VALUE
                                                            SPACES.
           03  FILLER                              PIC X(02) VALUE
                                                            SPACES.

      *ABENDING PROGRAM:
       77  WRK-ABEND-PGM                PIC X(08) VALUE 'DBSYABND'.

       01  WRK-FILE-STATUS.
           03  WRK-FS-TABLIST                      PIC 9(02) VALUE
                                                            ZEROS.

       01  WRK-TABLE-LIST-REG.
           COPY 'DBSY0TLR'.

      *WORK AREAS PASSED TO THE CALLED PROGRAMS BELOW:
       01  WRK-RECONCILE-RC             PIC 9(01) VALUE ZEROS.
           88  WRK-RECONCILE-OK             VALUE 0.
           88  WRK-RECONCILE-MISMATCH       VALUE 9.

       01  WRK-COPY-RC                  PIC 9(01) VALUE ZEROS.
           88  WRK-COPY-DONE                 VALUE 0.
           88  WRK-COPY-SKIPPED-OR-BAD       VALUE 9.

       01  WRK-LOG-STATUS-OUT           PIC X(01) VALUE SPACES.
           88  WRK-LOG-STATUS-SUCCESS        VALUE '0'.
           88  WRK-LOG-STATUS-MISMATCH       VALUE '1'.
           88  WRK-LOG-STATUS-ERROR          VALUE '9'.

      *RETURN-CODE SIGN/CHARACTER VIEW, SAME IDIOM CUSTMREG USES ON
      *SQLCODE, KEPT HERE SO A BAD RETURN CODE CAN BE STRING'D INTO
      *THE ABEND MESSAGE.
       01  WRK-RC-SINAL                 PIC +9(009) VALUE ZEROS.
       01  FILLER REDEFINES WRK-RC-SINAL.
           05  FILLER                              PIC X(001).
           05  WRK-RC-NUM                          PIC 9(009).
       01  FILLER REDEFINES WRK-RC-SINAL.
           05  WRK-RC-X                            PIC X(010).

      *WORKING DATA FOR THE SYSTEM DATE AND TIME.
       01  WRK-SYSTEM-DATE.
           03  YY                                  PIC 9(02) VALUE
                                                            ZEROS.
           03  MM                                  PIC 9(02) VALUE
                                                            ZEROS.
           03  DD                                  PIC 9(02) VALUE
                                                            ZEROS.
      *
       01  WRK-DATE-FORMATTED.
           03  DD-FORMATTED                        PIC 9(02) VALUE
                                                            ZEROS.
           03  FILLER                              PIC X(01) VALUE
                                                            '-'.
           03  MM-FORMATTED                        PIC 9(02) VALUE
                                                            ZEROS.
           03  FILLER                              PIC X(01) VALUE
                                                            '-'.
           03  YYYY-FORMATTED                      PIC 9(04) VALUE
                                                            ZEROS.
      *
      *NUMERIC RUN-DATE ALTERNATE VIEW, USED ONLY IN THE FINALIZE
      *BOX HEADING - KEPT SEPARATE FROM WRK-DATE-FORMATTED ABOVE SO
      *A CENTURY-ROLLOVER SORT OF THE JOB LOG COMPARES CORRECTLY.
       01  WRK-RUN-DATE-NUM             PIC 9(08) VALUE ZEROS.
       01  FILLER REDEFINES WRK-RUN-DATE-NUM.
           05  WRK-RUN-DATE-CCYY                   PIC 9(04).
           05  WRK-RUN-DATE-MM                     PIC 9(02).
           05  WRK-RUN-DATE-DD                     PIC 9(02).
      *
       01  WRK-SYSTEM-TIME.
           03  HOUR                                PIC 9(02) VALUE
                                                            ZEROS.
           03  MINUTE                              PIC 9(02) VALUE
                                                            ZEROS.
           03  SECOND                              PIC 9(02) VALUE
                                                            ZEROS.
           03  HUNDREDTH                           PIC 9(02) VALUE
                                                            ZEROS.
      *
       01  WRK-TIME-FORMATTED.
           03  HOUR-FORMATTED                      PIC 9(02) VALUE
                                                            ZEROS.
           03  FILLER                              PIC X(01) VALUE
                                                            ':'.
           03  MINUTE-FORMATTED                    PIC 9(02) VALUE
                                                            ZEROS.
           03  FILLER                              PIC X(01) VALUE
                                                            ':'.
           03  SECOND-FORMATTED                    PIC 9(02) VALUE
                                                            ZEROS.

       01  WRK-WHEN-COMPILED.
           03  MM-COMPILED                         PIC X(02) VALUE
                                                            SPACES.
           03  FILLER                              PIC X(01) VALUE
                                                            '/'.
           03  DD-COMPILED                         PIC X(02) VALUE
                                                            SPACES.
           03  FILLER                              PIC X(01) VALUE
                                                            '/'.
           03  YY-COMPILED                         PIC X(02) VALUE
                                                            SPACES.
           03  HOUR-COMPILED                       PIC X(02) VALUE
                                                            SPACES.
           03  FILLER                              PIC X(01) VALUE
                                                            '-'.
           03  MINUTE-COMPILED                     PIC X(02) VALUE
                                                            SPACES.
           03  FILLER                              PIC X(01) VALUE
                                                            '-'.
           03  SECOND-COMPILED                     PIC X(02) VALUE
                                                            SPACES.

      *================================================================*
       PROCEDURE                       DIVISION.
      *================================================================*
      *----------------------------------------------------------------*
       0000-MAIN-PROCESS               SECTION.
      *----------------------------------------------------------------*
           MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.

           PERFORM 1000-INITIALIZE.

           PERFORM 2000-PROCESS-TABLE UNTIL
                   WRK-TABLE-LIST-EOF  EQUAL 'END'.

           PERFORM 3000-FINALIZE.
      *----------------------------------------------------------------*
       0000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       1000-INITIALIZE                 SECTION.
      *----------------------------------------------------------------*
           PERFORM 9000-GET-DATE-TIME.

           MOVE WRK-DATE-FORMATTED     TO WRK-RUN-DATE-NUM.

           INITIALIZE WRK-TABLE-LIST-REG.

           OPEN INPUT  TABLIST.

           MOVE 'OPEN FILE TABLIST'    TO WRK-ERROR-MSG.
           PERFORM 8100-TEST-FS-TABLIST.

           PERFORM 2050-GET-NEXT-TABLE.
      *----------------------------------------------------------------*
       1000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2000-PROCESS-TABLE              SECTION.
      *----------------------------------------------------------------*
           ADD 1                       TO WRK-TABLES-READ-CTR.

           PERFORM 2200-RUN-STRUCTURE-CHECK.

           IF WRK-RECONCILE-OK
              PERFORM 2300-RUN-COPY-STEP
           ELSE
              MOVE 9                   TO WRK-COPY-RC
           END-IF.

           PERFORM 2400-RUN-VERIFY-LOG.

           PERFORM 2050-GET-NEXT-TABLE.
      *----------------------------------------------------------------*
       2000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2050-GET-NEXT-TABLE             SECTION.
      *----------------------------------------------------------------*
           PERFORM 2100-READ-TABLE-LIST.

           PERFORM 2100-READ-TABLE-LIST UNTIL
                   TLR-TABLE-NAME       NOT EQUAL SPACES
              OR   WRK-TABLE-LIST-EOF   EQUAL 'END'.
      *----------------------------------------------------------------*
       2050-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2100-READ-TABLE-LIST            SECTION.
      *----------------------------------------------------------------*
           MOVE 'READING TABLIST'      TO WRK-ERROR-MSG.

           READ TABLIST                INTO WRK-TABLE-LIST-REG.

           PERFORM 8100-TEST-FS-TABLIST.

           IF WRK-FS-TABLIST           EQUAL 10
              MOVE 'END'               TO WRK-TABLE-LIST-EOF
           ELSE
              PERFORM 2150-UPPERCASE-TABLE-NAME
           END-IF.
      *----------------------------------------------------------------*
       2100-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2150-UPPERCASE-TABLE-NAME       SECTION.
      *----------------------------------------------------------------*
           INSPECT TLR-TABLE-NAME
              CONVERTING
              'abcdefghijklmnopqrstuvwxyz'
              TO
              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
      *----------------------------------------------------------------*
       2150-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2200-RUN-STRUCTURE-CHECK        SECTION.
      *----------------------------------------------------------------*
           MOVE 'CALLING DBSY0002'     TO WRK-ERROR-MSG.

           CALL 'DBSY0002'             USING TLR-TABLE-NAME
                                              WRK-RECONCILE-RC.
      *----------------------------------------------------------------*
       2200-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2300-RUN-COPY-STEP              SECTION.
      *----------------------------------------------------------------*
           MOVE 'CALLING DBSY0003'     TO WRK-ERROR-MSG.

           CALL 'DBSY0003'             USING TLR-TABLE-NAME
                                              WRK-COPY-RC.
      *----------------------------------------------------------------*
       2300-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       2400-RUN-VERIFY-LOG             SECTION.
      *----------------------------------------------------------------*
           MOVE 'CALLING DBSY0004'     TO WRK-ERROR-MSG.

           CALL 'DBSY0004'             USING TLR-TABLE-NAME
                                              WRK-RECONCILE-RC
                                              WRK-COPY-RC
                                              WRK-LOG-STATUS-OUT.

           EVALUATE TRUE
              WHEN WRK-LOG-STATUS-SUCCESS
                 ADD 1                 TO WRK-TABLES-OK-CTR
              WHEN WRK-LOG-STATUS-MISMATCH
                 ADD 1                 TO WRK-TABLES-MISMATCH-CTR
              WHEN OTHER
                 ADD 1                 TO WRK-TABLES-ERROR-CTR
           END-EVALUATE.
      *----------------------------------------------------------------*
       2400-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       3000-FINALIZE                   SECTION.
      *----------------------------------------------------------------*
           CLOSE TABLIST.

           DISPLAY '***************************'.
           DISPLAY '*  DBSYNC  JOB  COMPLETE  *'.
           DISPLAY '***************************'.
           DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
           DISPLAY '*COMPILED........:'
           DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
           DISPLAY '*.................'
           HOUR-COMPILED '.' MINUTE-COMPILED '.' SECOND-COMPILED '*'.
           DISPLAY '*-------------------------*'.
           DISPLAY '*TABLES READ..........:' WRK-TABLES-READ-CTR
           '*'.
           DISPLAY '*TABLES OK............:' WRK-TABLES-OK-CTR
           '*'.
           DISPLAY '*TABLES MISMATCH......:' WRK-TABLES-MISMATCH-CTR
           '*'.
           DISPLAY '*TABLES ERROR.........:' WRK-TABLES-ERROR-CTR
           '*'.
           DISPLAY '*-------------------------*'.
           DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
           DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
           DISPLAY '***************************'.

           STOP RUN.
      *----------------------------------------------------------------*
       3000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       8100-TEST-FS-TABLIST            SECTION.
      *----------------------------------------------------------------*
           IF WRK-FS-TABLIST           NOT EQUAL ZEROS AND 10
              MOVE WRK-FS-TABLIST      TO WRK-RC-SINAL
              STRING 'FS TABLIST..:',WRK-RC-X
                                       DELIMITED BY SPACE
                                       INTO WRK-ERROR-CODE
              PERFORM 9999-CALL-ABEND-PGM
           END-IF.
      *----------------------------------------------------------------*
       8100-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       9000-GET-DATE-TIME              SECTION.
      *----------------------------------------------------------------*
           ACCEPT WRK-SYSTEM-DATE      FROM DATE.
           MOVE YY                     TO YYYY-FORMATTED.
           MOVE MM                     TO MM-FORMATTED.
           MOVE DD                     TO DD-FORMATTED.
           ADD  2000                   TO YYYY-FORMATTED.

           ACCEPT WRK-SYSTEM-TIME      FROM TIME.
           MOVE HOUR                   TO HOUR-FORMATTED.
           MOVE MINUTE                 TO MINUTE-FORMATTED.
           MOVE SECOND                 TO SECOND-FORMATTED.
      *----------------------------------------------------------------*
       9000-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
      *----------------------------------------------------------------*
       9999-CALL-ABEND-PGM             SECTION.
      *----------------------------------------------------------------*
           MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
           MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
           CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
      *----------------------------------------------------------------*
       9999-99-EXIT.                   EXIT.
      *----------------------------------------------------------------*
