      *================================================================*
      *    BOOK........: DBSY0CSR                                      *
      *    COLUMN-SCHEMA-RECORD - ONE ROW PER SOURCE/TARGET COLUMN,    *
      *    GROUPED BY TABLE AND ORDERED BY COLUMN-ID, USED BY THE      *
      *    STRUCTURE-RECONCILIATION STEP TO COMPARE OR BUILD A TARGET. *
      *    USED BY.....: DBSY0002                                      *
      *----------------------------------------------------------------*
      * 000100 10/06/2021 RMM    - INITIAL BOOK FOR THE DBSYNC JOB.    *
      * 000114 22/09/2021 RMM    - REQ 8814 ADDED 88-LEVELS FOR THE    *
      *                            NULLABLE FLAG SO 2300 CAN TEST IT   *
      *                            WITHOUT A LITERAL COMPARE.          *
      *================================================================*
       01  CSR-COLUMN-SCHEMA-RECORD.
           03  CSR-TABLE-NAME                     PIC X(30).
           03  CSR-COLUMN-NAME                    PIC X(30).
           03  CSR-DATA-TYPE                      PIC X(12).
           03  CSR-DATA-LENGTH                    PIC 9(05).
           03  CSR-DATA-PRECISION                 PIC 9(03).
           03  CSR-DATA-SCALE                     PIC S9(03).
           03  CSR-NULLABLE-FLAG                  PIC X(01).
               88  CSR-COLUMN-IS-NULLABLE             VALUE 'Y'.
               88  CSR-COLUMN-IS-NOT-NULLABLE         VALUE 'N'.
           03  CSR-COLUMN-ID                      PIC 9(03).
           03  FILLER                             PIC X(05).
